000100*****************************************************
000200*   RECORD DEFINITION FOR THE PRODUCT SALES         *
000300*        AGGREGATE FILE - OUTPUT OF SA040 (U4),     *
000400*        ONE PER PRODUCT, RANK ASCENDING              *
000500*****************************************************
000600*  RECORD 180 BYTES, ROUNDED, 9 BYTES OF FILLER.
000700*
000800* 07/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-PRODAGG-RECORD.
001100     03  PAG-PROD-CODE       PIC X(15).
001200     03  PAG-PROD-NAME       PIC X(70).
001300     03  PAG-PROD-LINE       PIC X(50).
001400     03  PAG-TOTAL-SALES     PIC S9(11)V99.
001500     03  PAG-NUM-ORDERS      PIC 9(7).
001600     03  PAG-NUM-CUSTOMERS   PIC 9(5).
001700     03  PAG-PCT-GLOBAL      PIC 9(3)V99.
001800     03  PAG-SALES-RANK      PIC 9(5).
001900     03  PAG-ABC-CLASS       PIC X(1).
002000         88  PAG-CLASS-A         VALUE "A".
002100         88  PAG-CLASS-B         VALUE "B".
002200         88  PAG-CLASS-C         VALUE "C".
002300     03  FILLER              PIC X(9).
