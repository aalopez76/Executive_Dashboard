000100*****************************************************
000200*   TABLE OF THE NIGHTLY SALES-ANALYTICS RUN'S      *
000300*        FILE LOGICAL NAMES, ONE ENTRY PER FILE     *
000400*        THE RUN TOUCHES, SO THE RUN BANNER          *
000500*        (SA900) CAN LIST WHAT RAN                   *
000600*****************************************************
000700* 21/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000800*
000900 01  SA-FILE-DEFS.
001000     03  SA-FILE-DEFS-A.
001100         05  SA-FILE-01      PIC X(20) VALUE "ORDERS".
001200         05  SA-FILE-02      PIC X(20) VALUE "ORDERDETAILS".
001300         05  SA-FILE-03      PIC X(20) VALUE "CUSTOMERS".
001400         05  SA-FILE-04      PIC X(20) VALUE "PRODUCTS".
001500         05  SA-FILE-05      PIC X(20) VALUE "EMPLOYEES".
001600         05  SA-FILE-06      PIC X(20) VALUE "PAYMENTS".
001700         05  SA-FILE-07      PIC X(20) VALUE "OFFICES".
001800         05  SA-FILE-08      PIC X(20) VALUE "BASE".
001900         05  SA-FILE-09      PIC X(20) VALUE "MONTHLY".
002000         05  SA-FILE-10      PIC X(20) VALUE "CUSTAGG".
002100         05  SA-FILE-11      PIC X(20) VALUE "PRODAGG".
002200         05  SA-FILE-12      PIC X(20) VALUE "REGAGG".
002300         05  SA-FILE-13      PIC X(20) VALUE "REPAGG".
002400         05  SA-FILE-14      PIC X(20) VALUE "HIGHRISK".
002500         05  SA-FILE-15      PIC X(20) VALUE "MISALIGN".
002600         05  SA-FILE-16      PIC X(20) VALUE "GEOANOM".
002700         05  SA-FILE-17      PIC X(20) VALUE "TREND".
002800         05  SA-FILE-18      PIC X(20) VALUE "RFM".
002900         05  SA-FILE-19      PIC X(20) VALUE "NEXTORD".
003000         05  SA-FILE-20      PIC X(20) VALUE "CROSSSELL".
003100         05  SA-FILE-21      PIC X(20) VALUE "KPICARDS".
003200         05  SA-FILE-22      PIC X(20) VALUE "CONTEXT".
003300         05  SA-FILE-23      PIC X(20) VALUE "RISKCTRY".
003400     03  FILLER REDEFINES SA-FILE-DEFS-A.
003500         05  SA-FILE-NAME    PIC X(20) OCCURS 23.
003600     03  SA-FILE-DEFS-COUNT  PIC 9(2)   COMP  VALUE 23.
