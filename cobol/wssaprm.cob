000100*****************************************************
000200*   RUN-PARAMETER RECORD FOR THE NIGHTLY SALES-     *
000300*        ANALYTICS BATCH - ONE RECORD OF DEFAULTS   *
000400*        AND RUNNING TOTALS CARRIED FROM STEP TO    *
000500*        STEP SO A LATER STEP NEVER HAS TO REDO A   *
000600*        SCAN AN EARLIER STEP ALREADY DID           *
000700*****************************************************
000800*  RECORD 100 BYTES, ROUNDED, 15 BYTES OF FILLER.
000900*
001000*  WRITTEN BY SA000 AT START OF RUN, READ BY EVERY
001100*  LATER SA0nn STEP THAT NEEDS THE REFERENCE DATE OR
001200*  THE MINIMUM CO-OCCURRENCE PARAMETER.
001300*
001400* 21/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001500* 03/12/25 RWB - SA-REQ-4480 ADDED SA-PRM-MIN-COOCCUR SO
001600*                SA110 STOPS HARD-CODING THE VALUE 5.
001700* 22/11/25 JBH - SA-REQ-4495 ADDED SA-PRM-INVALID-ROW-COUNT SO
001800*                SA010'S DATE-QUALITY SCAN IS NOT REPEATED IN
001900*                SA120 - SA120 JUST READS THE TWO COUNTS.
002000*
002100 01  SA-PARAM-RECORD.
002200     03  SA-PRM-RUN-TITLE        PIC X(40)
002300         VALUE "CLASSIC MODELS SALES ANALYTICS - NIGHTLY".
002400*    SA-PRM-RUN-DATE IS TODAY, CCYY-MM-DD.
002500     03  SA-PRM-RUN-DATE         PIC X(10).
002600*    SA-PRM-REF-DATE IS THE MAXIMUM VALID ORD-DATE IN BASE,
002700*    SET BY SA010 - EVERY LATER STEP THAT NEEDS "TODAY" FOR
002800*    TREND/RFM/NEXT-ORDER WORK USES THIS INSTEAD OF THE CLOCK.
002900     03  SA-PRM-REF-DATE         PIC X(10).
003000     03  SA-PRM-MIN-COOCCUR      PIC 9(3)   COMP  VALUE 5.
003100     03  SA-PRM-GRAND-TOTAL-CUST PIC S9(11)V99   COMP-3.
003200     03  SA-PRM-GRAND-TOTAL-PROD PIC S9(11)V99   COMP-3.
003300     03  SA-PRM-GRAND-TOTAL-REP  PIC S9(11)V99   COMP-3.
003400     03  SA-PRM-BASE-ROW-COUNT   PIC 9(7)   COMP.
003500     03  SA-PRM-INVALID-ROW-COUNT PIC 9(7)  COMP.
003600     03  FILLER                  PIC X(15).
