000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE ENRICHED SALES-LINE   *
000400*        BASE FILE - OUTPUT OF SA010 (U1),          *
000500*        INPUT TO EVERY LATER SA0nn STEP            *
000600*****************************************************
000700*  FILE SIZE 400 BYTES.  ONE BYTE OF FILLER TO ROUND
000800*  THE RECORD - THIS SHOP'S HABIT, SEE WSFINAL.COB.
000900*
001000*  ONE RECORD PER SURVIVING ORDER-DETAIL LINE (ORDER,
001100*  CUSTOMER AND PRODUCT MUST ALL HAVE BEEN FOUND ON
001200*  THEIR MASTERS - SEE SA010 AA020-PROCESS-DETAILS).
001300*
001400* 05/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001500* 12/11/25 RWB - SA-REQ-4460 ADDED BAS-LINE-SALES SO LATER
001600*                STEPS DO NOT RE-MULTIPLY QTY * PRICE.
001700*
001800 01  SA-BASE-RECORD.
001900     03  BAS-ORD-NO          PIC 9(6).
002000     03  BAS-ORD-DATE        PIC X(10).
002100     03  BAS-ORD-DATE-CCYY REDEFINES BAS-ORD-DATE.
002200         05  BAS-OD-CCYY     PIC X(4).
002300         05  FILLER          PIC X(1).
002400         05  BAS-OD-MM       PIC X(2).
002500         05  FILLER          PIC X(1).
002600         05  BAS-OD-DD       PIC X(2).
002700     03  BAS-REQ-DATE        PIC X(10).
002800     03  BAS-SHIP-DATE       PIC X(10).
002900     03  BAS-STATUS          PIC X(10).
003000     03  BAS-CUST-NO         PIC 9(6).
003100     03  BAS-CUST-NAME       PIC X(50).
003200     03  BAS-COUNTRY         PIC X(20).
003300     03  BAS-CREDIT-LIMIT    PIC S9(9)V99.
003400     03  BAS-PROD-CODE       PIC X(15).
003500     03  BAS-PROD-NAME       PIC X(70).
003600     03  BAS-PROD-LINE       PIC X(50).
003700     03  BAS-QTY             PIC 9(5).
003800     03  BAS-PRICE           PIC S9(7)V99.
003900     03  BAS-LINE-SALES      PIC S9(9)V99.
004000     03  BAS-EMP-NO          PIC 9(6).
004100         88  BAS-NO-REP          VALUE ZERO.
004200     03  BAS-EMP-NAME        PIC X(60).
004300     03  BAS-JOB-TITLE       PIC X(30).
004400     03  BAS-OFFICE          PIC X(10).
004500     03  FILLER              PIC X(1).
