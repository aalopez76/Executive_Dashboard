000100*****************************************************
000200*   RECORD DEFINITION FOR THE PRODUCT CROSS-SELL    *
000300*        PAIR FILE - OUTPUT OF SA110 (U13), ONE     *
000400*        PER QUALIFYING PAIR, LIFT DESCENDING          *
000500*****************************************************
000600*  RECORD 170 BYTES, ROUNDED, 10 BYTES OF FILLER.
000700*
000800* 17/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-CROSSSELL-RECORD.
001100     03  XSL-PROD-NAME-1     PIC X(70).
001200     03  XSL-PROD-NAME-2     PIC X(70).
001300     03  XSL-COOCCUR-COUNT   PIC 9(5).
001400     03  XSL-SUPPORT         PIC 9(1)V999.
001500     03  XSL-CONFIDENCE      PIC 9(1)V999.
001600     03  XSL-LIFT            PIC 9(5)V99.
001700     03  FILLER              PIC X(10).
