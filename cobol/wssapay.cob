000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE PAYMENTS FILE         *
000400*      SORTED BY PAY-CUST-NO / PAY-DATE             *
000500*****************************************************
000600*  FILE SIZE 27 BYTES - FIXED, NO SPARE BYTES.
000700*
000800*  READ AND VALIDATED BY SA000 ONLY - NO SALES-ANALYTICS
000900*  UNIT DERIVES A RULE FROM THIS FILE (SEE SPEC NON-GOALS).
001000*  KEPT SO THE FILE CONTRACT WITH ORDER-ENTRY IS PRESERVED.
001100*
001200* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001300*
001400 01  SA-PAYMENT-RECORD.
001500     03  PAY-CUST-NO         PIC 9(6).
001600     03  PAY-DATE            PIC X(10).
001700     03  PAY-AMT             PIC S9(9)V99.
