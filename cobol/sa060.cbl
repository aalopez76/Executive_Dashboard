000100******************************************************************
000200*                                                                *
000300*        SALES ANALYTICS - SALES-REP PERFORMANCE AGGREGATE       *
000400*      ONE RECORD PER SALES REP, RANKED DESCENDING BY SALES      *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             SA060.
001000 AUTHOR.                 R W BRENT.
001100 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001200 DATE-WRITTEN.           09/11/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    REMARKS.            STEP U6 OF THE NIGHTLY SALES ANALYTICS
001700*                        RUN.  SAME SHAPE AS SA030 BUT KEYED ON
001800*                        SALES-REP NUMBER, COUNTING DISTINCT
001900*                        CUSTOMERS SERVED INSTEAD OF DISTINCT
002000*                        PRODUCTS.  BASE LINES WITH NO SALES REP
002100*                        (BAS-EMP-NO ZERO, HOUSE ACCOUNTS) TAKE
002200*                        NO PART IN THIS AGGREGATE.
002300*
002400*    CALLED MODULES.     NONE.
002500*
002600*    FILES USED.         SAPARM.     RUN PARAMETERS - I/O.
002700*                        BASE.       INPUT.
002800*                        REPAGG.     OUTPUT.
002900*
003000*    TABLE SIZES.        2000 SALES REPS, 300 DISTINCT CUSTOMERS
003100*                        PER REP.  RAISE IF THE SALES FORCE OR
003200*                        CUSTOMER BASE OUTGROWS THESE.
003300*
003400*    ERROR MESSAGES USED.
003500*                        SA060 - 62.
003600*
003700* CHANGES:
003800* 09/11/85 RWB -     CREATED.
003900* 15/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004000* 21/02/90 RWB - .02 REP TABLE RAISED 200 -> 2000 (SAME CHANGE
004100*                    AS SA010, SA-REQ-2201).
004200* 12/07/96 JBH -     Y2K PROGRAMME - NO DATE ARITHMETIC IN THIS
004300*                    STEP, REVIEWED AND LEFT ALONE.
004400* 30/09/21 PMS - .03 DISTINCT-CUSTOMER TABLE RAISED 150 -> 300
004500*                    PER REP AFTER THE CUSTOMER BASE GREW.
004600*
004700******************************************************************
004800*
004900 ENVIRONMENT              DIVISION.
005000*================================
005100 CONFIGURATION            SECTION.
005200 SPECIAL-NAMES.
005300     C01                 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT             SECTION.
005600 FILE-CONTROL.
005700     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
005800                                 ORGANIZATION LINE SEQUENTIAL
005900                                 FILE STATUS  WS-PARAM-STATUS.
006000*
006100     SELECT  SA-BASE-FILE       ASSIGN       BASE
006200                                 ORGANIZATION LINE SEQUENTIAL
006300                                 FILE STATUS  WS-BAS-STATUS.
006400*
006500     SELECT  SA-REPAGG-FILE     ASSIGN       REPAGG
006600                                 ORGANIZATION LINE SEQUENTIAL
006700                                 FILE STATUS  WS-SAG-STATUS.
006800*
006900 DATA                     DIVISION.
007000*================================
007100 FILE                     SECTION.
007200*
007300 FD  SA-PARAM-FILE.
007400 01  SA-PARAM-FILE-REC          PIC X(100).
007500*
007600 FD  SA-BASE-FILE.
007700 01  SA-BASE-FILE-REC           PIC X(400).
007800 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
007900     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008000*
008100 FD  SA-REPAGG-FILE.
008200 01  SA-REPAGG-FILE-REC         PIC X(150).
008300 01  SA-REPAGG-FILE-REC-BYTES REDEFINES SA-REPAGG-FILE-REC.
008400     03  SA-REPAGG-BYTE          PIC X       OCCURS 150.
008500*
008600 WORKING-STORAGE          SECTION.
008700*-----------------------
008800 77  WS-PROG-NAME               PIC X(15)  VALUE "SA060 (1.03)".
008900*
009000 COPY "WSSAPRM.COB".
009100 COPY "WSSABAS.COB".
009200 COPY "WSSASAG.COB".
009300*
009400 01  WS-TABLE-LIMITS.
009500     03  WS-MAX-REPS             PIC 9(5)   COMP  VALUE 2000.
009600     03  WS-MAX-CUST-PER-REP     PIC 9(4)   COMP  VALUE 300.
009700*
009800 01  WS-DATA.
009900     03  WS-PARAM-STATUS         PIC XX.
010000     03  WS-BAS-STATUS           PIC XX.
010100     03  WS-SAG-STATUS           PIC XX.
010200     03  WS-LINES-READ           PIC 9(7)   COMP  VALUE ZERO.
010300     03  WS-LINES-EXCLUDED       PIC 9(7)   COMP  VALUE ZERO.
010400*
010500     03  WS-PREV-ORD-NO          PIC 9(6)   VALUE ZERO.
010600     03  WS-CUR-REP-IX           PIC 9(5)   COMP  VALUE ZERO.
010700*
010800     03  WS-SRT-I                PIC 9(5)   COMP.
010900     03  WS-SRT-J                PIC 9(5)   COMP.
011000     03  WS-SRT-MAX              PIC 9(5)   COMP.
011100*
011200     03  WS-GRAND-TOTAL          PIC S9(13)V99 COMP-3 VALUE ZERO.
011300     03  WS-RUNNING-SALES        PIC S9(13)V99 COMP-3 VALUE ZERO.
011400     03  WS-CUM-PCT              PIC 9(5)V99   COMP-3 VALUE ZERO.
011500*
011600     03  SW-REP-FOUND            PIC X      VALUE "N".
011700         88  REP-FOUND               VALUE "Y".
011800     03  SW-CUST-SEEN            PIC X      VALUE "N".
011900         88  CUST-ALREADY-SEEN       VALUE "Y".
012000*
012100 01  ERROR-MESSAGES.
012200     03  SA060               PIC X(40)
012300         VALUE "SA060 BASE FILE WILL NOT OPEN - ABORT  ".
012400     03  SA061               PIC X(40)
012500         VALUE "SA061 REPAGG FILE WILL NOT OPEN        ".
012600     03  SA062               PIC X(40)
012700         VALUE "SA062 SALES-REP TABLE FULL - RAISE LIM ".
012800 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
012900     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 3.
013000*
013100 01  WS-REP-TABLE.
013200     03  WS-REP-ENT              OCCURS 2000 TIMES
013300                                 INDEXED BY WS-REP-NX.
013400         05  WS-REP-T-NO         PIC 9(6).
013500         05  WS-REP-T-NAME       PIC X(60).
013600         05  WS-REP-T-JOB-TITLE  PIC X(30).
013700         05  WS-REP-T-OFFICE     PIC X(10).
013800         05  WS-REP-T-TOTAL-SALES PIC S9(11)V99 COMP-3.
013900         05  WS-REP-T-NUM-ORDERS PIC 9(7)       COMP.
014000         05  WS-REP-T-CUST-SEEN  OCCURS 300 TIMES
014100                                 PIC 9(6).
014200         05  WS-REP-T-CUST-CNT   PIC 9(4)       COMP.
014300         05  WS-REP-T-RANK       PIC 9(5)       COMP.
014400*
014500 01  WS-REP-COUNT                PIC 9(5)   COMP  VALUE ZERO.
014600*
014700 01  WS-SWAP-ENTRY.
014800     03  WS-SWAP-NO              PIC 9(6).
014900     03  WS-SWAP-NAME            PIC X(60).
015000     03  WS-SWAP-JOB-TITLE       PIC X(30).
015100     03  WS-SWAP-OFFICE          PIC X(10).
015200     03  WS-SWAP-TOTAL-SALES     PIC S9(11)V99 COMP-3.
015300     03  WS-SWAP-NUM-ORDERS      PIC 9(7)      COMP.
015400     03  WS-SWAP-CUST-CNT        PIC 9(4)      COMP.
015500*
015600 PROCEDURE                DIVISION.
015700*========================
015800 AA000-MAIN                  SECTION.
015900***********************************
016000     DISPLAY  WS-PROG-NAME " STARTING".
016100     PERFORM  AA005-OPEN-FILES.
016200     PERFORM  AA020-ACCUMULATE  THRU AA020-EXIT.
016300     PERFORM  AA030-COMPUTE-GRAND-TOTAL.
016400     PERFORM  AA040-RANK-CLASSIFY.
016500     PERFORM  AA050-WRITE-OUTPUT THRU AA050-EXIT.
016600     PERFORM  AA060-UPDATE-PARAM.
016700     CLOSE    SA-BASE-FILE SA-REPAGG-FILE.
016800     DISPLAY  WS-PROG-NAME " COMPLETE - REPS " WS-REP-COUNT
016900              " EXCLUDED " WS-LINES-EXCLUDED
017000              " GRAND TOTAL " WS-GRAND-TOTAL.
017100     GOBACK.
017200*
017300 AA000-EXIT.  EXIT SECTION.
017400*
017500 AA005-OPEN-FILES            SECTION.
017600***********************************
017700     OPEN     INPUT SA-BASE-FILE.
017800     IF       WS-BAS-STATUS NOT = "00"
017900              DISPLAY  SA060
018000              GOBACK   RETURNING 1.
018100     OPEN     OUTPUT SA-REPAGG-FILE.
018200     IF       WS-SAG-STATUS NOT = "00"
018300              DISPLAY  SA061
018400              GOBACK   RETURNING 1.
018500     OPEN     I-O SA-PARAM-FILE.
018600*
018700 AA005-EXIT.  EXIT SECTION.
018800*
018900 AA020-ACCUMULATE             SECTION.
019000************************************
019100 AA020-READ.
019200     READ     SA-BASE-FILE INTO SA-BASE-RECORD
019300              AT END
019400              GO TO AA020-EXIT.
019500     ADD      1 TO WS-LINES-READ.
019600     IF       BAS-NO-REP
019700              ADD 1 TO WS-LINES-EXCLUDED
019800              GO TO AA020-READ.
019900     PERFORM  AA021-FIND-OR-ADD-REP.
020000     IF       BAS-ORD-NO NOT = WS-PREV-ORD-NO
020100              ADD 1 TO WS-REP-T-NUM-ORDERS (WS-CUR-REP-IX)
020200              MOVE BAS-ORD-NO TO WS-PREV-ORD-NO.
020300     ADD      BAS-LINE-SALES TO
020400              WS-REP-T-TOTAL-SALES (WS-CUR-REP-IX).
020500     PERFORM  AA022-FIND-OR-ADD-CUSTOMER.
020600     GO TO    AA020-READ.
020700 AA020-EXIT.  EXIT SECTION.
020800*
020900 AA021-FIND-OR-ADD-REP        SECTION.
021000************************************
021100     MOVE     "N" TO SW-REP-FOUND.
021200     MOVE     ZERO TO WS-SRT-I.
021300 AA021-LOOP.
021400     ADD      1 TO WS-SRT-I.
021500     IF       WS-SRT-I > WS-REP-COUNT
021600              GO TO AA021-NOT-FOUND.
021700     IF       WS-REP-T-NO (WS-SRT-I) = BAS-EMP-NO
021800              MOVE "Y" TO SW-REP-FOUND
021900              MOVE WS-SRT-I TO WS-CUR-REP-IX
022000              GO TO AA021-EXIT.
022100     GO TO    AA021-LOOP.
022200 AA021-NOT-FOUND.
022300     IF       WS-REP-COUNT >= WS-MAX-REPS
022400              DISPLAY SA062
022500              GOBACK  RETURNING 1.
022600     ADD      1 TO WS-REP-COUNT.
022700     MOVE     WS-REP-COUNT     TO WS-CUR-REP-IX.
022800     MOVE     BAS-EMP-NO       TO WS-REP-T-NO (WS-CUR-REP-IX).
022900     MOVE     BAS-EMP-NAME     TO WS-REP-T-NAME (WS-CUR-REP-IX).
023000     MOVE     BAS-JOB-TITLE    TO WS-REP-T-JOB-TITLE (WS-CUR-REP-IX).
023100     MOVE     BAS-OFFICE       TO WS-REP-T-OFFICE (WS-CUR-REP-IX).
023200     MOVE     ZERO TO WS-REP-T-TOTAL-SALES (WS-CUR-REP-IX)
023300                       WS-REP-T-NUM-ORDERS (WS-CUR-REP-IX)
023400                       WS-REP-T-CUST-CNT (WS-CUR-REP-IX).
023500 AA021-EXIT.  EXIT SECTION.
023600*
023700 AA022-FIND-OR-ADD-CUSTOMER   SECTION.
023800************************************
023900     MOVE     "N" TO SW-CUST-SEEN.
024000     MOVE     ZERO TO WS-SRT-J.
024100 AA022-LOOP.
024200     ADD      1 TO WS-SRT-J.
024300     IF       WS-SRT-J > WS-REP-T-CUST-CNT (WS-CUR-REP-IX)
024400              GO TO AA022-NOT-FOUND.
024500     IF       WS-REP-T-CUST-SEEN (WS-CUR-REP-IX, WS-SRT-J) =
024600              BAS-CUST-NO
024700              MOVE "Y" TO SW-CUST-SEEN
024800              GO TO AA022-EXIT.
024900     GO TO    AA022-LOOP.
025000 AA022-NOT-FOUND.
025100     IF       WS-REP-T-CUST-CNT (WS-CUR-REP-IX) >=
025200              WS-MAX-CUST-PER-REP
025300              GO TO AA022-EXIT.
025400     ADD      1 TO WS-REP-T-CUST-CNT (WS-CUR-REP-IX).
025500     MOVE     BAS-CUST-NO TO
025600              WS-REP-T-CUST-SEEN (WS-CUR-REP-IX,
025700              WS-REP-T-CUST-CNT (WS-CUR-REP-IX)).
025800 AA022-EXIT.  EXIT SECTION.
025900*
026000 AA030-COMPUTE-GRAND-TOTAL    SECTION.
026100************************************
026200     MOVE     ZERO TO WS-GRAND-TOTAL.
026300     MOVE     ZERO TO WS-SRT-I.
026400 AA030-LOOP.
026500     ADD      1 TO WS-SRT-I.
026600     IF       WS-SRT-I > WS-REP-COUNT
026700              GO TO AA030-EXIT.
026800     ADD      WS-REP-T-TOTAL-SALES (WS-SRT-I) TO WS-GRAND-TOTAL.
026900     GO TO    AA030-LOOP.
027000 AA030-EXIT.  EXIT SECTION.
027100*
027200 AA040-RANK-CLASSIFY          SECTION.
027300************************************
027400*
027500*    SELECTION SORT DESCENDING BY TOTAL SALES - THE TABLE IS
027600*    AT MOST 2000 ENTRIES, ADEQUATE WITHOUT A SORT VERB.
027700*
027800     IF       WS-REP-COUNT < 2
027900              GO TO AA040-EXIT.
028000     MOVE     1 TO WS-SRT-I.
028100 AA040-OUTER.
028200     IF       WS-SRT-I >= WS-REP-COUNT
028300              GO TO AA040-EXIT.
028400     MOVE     WS-SRT-I TO WS-SRT-MAX.
028500     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
028600 AA040-INNER.
028700     IF       WS-SRT-J > WS-REP-COUNT
028800              GO TO AA040-SWAP-CHECK.
028900     IF       WS-REP-T-TOTAL-SALES (WS-SRT-J) >
029000              WS-REP-T-TOTAL-SALES (WS-SRT-MAX)
029100              MOVE WS-SRT-J TO WS-SRT-MAX.
029200     ADD      1 TO WS-SRT-J.
029300     GO TO    AA040-INNER.
029400 AA040-SWAP-CHECK.
029500     IF       WS-SRT-MAX NOT = WS-SRT-I
029600              PERFORM AA041-SWAP-ENTRIES.
029700     ADD      1 TO WS-SRT-I.
029800     GO TO    AA040-OUTER.
029900 AA040-EXIT.  EXIT SECTION.
030000*
030100 AA041-SWAP-ENTRIES           SECTION.
030200************************************
030300     MOVE     WS-REP-T-NO          (WS-SRT-I) TO WS-SWAP-NO.
030400     MOVE     WS-REP-T-NAME        (WS-SRT-I) TO WS-SWAP-NAME.
030500     MOVE     WS-REP-T-JOB-TITLE   (WS-SRT-I) TO WS-SWAP-JOB-TITLE.
030600     MOVE     WS-REP-T-OFFICE      (WS-SRT-I) TO WS-SWAP-OFFICE.
030700     MOVE     WS-REP-T-TOTAL-SALES (WS-SRT-I) TO WS-SWAP-TOTAL-SALES.
030800     MOVE     WS-REP-T-NUM-ORDERS  (WS-SRT-I) TO WS-SWAP-NUM-ORDERS.
030900     MOVE     WS-REP-T-CUST-CNT    (WS-SRT-I) TO WS-SWAP-CUST-CNT.
031000*
031100     MOVE     WS-REP-T-NO          (WS-SRT-MAX) TO WS-REP-T-NO (WS-SRT-I).
031200     MOVE     WS-REP-T-NAME        (WS-SRT-MAX)
031300              TO WS-REP-T-NAME (WS-SRT-I).
031400     MOVE     WS-REP-T-JOB-TITLE   (WS-SRT-MAX)
031500              TO WS-REP-T-JOB-TITLE (WS-SRT-I).
031600     MOVE     WS-REP-T-OFFICE      (WS-SRT-MAX)
031700              TO WS-REP-T-OFFICE (WS-SRT-I).
031800     MOVE     WS-REP-T-TOTAL-SALES (WS-SRT-MAX)
031900              TO WS-REP-T-TOTAL-SALES (WS-SRT-I).
032000     MOVE     WS-REP-T-NUM-ORDERS  (WS-SRT-MAX)
032100              TO WS-REP-T-NUM-ORDERS (WS-SRT-I).
032200     MOVE     WS-REP-T-CUST-CNT    (WS-SRT-MAX)
032300              TO WS-REP-T-CUST-CNT (WS-SRT-I).
032400*
032500     MOVE     WS-SWAP-NO           TO WS-REP-T-NO (WS-SRT-MAX).
032600     MOVE     WS-SWAP-NAME         TO WS-REP-T-NAME (WS-SRT-MAX).
032700     MOVE     WS-SWAP-JOB-TITLE    TO WS-REP-T-JOB-TITLE (WS-SRT-MAX).
032800     MOVE     WS-SWAP-OFFICE       TO WS-REP-T-OFFICE (WS-SRT-MAX).
032900     MOVE     WS-SWAP-TOTAL-SALES  TO WS-REP-T-TOTAL-SALES (WS-SRT-MAX).
033000     MOVE     WS-SWAP-NUM-ORDERS   TO WS-REP-T-NUM-ORDERS (WS-SRT-MAX).
033100     MOVE     WS-SWAP-CUST-CNT     TO WS-REP-T-CUST-CNT (WS-SRT-MAX).
033200*
033300 AA041-EXIT.  EXIT SECTION.
033400*
033500 AA050-WRITE-OUTPUT           SECTION.
033600************************************
033700*
033800*    THE TABLE IS NOW IN DESCENDING TOTAL-SALES ORDER - WALK IT
033900*    TOP TO BOTTOM, ASSIGN RANK 1..N AND THE ABC CLASS FROM THE
034000*    RUNNING CUMULATIVE SHARE (R5).
034100*
034200     MOVE     ZERO TO WS-RUNNING-SALES.
034300     MOVE     ZERO TO WS-SRT-I.
034400 AA050-LOOP.
034500     ADD      1 TO WS-SRT-I.
034600     IF       WS-SRT-I > WS-REP-COUNT
034700              GO TO AA050-EXIT.
034800     MOVE     WS-SRT-I TO WS-REP-T-RANK (WS-SRT-I).
034900     ADD      WS-REP-T-TOTAL-SALES (WS-SRT-I) TO WS-RUNNING-SALES.
035000     IF       WS-GRAND-TOTAL = ZERO
035100              MOVE ZERO TO WS-CUM-PCT
035200     ELSE
035300              COMPUTE WS-CUM-PCT ROUNDED =
035400                      WS-RUNNING-SALES * 100 / WS-GRAND-TOTAL
035500     END-IF.
035600*
035700     MOVE     SPACES  TO SA-REPAGG-RECORD.
035800     MOVE     WS-REP-T-NO (WS-SRT-I)          TO SAG-EMP-NO.
035900     MOVE     WS-REP-T-NAME (WS-SRT-I)        TO SAG-EMP-NAME.
036000     MOVE     WS-REP-T-JOB-TITLE (WS-SRT-I)   TO SAG-JOB-TITLE.
036100     MOVE     WS-REP-T-OFFICE (WS-SRT-I)      TO SAG-OFFICE.
036200     MOVE     WS-REP-T-TOTAL-SALES (WS-SRT-I) TO SAG-TOTAL-SALES.
036300     MOVE     WS-REP-T-NUM-ORDERS (WS-SRT-I)  TO SAG-NUM-ORDERS.
036400     MOVE     WS-REP-T-CUST-CNT (WS-SRT-I)    TO SAG-NUM-CUSTOMERS.
036500     MOVE     WS-SRT-I                        TO SAG-SALES-RANK.
036600     IF       WS-GRAND-TOTAL = ZERO
036700              MOVE ZERO TO SAG-PCT-GLOBAL
036800     ELSE
036900              COMPUTE SAG-PCT-GLOBAL ROUNDED =
037000                      WS-REP-T-TOTAL-SALES (WS-SRT-I) * 100 /
037100                      WS-GRAND-TOTAL
037200     END-IF.
037300     IF       WS-CUM-PCT <= 80.00
037400              MOVE "A" TO SAG-ABC-CLASS
037500     ELSE
037600              IF   WS-CUM-PCT <= 95.00
037700                   MOVE "B" TO SAG-ABC-CLASS
037800              ELSE
037900                   MOVE "C" TO SAG-ABC-CLASS
038000              END-IF
038100     END-IF.
038200     MOVE     SA-REPAGG-RECORD TO SA-REPAGG-FILE-REC.
038300     WRITE    SA-REPAGG-FILE-REC.
038400     GO TO    AA050-LOOP.
038500 AA050-EXIT.  EXIT SECTION.
038600*
038700 AA060-UPDATE-PARAM           SECTION.
038800************************************
038900     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
039000              AT END
039100              MOVE SPACES TO SA-PARAM-RECORD
039200     END-READ.
039300     MOVE     WS-GRAND-TOTAL TO SA-PRM-GRAND-TOTAL-REP.
039400     MOVE     SA-PARAM-RECORD TO SA-PARAM-FILE-REC.
039500     IF       WS-PARAM-STATUS = "00"
039600              REWRITE  SA-PARAM-FILE-REC
039700     ELSE
039800              WRITE    SA-PARAM-FILE-REC
039900     END-IF.
040000     CLOSE    SA-PARAM-FILE.
040100*
040200 AA060-EXIT.  EXIT SECTION.
