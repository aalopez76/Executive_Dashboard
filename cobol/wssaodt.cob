000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE SALES ORDER LINE      *
000400*         DETAIL FILE (ORDERDETAILS)                *
000500*      SORTED BY ODT-ORD-NO / ODT-PROD-CODE         *
000600*****************************************************
000700*  FILE SIZE 35 BYTES - FIXED, NO SPARE BYTES.
000800*  INTERCHANGE LAYOUT - SEE NOTE IN WSSAORD.COB.
000900*
001000* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001100*
001200 01  SA-ORDERDETAIL-RECORD.
001300     03  ODT-ORD-NO          PIC 9(6).
001400     03  ODT-PROD-CODE       PIC X(15).
001500     03  ODT-QTY             PIC 9(5).
001600     03  ODT-PRICE           PIC S9(7)V99.
