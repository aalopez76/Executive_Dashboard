000100*****************************************************
000200*   RECORD DEFINITION FOR THE NEXT-ORDER PREDICTION *
000300*        FILE - OUTPUT OF SA100 (U12), ONE PER      *
000400*        CUSTOMER WITH TWO OR MORE ORDERS              *
000500*****************************************************
000600*  RECORD 110 BYTES, ROUNDED, 1 BYTE OF FILLER.
000700*
000800* 14/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-NEXTORD-RECORD.
001100     03  NXT-CUST-NO         PIC 9(6).
001200     03  NXT-CUST-NAME       PIC X(50).
001300     03  NXT-COUNTRY         PIC X(20).
001400     03  NXT-LAST-ORDER      PIC X(10).
001500     03  NXT-AVG-GAP-DAYS    PIC 9(5).
001600     03  NXT-EXPECT-DATE     PIC X(10).
001700     03  NXT-STATUS          PIC X(8).
001800         88  NXT-OVERDUE         VALUE "Overdue ".
001900         88  NXT-DUE-SOON        VALUE "Due Soon".
002000         88  NXT-ON-TRACK        VALUE "On Track".
002100     03  FILLER              PIC X(1).
