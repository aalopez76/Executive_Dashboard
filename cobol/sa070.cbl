000100******************************************************************
000200*                                                                *
000300*     SALES ANALYTICS - CREDIT RISK AND DIAGNOSTIC ROLL-UP        *
000400*   HIGH RISK (U7), MISALIGNMENT (U8), GEO ANOMALY (U9),          *
000500*   DIAGNOSTIC COUNTS (U16), RISK BY COUNTRY (U17)                *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION          DIVISION.
000900*================================
001000 PROGRAM-ID.             SA070.
001100 AUTHOR.                 J B HOLLIS.
001200 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001300 DATE-WRITTEN.           12/11/1985.
001400 DATE-COMPILED.
001500 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    REMARKS.            STEPS U7, U8, U9, U16 AND U17 OF THE
001800*                        NIGHTLY SALES ANALYTICS RUN.  READS THE
001900*                        CUSTOMER AGGREGATE (SA030 OUTPUT) AND
002000*                        THE CUSTOMER MASTER (FOR CREDIT LIMIT)
002100*                        ONE CUSTOMER AT A TIME.  FOR EACH
002200*                        CUSTOMER, DECIDES WHETHER IT IS A HIGH-
002300*                        RISK ACCOUNT (U7) AND/OR CREDIT-
002400*                        MISALIGNED (U8), AND ROLLS ITS CREDIT
002500*                        AND SALES INTO A PER-COUNTRY TABLE FOR
002600*                        THE GEOGRAPHIC ANOMALY REPORT (U9).
002700*                        HIGH-RISK CUSTOMERS ARE ALSO ROLLED INTO
002800*                        A PER-COUNTRY RISK TABLE, NORMALIZED BY
002900*                        COUNTRY NAME (U17).  THE CONTEXT RECORD
003000*                        (U16) IS WRITTEN LAST WITH THE DIAGNOSTIC
003100*                        COUNTS - SA120 RE-READS AND ADDS ITS OWN
003200*                        FIELDS (U15/U18) LATER IN THE RUN.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FILES USED.         CUSTOMERS. INPUT (CREDIT LIMIT LOOKUP).
003700*                        OFFICES.   INPUT (COUNT ONLY).
003800*                        EMPLOYEES. INPUT (SALES-REP COUNT ONLY).
003900*                        CUSTAGG.   INPUT (SA030 OUTPUT).
004000*                        HIGHRISK.  OUTPUT.
004100*                        MISALIGN.  OUTPUT.
004200*                        GEOANOM.   OUTPUT.
004300*                        RISKCTRY.  OUTPUT.
004400*                        CONTEXT.   OUTPUT (FIRST WRITE).
004500*
004600*    TABLE SIZES.        4000 CUSTOMERS, 200 COUNTRIES.
004700*
004800*    ERROR MESSAGES USED.
004900*                        SA070 - 74.
005000*
005100* CHANGES:
005200* 12/11/85 JBH -     CREATED.
005300* 20/11/85 JBH - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
005400* 21/02/90 RWB - .02 CUSTOMER TABLE RAISED 500 -> 4000 (SAME
005500*                    CHANGE AS SA010, SA-REQ-2201).
005600* 12/07/96 JBH -     Y2K PROGRAMME - NO DATE ARITHMETIC IN THIS
005700*                    STEP, REVIEWED AND LEFT ALONE.
005800* 19/11/25 RWB - .03 SA-REQ-4468 RISK-BY-COUNTRY (U17) FOLDED IN
005900*                    HERE INSTEAD OF A SEPARATE STEP - IT REUSES
006000*                    THE HIGH-RISK PASS'S NUMBERS DIRECTLY.
006100* 09/12/25 RWB - .04 SA-REQ-4501 GEOANOM HIGH/LOW COUNTS NOW
006200*                    TALLIED AND CARRIED IN THE CONTEXT RECORD
006300*                    SO SA900 CAN PRINT THEM WITHOUT OPENING
006400*                    GEOANOM ITSELF.
006500*
006600******************************************************************
006700*
006800 ENVIRONMENT              DIVISION.
006900*================================
007000 CONFIGURATION            SECTION.
007100 SPECIAL-NAMES.
007200     C01                 IS TOP-OF-FORM.
007300*
007400 INPUT-OUTPUT             SECTION.
007500 FILE-CONTROL.
007600     SELECT  SA-CUSTOMER-FILE   ASSIGN       CUSTOMERS
007700                                 ORGANIZATION LINE SEQUENTIAL
007800                                 FILE STATUS  WS-CUS-STATUS.
007900*
008000     SELECT  SA-OFFICE-FILE     ASSIGN       OFFICES
008100                                 ORGANIZATION LINE SEQUENTIAL
008200                                 FILE STATUS  WS-OFF-STATUS.
008300*
008400     SELECT  SA-EMPLOYEE-FILE   ASSIGN       EMPLOYEES
008500                                 ORGANIZATION LINE SEQUENTIAL
008600                                 FILE STATUS  WS-EMP-STATUS.
008700*
008800     SELECT  SA-CUSTAGG-FILE    ASSIGN       CUSTAGG
008900                                 ORGANIZATION LINE SEQUENTIAL
009000                                 FILE STATUS  WS-CAG-STATUS.
009100*
009200     SELECT  SA-HIGHRISK-FILE   ASSIGN       HIGHRISK
009300                                 ORGANIZATION LINE SEQUENTIAL
009400                                 FILE STATUS  WS-HIR-STATUS.
009500*
009600     SELECT  SA-MISALIGN-FILE   ASSIGN       MISALIGN
009700                                 ORGANIZATION LINE SEQUENTIAL
009800                                 FILE STATUS  WS-MIS-STATUS.
009900*
010000     SELECT  SA-GEOANOM-FILE    ASSIGN       GEOANOM
010100                                 ORGANIZATION LINE SEQUENTIAL
010200                                 FILE STATUS  WS-GEO-STATUS.
010300*
010400     SELECT  SA-RISKCTRY-FILE   ASSIGN       RISKCTRY
010500                                 ORGANIZATION LINE SEQUENTIAL
010600                                 FILE STATUS  WS-RSK-STATUS.
010700*
010800     SELECT  SA-CONTEXT-FILE    ASSIGN       CONTEXT
010900                                 ORGANIZATION LINE SEQUENTIAL
011000                                 FILE STATUS  WS-CTX-STATUS.
011100*
011200 DATA                     DIVISION.
011300*================================
011400 FILE                     SECTION.
011500*
011600 FD  SA-CUSTOMER-FILE.
011700 COPY "WSSACUS.COB".
011800*
011900 FD  SA-OFFICE-FILE.
012000 COPY "WSSAOFF.COB".
012100*
012200 FD  SA-EMPLOYEE-FILE.
012300 COPY "WSSAEMP.COB".
012400*
012500 FD  SA-CUSTAGG-FILE.
012600 01  SA-CUSTAGG-FILE-REC        PIC X(130).
012700 01  SA-CUSTAGG-FILE-REC-BYTES REDEFINES SA-CUSTAGG-FILE-REC.
012800     03  SA-CUSTAGG-BYTE         PIC X       OCCURS 130.
012900*
013000 FD  SA-HIGHRISK-FILE.
013100 01  SA-HIGHRISK-FILE-REC       PIC X(130).
013200*
013300 FD  SA-MISALIGN-FILE.
013400 01  SA-MISALIGN-FILE-REC       PIC X(130).
013500*
013600 FD  SA-GEOANOM-FILE.
013700 01  SA-GEOANOM-FILE-REC        PIC X(70).
013800*
013900 FD  SA-RISKCTRY-FILE.
014000 01  SA-RISKCTRY-FILE-REC       PIC X(40).
014100*
014200 FD  SA-CONTEXT-FILE.
014300 01  SA-CONTEXT-FILE-REC        PIC X(70).
014400 01  SA-CONTEXT-FILE-REC-BYTES REDEFINES SA-CONTEXT-FILE-REC.
014500     03  SA-CONTEXT-BYTE         PIC X       OCCURS 70.
014600*
014700 WORKING-STORAGE          SECTION.
014800*-----------------------
014900 77  WS-PROG-NAME               PIC X(15)  VALUE "SA070 (1.04)".
015000*
015100 COPY "WSSACAG.COB".
015200 COPY "WSSAHIR.COB".
015300 COPY "WSSAMIS.COB".
015400 COPY "WSSAGEO.COB".
015500 COPY "WSSARSK.COB".
015600 COPY "WSSACTX.COB".
015700*
015800 01  WS-TABLE-LIMITS.
015900     03  WS-MAX-CUSTOMERS        PIC 9(5)   COMP  VALUE 4000.
016000     03  WS-MAX-COUNTRIES        PIC 9(4)   COMP  VALUE 200.
016100*
016200 01  WS-DATA.
016300     03  WS-CUS-STATUS           PIC XX.
016400     03  WS-OFF-STATUS           PIC XX.
016500     03  WS-EMP-STATUS           PIC XX.
016600     03  WS-CAG-STATUS           PIC XX.
016700     03  WS-HIR-STATUS           PIC XX.
016800     03  WS-MIS-STATUS           PIC XX.
016900     03  WS-GEO-STATUS           PIC XX.
017000     03  WS-RSK-STATUS           PIC XX.
017100     03  WS-CTX-STATUS           PIC XX.
017200*
017300     03  WS-OFFICE-COUNT         PIC 9(3)   COMP  VALUE ZERO.
017400     03  WS-SALES-REP-COUNT      PIC 9(5)   COMP  VALUE ZERO.
017500     03  WS-CUSTOMER-COUNT       PIC 9(5)   COMP  VALUE ZERO.
017600*
017700     03  WS-CUR-CREDIT-LIMIT     PIC S9(9)V99  COMP-3 VALUE ZERO.
017800     03  WS-CUR-RISK-RATIO       PIC 9(5)V99   COMP-3 VALUE ZERO.
017900     03  WS-CUR-AMT-AT-RISK      PIC S9(11)V99 COMP-3 VALUE ZERO.
018000     03  WS-CUR-CREDIT-RATIO     PIC 9(5)V99   COMP-3 VALUE ZERO.
018100     03  WS-NORM-COUNTRY         PIC X(20).
018200*
018300     03  WS-SRT-I                PIC 9(5)   COMP.
018400     03  WS-SRT-J                PIC 9(5)   COMP.
018500     03  WS-SRT-MAX               PIC 9(5)  COMP.
018600*
018700     03  SW-CTY-FOUND            PIC X      VALUE "N".
018800         88  CTY-FOUND               VALUE "Y".
018900     03  SW-RSK-FOUND            PIC X      VALUE "N".
019000         88  RSK-FOUND               VALUE "Y".
019100*
019200 01  ERROR-MESSAGES.
019300     03  SA070               PIC X(40)
019400         VALUE "SA070 CUSTAGG FILE WILL NOT OPEN- ABORT".
019500     03  SA071               PIC X(40)
019600         VALUE "SA071 HIGHRISK FILE WILL NOT OPEN      ".
019700     03  SA072               PIC X(40)
019800         VALUE "SA072 CUSTOMER TABLE FULL - RAISE LIMIT".
019900     03  SA073               PIC X(40)
020000         VALUE "SA073 COUNTRY TABLE FULL - RAISE LIMIT ".
020100     03  SA074               PIC X(40)
020200         VALUE "SA074 CONTEXT FILE WILL NOT OPEN       ".
020300 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
020400     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 5.
020500*
020600*   CUSTOMER MASTER - ONLY CREDIT LIMIT IS NEEDED HERE, THE
020700*   REST WAS ALREADY CARRIED THROUGH TO THE AGGREGATE FILE.
020800*
020900 01  WS-CUSTOMER-TABLE.
021000     03  WS-CUS-ENT              OCCURS 4000 TIMES
021100                                 ASCENDING KEY WS-CUS-T-NO
021200                                 INDEXED BY WS-CUS-NX.
021300         05  WS-CUS-T-NO         PIC 9(6).
021400         05  WS-CUS-T-CREDIT-LIMIT PIC S9(9)V99 COMP-3.
021500 01  WS-CUS-TABLE-COUNT          PIC 9(5)   COMP  VALUE ZERO.
021600*
021700 01  WS-HIGHRISK-TABLE.
021800     03  WS-HIR-ENT              OCCURS 4000 TIMES
021900                                 INDEXED BY WS-HIR-NX.
022000         05  WS-HIR-T-CUST-NO    PIC 9(6).
022100         05  WS-HIR-T-CUST-NAME  PIC X(50).
022200         05  WS-HIR-T-COUNTRY    PIC X(20).
022300         05  WS-HIR-T-TOTAL-SALES PIC S9(11)V99 COMP-3.
022400         05  WS-HIR-T-CREDIT-LIMIT PIC S9(9)V99 COMP-3.
022500         05  WS-HIR-T-RISK-RATIO PIC 9(5)V99    COMP-3.
022600         05  WS-HIR-T-AMT-AT-RISK PIC S9(11)V99 COMP-3.
022700 01  WS-HIGHRISK-COUNT           PIC 9(5)   COMP  VALUE ZERO.
022800*
022900 01  WS-SWAP-ENTRY.
023000     03  WS-SWAP-CUST-NO         PIC 9(6).
023100     03  WS-SWAP-CUST-NAME       PIC X(50).
023200     03  WS-SWAP-COUNTRY         PIC X(20).
023300     03  WS-SWAP-TOTAL-SALES     PIC S9(11)V99 COMP-3.
023400     03  WS-SWAP-CREDIT-LIMIT    PIC S9(9)V99  COMP-3.
023500     03  WS-SWAP-RISK-RATIO      PIC 9(5)V99   COMP-3.
023600     03  WS-SWAP-AMT-AT-RISK     PIC S9(11)V99 COMP-3.
023700*
023800 01  WS-MISALIGN-COUNT           PIC 9(5)   COMP  VALUE ZERO.
023900 01  WS-OVER-COUNT               PIC 9(5)   COMP  VALUE ZERO.
024000 01  WS-UNDER-COUNT              PIC 9(5)   COMP  VALUE ZERO.
024100 01  WS-GEO-HIGH-COUNT           PIC 9(3)   COMP  VALUE ZERO.
024200 01  WS-GEO-LOW-COUNT            PIC 9(3)   COMP  VALUE ZERO.
024300*
024400 01  WS-GEO-TABLE.
024500     03  WS-GEO-ENT              OCCURS 200 TIMES
024600                                 INDEXED BY WS-GEO-NX.
024700         05  WS-GEO-T-COUNTRY    PIC X(20).
024800         05  WS-GEO-T-NUM-CUST   PIC 9(7)       COMP.
024900         05  WS-GEO-T-TOTAL-CREDIT PIC S9(11)V99 COMP-3.
025000         05  WS-GEO-T-TOTAL-SALES PIC S9(11)V99  COMP-3.
025100 01  WS-GEO-COUNT                PIC 9(4)   COMP  VALUE ZERO.
025200*
025300 01  WS-RISK-COUNTRY-TABLE.
025400     03  WS-RSK-ENT              OCCURS 200 TIMES
025500                                 INDEXED BY WS-RSK-NX.
025600         05  WS-RSK-T-COUNTRY    PIC X(20).
025700         05  WS-RSK-T-AMOUNT     PIC S9(13)V99  COMP-3.
025800 01  WS-RISK-COUNTRY-COUNT       PIC 9(4)   COMP  VALUE ZERO.
025900*
026000 PROCEDURE                DIVISION.
026100*========================
026200 AA000-MAIN                  SECTION.
026300***********************************
026400     DISPLAY  WS-PROG-NAME " STARTING".
026500     PERFORM  AA005-OPEN-FILES.
026600     PERFORM  AA010-LOAD-CUSTOMERS   THRU AA010-EXIT.
026700     PERFORM  AA011-COUNT-OFFICES    THRU AA011-EXIT.
026800     PERFORM  AA012-COUNT-SALES-REPS THRU AA012-EXIT.
026900     PERFORM  AA020-PROCESS-CUSTAGG  THRU AA020-EXIT.
027000     PERFORM  AA030-SORT-HIGHRISK.
027100     PERFORM  AA031-WRITE-HIGHRISK   THRU AA031-EXIT.
027200     PERFORM  AA040-WRITE-GEOANOM    THRU AA040-EXIT.
027300     PERFORM  AA050-WRITE-RISKCTRY   THRU AA050-EXIT.
027400     PERFORM  AA060-WRITE-CONTEXT.
027500     CLOSE    SA-CUSTAGG-FILE SA-HIGHRISK-FILE SA-MISALIGN-FILE
027600              SA-GEOANOM-FILE SA-RISKCTRY-FILE SA-CONTEXT-FILE.
027700     DISPLAY  WS-PROG-NAME " COMPLETE - HIGH RISK "
027800              WS-HIGHRISK-COUNT " MISALIGNED " WS-MISALIGN-COUNT.
027900     GOBACK.
028000*
028100 AA000-EXIT.  EXIT SECTION.
028200*
028300 AA005-OPEN-FILES            SECTION.
028400***********************************
028500     OPEN     INPUT SA-CUSTOMER-FILE SA-OFFICE-FILE
028600                    SA-EMPLOYEE-FILE.
028700     OPEN     INPUT SA-CUSTAGG-FILE.
028800     IF       WS-CAG-STATUS NOT = "00"
028900              DISPLAY  SA070
029000              GOBACK   RETURNING 1.
029100     OPEN     OUTPUT SA-HIGHRISK-FILE.
029200     IF       WS-HIR-STATUS NOT = "00"
029300              DISPLAY  SA071
029400              GOBACK   RETURNING 1.
029500     OPEN     OUTPUT SA-MISALIGN-FILE SA-GEOANOM-FILE
029600                     SA-RISKCTRY-FILE.
029700     OPEN     OUTPUT SA-CONTEXT-FILE.
029800     IF       WS-CTX-STATUS NOT = "00"
029900              DISPLAY  SA074
030000              GOBACK   RETURNING 1.
030100*
030200 AA005-EXIT.  EXIT SECTION.
030300*
030400 AA010-LOAD-CUSTOMERS         SECTION.
030500************************************
030600 AA010-READ.
030700     READ     SA-CUSTOMER-FILE
030800              AT END
030900              GO TO AA010-EXIT.
031000     IF       WS-CUS-TABLE-COUNT >= WS-MAX-CUSTOMERS
031100              DISPLAY SA072
031200              GOBACK  RETURNING 1.
031300     ADD      1 TO WS-CUS-TABLE-COUNT.
031400     SET      WS-CUS-NX TO WS-CUS-TABLE-COUNT.
031500     MOVE     CUS-NO           TO WS-CUS-T-NO (WS-CUS-NX).
031600     MOVE     CUS-CREDIT-LIMIT TO WS-CUS-T-CREDIT-LIMIT (WS-CUS-NX).
031700     GO TO    AA010-READ.
031800 AA010-EXIT.
031900     CLOSE    SA-CUSTOMER-FILE.
032000     EXIT     SECTION.
032100*
032200 AA011-COUNT-OFFICES          SECTION.
032300************************************
032400 AA011-READ.
032500     READ     SA-OFFICE-FILE
032600              AT END
032700              GO TO AA011-EXIT.
032800     ADD      1 TO WS-OFFICE-COUNT.
032900     GO TO    AA011-READ.
033000 AA011-EXIT.
033100     CLOSE    SA-OFFICE-FILE.
033200     EXIT     SECTION.
033300*
033400 AA012-COUNT-SALES-REPS       SECTION.
033500************************************
033600 AA012-READ.
033700     READ     SA-EMPLOYEE-FILE
033800              AT END
033900              GO TO AA012-EXIT.
034000     IF       SEM-IS-SALES-REP
034100              ADD 1 TO WS-SALES-REP-COUNT.
034200     GO TO    AA012-READ.
034300 AA012-EXIT.
034400     CLOSE    SA-EMPLOYEE-FILE.
034500     EXIT     SECTION.
034600*
034700 AA020-PROCESS-CUSTAGG        SECTION.
034800************************************
034900 AA020-READ.
035000     READ     SA-CUSTAGG-FILE INTO SA-CUSTAGG-RECORD
035100              AT END
035200              GO TO AA020-EXIT.
035300     ADD      1 TO WS-CUSTOMER-COUNT.
035400     PERFORM  AA013-LOOKUP-CREDIT-LIMIT.
035500     PERFORM  AA021-CHECK-HIGH-RISK.
035600     PERFORM  AA022-CHECK-MISALIGNMENT.
035700     PERFORM  AA023-ACCUM-GEO.
035800     GO TO    AA020-READ.
035900 AA020-EXIT.  EXIT SECTION.
036000*
036100 AA013-LOOKUP-CREDIT-LIMIT     SECTION.
036200************************************
036300     MOVE     ZERO TO WS-CUR-CREDIT-LIMIT.
036400     SET      WS-CUS-NX TO 1.
036500     SEARCH ALL WS-CUS-ENT
036600              AT END
036700                       CONTINUE
036800              WHEN     WS-CUS-T-NO (WS-CUS-NX) = CAG-CUST-NO
036900                       MOVE WS-CUS-T-CREDIT-LIMIT (WS-CUS-NX)
037000                            TO WS-CUR-CREDIT-LIMIT
037100     END-SEARCH.
037200*
037300 AA013-EXIT.  EXIT SECTION.
037400*
037500 AA021-CHECK-HIGH-RISK         SECTION.
037600************************************
037700*
037800*    R6 - QUALIFY WHEN CREDIT LIMIT > 0 AND SALES EXCEED IT, OR
037900*    WHEN CREDIT LIMIT IS ZERO AND THERE ARE ANY SALES AT ALL.
038000*
038100     IF       WS-CUR-CREDIT-LIMIT > ZERO
038200              AND CAG-TOTAL-SALES NOT > WS-CUR-CREDIT-LIMIT
038300              GO TO AA021-EXIT.
038400     IF       WS-CUR-CREDIT-LIMIT = ZERO
038500              AND CAG-TOTAL-SALES NOT > ZERO
038600              GO TO AA021-EXIT.
038700     IF       WS-CUR-CREDIT-LIMIT = ZERO
038800              MOVE 99999.99 TO WS-CUR-RISK-RATIO
038900     ELSE
039000              COMPUTE WS-CUR-RISK-RATIO ROUNDED =
039100                      CAG-TOTAL-SALES / WS-CUR-CREDIT-LIMIT
039200     END-IF.
039300     COMPUTE  WS-CUR-AMT-AT-RISK =
039400              CAG-TOTAL-SALES - WS-CUR-CREDIT-LIMIT.
039500     IF       WS-CUR-AMT-AT-RISK < ZERO
039600              MOVE ZERO TO WS-CUR-AMT-AT-RISK.
039700     IF       WS-HIGHRISK-COUNT >= WS-MAX-CUSTOMERS
039800              GO TO AA021-EXIT.
039900     ADD      1 TO WS-HIGHRISK-COUNT.
040000     MOVE     CAG-CUST-NO      TO WS-HIR-T-CUST-NO (WS-HIGHRISK-COUNT).
040100     MOVE     CAG-CUST-NAME    TO WS-HIR-T-CUST-NAME (WS-HIGHRISK-COUNT).
040200     MOVE     CAG-COUNTRY      TO WS-HIR-T-COUNTRY (WS-HIGHRISK-COUNT).
040300     MOVE     CAG-TOTAL-SALES
040400              TO WS-HIR-T-TOTAL-SALES (WS-HIGHRISK-COUNT).
040500     MOVE     WS-CUR-CREDIT-LIMIT
040600              TO WS-HIR-T-CREDIT-LIMIT (WS-HIGHRISK-COUNT).
040700     MOVE     WS-CUR-RISK-RATIO
040800              TO WS-HIR-T-RISK-RATIO (WS-HIGHRISK-COUNT).
040900     MOVE     WS-CUR-AMT-AT-RISK
041000              TO WS-HIR-T-AMT-AT-RISK (WS-HIGHRISK-COUNT).
041100     PERFORM  AA024-ACCUM-RISK-COUNTRY.
041200 AA021-EXIT.  EXIT SECTION.
041300*
041400 AA022-CHECK-MISALIGNMENT      SECTION.
041500************************************
041600*
041700*    R7 - ONLY CUSTOMERS WITH SALES AND CREDIT LIMIT BOTH ABOVE
041800*    ZERO ARE CONSIDERED; OVER-CREDITED WHEN THE RATIO IS ABOVE
041900*    3.00, UNDER-CREDITED WHEN BELOW 0.50, ELSE NOT REPORTED.
042000*
042100     IF       CAG-TOTAL-SALES NOT > ZERO
042200              OR WS-CUR-CREDIT-LIMIT NOT > ZERO
042300              GO TO AA022-EXIT.
042400     COMPUTE  WS-CUR-CREDIT-RATIO ROUNDED =
042500              WS-CUR-CREDIT-LIMIT / CAG-TOTAL-SALES.
042600     MOVE     SPACES TO SA-MISALIGN-RECORD.
042700     IF       WS-CUR-CREDIT-RATIO > 3.00
042800              MOVE "OVER-CREDITED " TO MIS-TYPE
042900              ADD 1 TO WS-OVER-COUNT
043000     ELSE
043100              IF   WS-CUR-CREDIT-RATIO < 0.50
043200                   MOVE "UNDER-CREDITED" TO MIS-TYPE
043300                   ADD 1 TO WS-UNDER-COUNT
043400              ELSE
043500                   GO TO AA022-EXIT
043600              END-IF
043700     END-IF.
043800     ADD      1 TO WS-MISALIGN-COUNT.
043900     MOVE     CAG-CUST-NO     TO MIS-CUST-NO.
044000     MOVE     CAG-CUST-NAME   TO MIS-CUST-NAME.
044100     MOVE     CAG-COUNTRY     TO MIS-COUNTRY.
044200     MOVE     CAG-TOTAL-SALES TO MIS-TOTAL-SALES.
044300     MOVE     WS-CUR-CREDIT-LIMIT TO MIS-CREDIT-LIMIT.
044400     MOVE     WS-CUR-CREDIT-RATIO TO MIS-CREDIT-RATIO.
044500     MOVE     SA-MISALIGN-RECORD TO SA-MISALIGN-FILE-REC.
044600     WRITE    SA-MISALIGN-FILE-REC.
044700 AA022-EXIT.  EXIT SECTION.
044800*
044900 AA023-ACCUM-GEO               SECTION.
045000************************************
045100     MOVE     "N" TO SW-CTY-FOUND.
045200     MOVE     ZERO TO WS-SRT-I.
045300 AA023-LOOP.
045400     ADD      1 TO WS-SRT-I.
045500     IF       WS-SRT-I > WS-GEO-COUNT
045600              GO TO AA023-NOT-FOUND.
045700     IF       WS-GEO-T-COUNTRY (WS-SRT-I) = CAG-COUNTRY
045800              MOVE "Y" TO SW-CTY-FOUND
045900              GO TO AA023-FOUND.
046000     GO TO    AA023-LOOP.
046100 AA023-NOT-FOUND.
046200     IF       WS-GEO-COUNT >= WS-MAX-COUNTRIES
046300              DISPLAY SA073
046400              GOBACK  RETURNING 1.
046500     ADD      1 TO WS-GEO-COUNT.
046600     MOVE     WS-GEO-COUNT TO WS-SRT-I.
046700     MOVE     CAG-COUNTRY  TO WS-GEO-T-COUNTRY (WS-SRT-I).
046800     MOVE     ZERO TO WS-GEO-T-NUM-CUST (WS-SRT-I)
046900                       WS-GEO-T-TOTAL-CREDIT (WS-SRT-I)
047000                       WS-GEO-T-TOTAL-SALES (WS-SRT-I).
047100 AA023-FOUND.
047200     ADD      1 TO WS-GEO-T-NUM-CUST (WS-SRT-I).
047300     ADD      WS-CUR-CREDIT-LIMIT TO WS-GEO-T-TOTAL-CREDIT (WS-SRT-I).
047400     ADD      CAG-TOTAL-SALES     TO WS-GEO-T-TOTAL-SALES (WS-SRT-I).
047500*
047600 AA023-EXIT.  EXIT SECTION.
047700*
047800 AA024-ACCUM-RISK-COUNTRY      SECTION.
047900************************************
048000     MOVE     CAG-COUNTRY TO WS-NORM-COUNTRY.
048100     PERFORM  ZZ700-NORMALIZE-COUNTRY.
048200     MOVE     "N" TO SW-RSK-FOUND.
048300     MOVE     ZERO TO WS-SRT-J.
048400 AA024-LOOP.
048500     ADD      1 TO WS-SRT-J.
048600     IF       WS-SRT-J > WS-RISK-COUNTRY-COUNT
048700              GO TO AA024-NOT-FOUND.
048800     IF       WS-RSK-T-COUNTRY (WS-SRT-J) = WS-NORM-COUNTRY
048900              MOVE "Y" TO SW-RSK-FOUND
049000              GO TO AA024-FOUND.
049100     GO TO    AA024-LOOP.
049200 AA024-NOT-FOUND.
049300     IF       WS-RISK-COUNTRY-COUNT >= WS-MAX-COUNTRIES
049400              GO TO AA024-EXIT.
049500     ADD      1 TO WS-RISK-COUNTRY-COUNT.
049600     MOVE     WS-RISK-COUNTRY-COUNT TO WS-SRT-J.
049700     MOVE     WS-NORM-COUNTRY TO WS-RSK-T-COUNTRY (WS-SRT-J).
049800     MOVE     ZERO TO WS-RSK-T-AMOUNT (WS-SRT-J).
049900 AA024-FOUND.
050000     ADD      WS-CUR-AMT-AT-RISK TO WS-RSK-T-AMOUNT (WS-SRT-J).
050100*
050200 AA024-EXIT.  EXIT SECTION.
050300*
050400 ZZ700-NORMALIZE-COUNTRY       SECTION.
050500************************************
050600*
050700*    R14 - COUNTRY-NAME NORMALIZATION FOR THE RISK-BY-COUNTRY
050800*    ROLL-UP.  EVERYTHING ELSE PASSES THROUGH UNCHANGED.
050900*
051000     IF       WS-NORM-COUNTRY = "USA"
051100              MOVE "United States      " TO WS-NORM-COUNTRY
051200              GO TO ZZ700-EXIT.
051300     IF       WS-NORM-COUNTRY = "UK"
051400              MOVE "United Kingdom     " TO WS-NORM-COUNTRY
051500              GO TO ZZ700-EXIT.
051600     IF       WS-NORM-COUNTRY = "England"
051700              MOVE "United Kingdom     " TO WS-NORM-COUNTRY.
051800 ZZ700-EXIT.  EXIT SECTION.
051900*
052000 AA030-SORT-HIGHRISK           SECTION.
052100************************************
052200*
052300*    SELECTION SORT DESCENDING BY AMOUNT-AT-RISK.
052400*
052500     IF       WS-HIGHRISK-COUNT < 2
052600              GO TO AA030-EXIT.
052700     MOVE     1 TO WS-SRT-I.
052800 AA030-OUTER.
052900     IF       WS-SRT-I >= WS-HIGHRISK-COUNT
053000              GO TO AA030-EXIT.
053100     MOVE     WS-SRT-I TO WS-SRT-MAX.
053200     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
053300 AA030-INNER.
053400     IF       WS-SRT-J > WS-HIGHRISK-COUNT
053500              GO TO AA030-SWAP-CHECK.
053600     IF       WS-HIR-T-AMT-AT-RISK (WS-SRT-J) >
053700              WS-HIR-T-AMT-AT-RISK (WS-SRT-MAX)
053800              MOVE WS-SRT-J TO WS-SRT-MAX.
053900     ADD      1 TO WS-SRT-J.
054000     GO TO    AA030-INNER.
054100 AA030-SWAP-CHECK.
054200     IF       WS-SRT-MAX NOT = WS-SRT-I
054300              PERFORM AA032-SWAP-ENTRIES.
054400     ADD      1 TO WS-SRT-I.
054500     GO TO    AA030-OUTER.
054600 AA030-EXIT.  EXIT SECTION.
054700*
054800 AA032-SWAP-ENTRIES             SECTION.
054900************************************
055000     MOVE     WS-HIR-T-CUST-NO      (WS-SRT-I) TO WS-SWAP-CUST-NO.
055100     MOVE     WS-HIR-T-CUST-NAME    (WS-SRT-I) TO WS-SWAP-CUST-NAME.
055200     MOVE     WS-HIR-T-COUNTRY      (WS-SRT-I) TO WS-SWAP-COUNTRY.
055300     MOVE     WS-HIR-T-TOTAL-SALES  (WS-SRT-I) TO WS-SWAP-TOTAL-SALES.
055400     MOVE     WS-HIR-T-CREDIT-LIMIT (WS-SRT-I) TO WS-SWAP-CREDIT-LIMIT.
055500     MOVE     WS-HIR-T-RISK-RATIO   (WS-SRT-I) TO WS-SWAP-RISK-RATIO.
055600     MOVE     WS-HIR-T-AMT-AT-RISK  (WS-SRT-I) TO WS-SWAP-AMT-AT-RISK.
055700*
055800     MOVE     WS-HIR-T-CUST-NO      (WS-SRT-MAX)
055900              TO WS-HIR-T-CUST-NO (WS-SRT-I).
056000     MOVE     WS-HIR-T-CUST-NAME    (WS-SRT-MAX)
056100              TO WS-HIR-T-CUST-NAME (WS-SRT-I).
056200     MOVE     WS-HIR-T-COUNTRY      (WS-SRT-MAX)
056300              TO WS-HIR-T-COUNTRY (WS-SRT-I).
056400     MOVE     WS-HIR-T-TOTAL-SALES  (WS-SRT-MAX)
056500              TO WS-HIR-T-TOTAL-SALES (WS-SRT-I).
056600     MOVE     WS-HIR-T-CREDIT-LIMIT (WS-SRT-MAX)
056700              TO WS-HIR-T-CREDIT-LIMIT (WS-SRT-I).
056800     MOVE     WS-HIR-T-RISK-RATIO   (WS-SRT-MAX)
056900              TO WS-HIR-T-RISK-RATIO (WS-SRT-I).
057000     MOVE     WS-HIR-T-AMT-AT-RISK  (WS-SRT-MAX)
057100              TO WS-HIR-T-AMT-AT-RISK (WS-SRT-I).
057200*
057300     MOVE     WS-SWAP-CUST-NO       TO WS-HIR-T-CUST-NO (WS-SRT-MAX).
057400     MOVE     WS-SWAP-CUST-NAME     TO WS-HIR-T-CUST-NAME (WS-SRT-MAX).
057500     MOVE     WS-SWAP-COUNTRY       TO WS-HIR-T-COUNTRY (WS-SRT-MAX).
057600     MOVE     WS-SWAP-TOTAL-SALES   TO WS-HIR-T-TOTAL-SALES (WS-SRT-MAX).
057700     MOVE     WS-SWAP-CREDIT-LIMIT  TO WS-HIR-T-CREDIT-LIMIT (WS-SRT-MAX).
057800     MOVE     WS-SWAP-RISK-RATIO    TO WS-HIR-T-RISK-RATIO (WS-SRT-MAX).
057900     MOVE     WS-SWAP-AMT-AT-RISK   TO WS-HIR-T-AMT-AT-RISK (WS-SRT-MAX).
058000*
058100 AA032-EXIT.  EXIT SECTION.
058200*
058300 AA031-WRITE-HIGHRISK          SECTION.
058400************************************
058500     MOVE     ZERO TO WS-SRT-I.
058600 AA031-LOOP.
058700     ADD      1 TO WS-SRT-I.
058800     IF       WS-SRT-I > WS-HIGHRISK-COUNT
058900              GO TO AA031-EXIT.
059000     MOVE     SPACES TO SA-HIGHRISK-RECORD.
059100     MOVE     WS-HIR-T-CUST-NO (WS-SRT-I)      TO HIR-CUST-NO.
059200     MOVE     WS-HIR-T-CUST-NAME (WS-SRT-I)    TO HIR-CUST-NAME.
059300     MOVE     WS-HIR-T-COUNTRY (WS-SRT-I)      TO HIR-COUNTRY.
059400     MOVE     WS-HIR-T-TOTAL-SALES (WS-SRT-I)  TO HIR-TOTAL-SALES.
059500     MOVE     WS-HIR-T-CREDIT-LIMIT (WS-SRT-I) TO HIR-CREDIT-LIMIT.
059600     MOVE     WS-HIR-T-RISK-RATIO (WS-SRT-I)   TO HIR-RISK-RATIO.
059700     MOVE     WS-HIR-T-AMT-AT-RISK (WS-SRT-I)  TO HIR-AMT-AT-RISK.
059800     MOVE     SA-HIGHRISK-RECORD TO SA-HIGHRISK-FILE-REC.
059900     WRITE    SA-HIGHRISK-FILE-REC.
060000     GO TO    AA031-LOOP.
060100 AA031-EXIT.  EXIT SECTION.
060200*
060300 AA040-WRITE-GEOANOM           SECTION.
060400************************************
060500*
060600*    R8 - SKIP COUNTRIES WITH NO SALES, THEY WOULD DIVIDE BY
060700*    ZERO.  HIGH ABOVE 2.00, LOW BELOW 0.50, ELSE NORMAL.
060800*
060900     MOVE     ZERO TO WS-SRT-I.
061000 AA040-LOOP.
061100     ADD      1 TO WS-SRT-I.
061200     IF       WS-SRT-I > WS-GEO-COUNT
061300              GO TO AA040-EXIT.
061400     IF       WS-GEO-T-TOTAL-SALES (WS-SRT-I) NOT > ZERO
061500              GO TO AA040-LOOP.
061600     MOVE     SPACES TO SA-GEOANOM-RECORD.
061700     MOVE     WS-GEO-T-COUNTRY (WS-SRT-I)    TO GEO-COUNTRY.
061800     MOVE     WS-GEO-T-NUM-CUST (WS-SRT-I)   TO GEO-NUM-CUSTOMERS.
061900     MOVE     WS-GEO-T-TOTAL-CREDIT (WS-SRT-I) TO GEO-TOTAL-CREDIT.
062000     MOVE     WS-GEO-T-TOTAL-SALES (WS-SRT-I)  TO GEO-TOTAL-SALES.
062100     COMPUTE  GEO-CREDIT-RATIO ROUNDED =
062200              WS-GEO-T-TOTAL-CREDIT (WS-SRT-I) /
062300              WS-GEO-T-TOTAL-SALES (WS-SRT-I).
062400     IF       GEO-CREDIT-RATIO > 2.00
062500              MOVE "HIGH    " TO GEO-ANOMALY-FLAG
062600              ADD  1 TO WS-GEO-HIGH-COUNT
062700     ELSE
062800              IF   GEO-CREDIT-RATIO < 0.50
062900                   MOVE "LOW     " TO GEO-ANOMALY-FLAG
063000                   ADD  1 TO WS-GEO-LOW-COUNT
063100              ELSE
063200                   MOVE "NORMAL  " TO GEO-ANOMALY-FLAG
063300              END-IF
063400     END-IF.
063500     MOVE     SA-GEOANOM-RECORD TO SA-GEOANOM-FILE-REC.
063600     WRITE    SA-GEOANOM-FILE-REC.
063700     GO TO    AA040-LOOP.
063800 AA040-EXIT.  EXIT SECTION.
063900*
064000 AA050-WRITE-RISKCTRY          SECTION.
064100************************************
064200     MOVE     ZERO TO WS-SRT-I.
064300 AA050-LOOP.
064400     ADD      1 TO WS-SRT-I.
064500     IF       WS-SRT-I > WS-RISK-COUNTRY-COUNT
064600              GO TO AA050-EXIT.
064700     MOVE     SPACES TO SA-RISKCTRY-RECORD.
064800     MOVE     WS-RSK-T-COUNTRY (WS-SRT-I) TO RSK-COUNTRY.
064900     MOVE     WS-RSK-T-AMOUNT (WS-SRT-I)  TO RSK-AMOUNT.
065000     MOVE     SA-RISKCTRY-RECORD TO SA-RISKCTRY-FILE-REC.
065100     WRITE    SA-RISKCTRY-FILE-REC.
065200     GO TO    AA050-LOOP.
065300 AA050-EXIT.  EXIT SECTION.
065400*
065500 AA060-WRITE-CONTEXT           SECTION.
065600************************************
065700*
065800*    U15/U18 FIELDS (COUNTRIES SERVED VIA WS-GEO-COUNT SINCE
065900*    THAT TABLE HOLDS ONE ENTRY PER COUNTRY SEEN IN CUSTAGG)
066000*    ARE LEFT ZERO HERE - SA120 ADDS THEM AND REWRITES.
066100*
066200     MOVE     SPACES TO SA-CONTEXT-RECORD.
066300     MOVE     WS-OFFICE-COUNT     TO CTX-OFFICES.
066400     MOVE     WS-SALES-REP-COUNT  TO CTX-SALES-REPS.
066500     MOVE     WS-GEO-COUNT        TO CTX-COUNTRIES.
066600     MOVE     WS-CUSTOMER-COUNT   TO CTX-CUSTOMERS.
066700     MOVE     WS-HIGHRISK-COUNT   TO CTX-HIGHRISK-COUNT.
066800     MOVE     ZERO                TO CTX-AMT-AT-RISK.
066900     MOVE     ZERO                TO WS-SRT-I.
067000 AA060-SUM-RISK.
067100     ADD      1 TO WS-SRT-I.
067200     IF       WS-SRT-I > WS-HIGHRISK-COUNT
067300              GO TO AA060-SUM-DONE.
067400     ADD      WS-HIR-T-AMT-AT-RISK (WS-SRT-I) TO CTX-AMT-AT-RISK.
067500     GO TO    AA060-SUM-RISK.
067600 AA060-SUM-DONE.
067700     MOVE     WS-MISALIGN-COUNT   TO CTX-MISALIGN-COUNT.
067800     MOVE     WS-OVER-COUNT       TO CTX-OVER-COUNT.
067900     MOVE     WS-UNDER-COUNT      TO CTX-UNDER-COUNT.
068000     MOVE     WS-GEO-HIGH-COUNT   TO CTX-GEO-HIGH-COUNT.
068100     MOVE     WS-GEO-LOW-COUNT    TO CTX-GEO-LOW-COUNT.
068200     MOVE     ZERO                TO CTX-INVALID-ROWS
068300                                      CTX-INVALID-PCT.
068400     MOVE     SA-CONTEXT-RECORD TO SA-CONTEXT-FILE-REC.
068500     WRITE    SA-CONTEXT-FILE-REC.
068600*
068700 AA060-EXIT.  EXIT SECTION.
