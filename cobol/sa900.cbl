000100******************************************************************
000200*                                                                *
000300*   SALES ANALYTICS - NIGHTLY SUMMARY REPORT (REPORT WRITER)    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION          DIVISION.
000700*================================
000800 PROGRAM-ID.             SA900.
000900 AUTHOR.                 R W BRENT.
001000 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001100 DATE-WRITTEN.           08/12/1985.
001200 DATE-COMPILED.
001300 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*    REMARKS.            LAST STEP OF THE NIGHTLY RUN.  PRINTS
001600*                        THE SIX-PART MANAGEMENT SUMMARY - THE
001700*                        MONTHLY KPI TABLE (WITH A CONTROL BREAK
001800*                        ON YEAR AND A GRAND TOTAL), THE TOP TEN
001900*                        CUSTOMERS AND TOP TEN PRODUCTS BY SALES,
002000*                        THE CREDIT-RISK DIAGNOSTIC BLOCK, THE
002100*                        CURRENT-YEAR-VS-LAST-YEAR KPI CARD AND
002200*                        THE CONTEXT/DATA-QUALITY BANNER.  THE
002300*                        MONTHLY TABLE USES REPORT WRITER FOR
002400*                        THE PAGE HEADING/CONTROL BREAK; THE
002500*                        REMAINING PARTS ARE SINGLE-PASS BLOCKS
002600*                        WRITTEN DIRECT TO THE SAME PRINT FILE
002700*                        AFTER THE REPORT IS TERMINATED.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FILES USED.         MONTHLY. INPUT (SA020 OUTPUT).
003200*                        CUSTAGG. INPUT (SA030 OUTPUT).
003300*                        PRODAGG. INPUT (SA040 OUTPUT).
003400*                        CONTEXT. INPUT (SA120 OUTPUT).
003500*                        KPICARD. INPUT (SA120 OUTPUT).
003600*                        PRINT.   OUTPUT (THE SUMMARY REPORT).
003700*
003800*    ERROR MESSAGES USED.
003900*                        SA900 - 905.
004000*
004100* CHANGES:
004200* 08/12/85 RWB -     CREATED.
004300* 15/12/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004400* 11/07/96 RWB -     Y2K PROGRAMME - MON-YEAR PRINTS AS A FULL
004500*                    4-DIGIT YEAR ALREADY, NO CHANGE NEEDED.
004600* 29/11/25 JBH - .02 SA-REQ-4499 ADDED THE KPI-CARD BLOCK (THIS
004700*                    YEAR VS LAST YEAR) BETWEEN THE DIAGNOSTIC
004800*                    AND CONTEXT/QUALITY BLOCKS.
004900* 09/12/25 RWB - .03 SA-REQ-4501 TOP-10 CUSTOMER/PRODUCT BLOCKS
005000*                    NOW CARRY RANK, COUNTRY/LINE AND PERCENT-
005100*                    OF-GLOBAL ALONGSIDE NAME, SALES AND ABC
005200*                    CLASS; DIAGNOSTIC BLOCK NOW PRINTS THE
005300*                    GEO-ANOMALY HIGH/LOW COUNTS CARRIED IN
005400*                    THE CONTEXT RECORD.
005500*
005600******************************************************************
005700*
005800 ENVIRONMENT              DIVISION.
005900*================================
006000 CONFIGURATION            SECTION.
006100 SPECIAL-NAMES.
006200     C01                 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600     SELECT  SA-MONTHLY-FILE    ASSIGN       MONTHLY
006700                                 ORGANIZATION LINE SEQUENTIAL
006800                                 FILE STATUS  WS-MON-STATUS.
006900*
007000     SELECT  SA-CUSTAGG-FILE    ASSIGN       CUSTAGG
007100                                 ORGANIZATION LINE SEQUENTIAL
007200                                 FILE STATUS  WS-CAG-STATUS.
007300*
007400     SELECT  SA-PRODAGG-FILE    ASSIGN       PRODAGG
007500                                 ORGANIZATION LINE SEQUENTIAL
007600                                 FILE STATUS  WS-PAG-STATUS.
007700*
007800     SELECT  SA-CONTEXT-FILE    ASSIGN       CONTEXT
007900                                 ORGANIZATION LINE SEQUENTIAL
008000                                 FILE STATUS  WS-CTX-STATUS.
008100*
008200     SELECT  SA-KPICARD-FILE    ASSIGN       KPICARD
008300                                 ORGANIZATION LINE SEQUENTIAL
008400                                 FILE STATUS  WS-KPI-STATUS.
008500*
008600     SELECT  SA-PRINT-FILE      ASSIGN       PRINT
008700                                 ORGANIZATION LINE SEQUENTIAL
008800                                 FILE STATUS  WS-PRT-STATUS.
008900*
009000 DATA                     DIVISION.
009100*================================
009200 FILE                     SECTION.
009300*
009400 FD  SA-MONTHLY-FILE.
009500 01  SA-MONTHLY-FILE-REC        PIC X(60).
009600 01  SA-MONTHLY-FILE-REC-BYTES REDEFINES SA-MONTHLY-FILE-REC.
009700     03  SA-MONTHLY-BYTE         PIC X       OCCURS 60.
009800*
009900 FD  SA-CUSTAGG-FILE.
010000 01  SA-CUSTAGG-FILE-REC        PIC X(130).
010100 01  SA-CUSTAGG-FILE-REC-BYTES REDEFINES SA-CUSTAGG-FILE-REC.
010200     03  SA-CUSTAGG-BYTE         PIC X       OCCURS 130.
010300*
010400 FD  SA-PRODAGG-FILE.
010500 01  SA-PRODAGG-FILE-REC        PIC X(180).
010600 01  SA-PRODAGG-FILE-REC-BYTES REDEFINES SA-PRODAGG-FILE-REC.
010700     03  SA-PRODAGG-BYTE         PIC X       OCCURS 180.
010800*
010900 FD  SA-CONTEXT-FILE.
011000 01  SA-CONTEXT-FILE-REC        PIC X(70).
011100*
011200 FD  SA-KPICARD-FILE.
011300 01  SA-KPICARD-FILE-REC        PIC X(90).
011400*
011500*   THE PRINT FILE CARRIES THE REPORT WRITER RD FOR THE MONTHLY
011600*   SECTION.  SA-PRINT-REC IS A SEPARATE RECORD ON THE SAME FD,
011700*   USED FOR THE PLAIN "WRITE" SECTIONS THAT FOLLOW ONCE THE
011800*   REPORT ITSELF HAS BEEN TERMINATED.
011900*
012000 FD  SA-PRINT-FILE
012100     REPORT IS SA-SUMMARY-REPORT.
012200 01  SA-PRINT-REC               PIC X(132).
012300*
012400 REPORT                   SECTION.
012500*========================
012600 RD  SA-SUMMARY-REPORT
012700     CONTROL             IS FINAL MON-YEAR
012800     PAGE LIMIT           WS-PAGE-LINES LINES
012900     HEADING              1
013000     FIRST DETAIL         5
013100     LAST DETAIL          WS-PAGE-LINES.
013200*
013300 01  RPT-PAGE-HEAD      TYPE PAGE HEADING.
013400     03  LINE  1.
013500         05  COL   1     PIC X(15)   VALUE "SA900".
013600         05  COL  20     PIC X(46)
013700              VALUE "CLASSIC MODELS SALES ANALYTICS - NIGHTLY RUN".
013800         05  COL  70     PIC X(5)    VALUE "PAGE ".
013900         05  COL  75     PIC ZZ9     SOURCE PAGE-COUNTER.
014000     03  LINE  3.
014100         05  COL  20     PIC X(35)
014200                          VALUE "MONTHLY SALES KPI SUMMARY".
014300     03  LINE  5.
014400         05  COL   1     PIC X(11)   VALUE "SALES MONTH".
014500         05  COL  16     PIC X(14)   VALUE "TOTAL SALES".
014600         05  COL  33     PIC X(6)    VALUE "ORDERS".
014700         05  COL  42     PIC X(9)    VALUE "CUSTMRS".
014800         05  COL  53     PIC X(11)   VALUE "AVG ORDER".
014900         05  COL  68     PIC X(9)    VALUE "ON-TIME%".
015000*
015100 01  RPT-YEAR-HEAD      TYPE CONTROL HEADING MON-YEAR.
015200     03  LINE + 2.
015300         05  COL   1     PIC X(6)    VALUE "YEAR: ".
015400         05  COL   7     PIC 9(4)    SOURCE MON-YEAR.
015500*
015600 01  RPT-MONTH-DETAIL   TYPE DETAIL.
015700     03  LINE + 1.
015800         05  COL   1     PIC X(7)    SOURCE MON-SALES-MONTH.
015900         05  COL  14     PIC ZZZ,ZZZ,ZZ9.99
016000                                      SOURCE MON-TOTAL-SALES.
016100         05  COL  32     PIC ZZZ,ZZ9 SOURCE MON-NUM-ORDERS.
016200         05  COL  42     PIC ZZZ,ZZ9 SOURCE MON-NUM-CUSTOMERS.
016300         05  COL  53     PIC ZZZ,ZZ9.99
016400                                      SOURCE MON-AVG-ORDER-VAL.
016500         05  COL  68     PIC ZZ9.99  SOURCE MON-ON-TIME-RATE.
016600*
016700 01  RPT-YEAR-FOOT      TYPE CONTROL FOOTING MON-YEAR.
016800     03  LINE + 2.
016900         05  COL   1     PIC X(14)   VALUE "YEAR TOTAL ...".
017000         05  COL  14     PIC ZZZ,ZZZ,ZZ9.99
017100                                      SUM MON-TOTAL-SALES.
017200         05  COL  32     PIC ZZZ,ZZ9 SUM MON-NUM-ORDERS.
017300*
017400 01  RPT-FINAL-FOOT     TYPE CONTROL FOOTING FINAL.
017500     03  LINE + 3.
017600         05  COL   1     PIC X(22)   VALUE "GRAND TOTAL, ALL YEARS".
017700         05  COL  32     PIC ZZZ,ZZZ,ZZ9.99
017800                                      SUM MON-TOTAL-SALES.
017900         05  COL  53     PIC ZZZ,ZZ9 SUM MON-NUM-ORDERS.
018000*
018100 WORKING-STORAGE          SECTION.
018200*-----------------------
018300 77  WS-PROG-NAME               PIC X(15)  VALUE "SA900 (1.03)".
018400*
018500 COPY "WSSAMON.COB".
018600 COPY "WSSACAG.COB".
018700 COPY "WSSAPAG.COB".
018800 COPY "WSSACTX.COB".
018900 COPY "WSSAKPI.COB".
019000*
019100 01  WS-DATA.
019200     03  WS-MON-STATUS           PIC XX.
019300     03  WS-CAG-STATUS           PIC XX.
019400     03  WS-PAG-STATUS           PIC XX.
019500     03  WS-CTX-STATUS           PIC XX.
019600     03  WS-KPI-STATUS           PIC XX.
019700     03  WS-PRT-STATUS           PIC XX.
019800*
019900     03  WS-PAGE-LINES           PIC 9(3)   COMP  VALUE 58.
020000     03  WS-TOP-N                PIC 9(2)   COMP  VALUE ZERO.
020100*
020200 01  ERROR-MESSAGES.
020300     03  SA900               PIC X(40)
020400         VALUE "SA900 MONTHLY FILE WILL NOT OPEN       ".
020500     03  SA901               PIC X(40)
020600         VALUE "SA901 CUSTAGG FILE WILL NOT OPEN       ".
020700     03  SA902               PIC X(40)
020800         VALUE "SA902 PRODAGG FILE WILL NOT OPEN       ".
020900     03  SA903               PIC X(40)
021000         VALUE "SA903 CONTEXT FILE WILL NOT OPEN       ".
021100     03  SA904               PIC X(40)
021200         VALUE "SA904 KPICARD FILE WILL NOT OPEN       ".
021300     03  SA905               PIC X(40)
021400         VALUE "SA905 PRINT FILE WILL NOT OPEN         ".
021500 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
021600     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 6.
021700*
021800*   PLAIN PRINT-LINE WORK AREA FOR THE FOUR BLOCKS WRITTEN
021900*   AFTER THE REPORT WRITER SECTION IS TERMINATED.
022000*
022100 01  WS-PRINT-LINE               PIC X(132).
022200*
022300 PROCEDURE                DIVISION.
022400*========================
022500 AA000-MAIN                  SECTION.
022600***********************************
022700     DISPLAY  WS-PROG-NAME " STARTING".
022800     PERFORM  AA005-OPEN-FILES.
022900     PERFORM  AA010-PRINT-MONTHLY-SECTION THRU AA010-EXIT.
023000     PERFORM  AA020-PRINT-TOP10-CUSTOMERS THRU AA020-EXIT.
023100     PERFORM  AA030-PRINT-TOP10-PRODUCTS  THRU AA030-EXIT.
023200     PERFORM  AA040-PRINT-DIAGNOSTIC.
023300     PERFORM  AA050-PRINT-KPI-CARD.
023400     PERFORM  AA060-PRINT-CONTEXT-QUALITY.
023500     CLOSE    SA-MONTHLY-FILE SA-CUSTAGG-FILE SA-PRODAGG-FILE
023600              SA-CONTEXT-FILE SA-KPICARD-FILE SA-PRINT-FILE.
023700     DISPLAY  WS-PROG-NAME " COMPLETE".
023800     GOBACK.
023900*
024000 AA000-EXIT.  EXIT SECTION.
024100*
024200 AA005-OPEN-FILES            SECTION.
024300***********************************
024400     OPEN     INPUT SA-MONTHLY-FILE.
024500     IF       WS-MON-STATUS NOT = "00"
024600              DISPLAY  SA900
024700              GOBACK   RETURNING 1.
024800     OPEN     INPUT SA-CUSTAGG-FILE.
024900     IF       WS-CAG-STATUS NOT = "00"
025000              DISPLAY  SA901
025100              GOBACK   RETURNING 1.
025200     OPEN     INPUT SA-PRODAGG-FILE.
025300     IF       WS-PAG-STATUS NOT = "00"
025400              DISPLAY  SA902
025500              GOBACK   RETURNING 1.
025600     OPEN     INPUT SA-CONTEXT-FILE.
025700     IF       WS-CTX-STATUS NOT = "00"
025800              DISPLAY  SA903
025900              GOBACK   RETURNING 1.
026000     OPEN     INPUT SA-KPICARD-FILE.
026100     IF       WS-KPI-STATUS NOT = "00"
026200              DISPLAY  SA904
026300              GOBACK   RETURNING 1.
026400     OPEN     OUTPUT SA-PRINT-FILE.
026500     IF       WS-PRT-STATUS NOT = "00"
026600              DISPLAY  SA905
026700              GOBACK   RETURNING 1.
026800*
026900*    THE CONTEXT AND KPI CARD FILES ARE EACH ONE RECORD ONLY -
027000*    READ THEM NOW SO THEY ARE SITTING IN WORKING STORAGE FOR
027100*    AA040/AA050/AA060 LATER ON.
027200*
027300     READ     SA-CONTEXT-FILE INTO SA-CONTEXT-RECORD
027400              AT END
027500              MOVE ZERO TO SA-CONTEXT-RECORD.
027600     READ     SA-KPICARD-FILE INTO SA-KPICARD-RECORD
027700              AT END
027800              MOVE ZERO TO SA-KPICARD-RECORD.
027900*
028000 AA005-EXIT.  EXIT SECTION.
028100*
028200*   PART 1 - MONTHLY KPI TABLE, CONTROL BREAK ON YEAR, GRAND
028300*   TOTAL AT THE END.  MONTHLY IS ALREADY IN ASCENDING YEAR-
028400*   MONTH ORDER (SA020 WROTE IT THAT WAY).
028500*
028600 AA010-PRINT-MONTHLY-SECTION  SECTION.
028700************************************
028800     INITIATE SA-SUMMARY-REPORT.
028900 AA010-READ.
029000     READ     SA-MONTHLY-FILE INTO SA-MONTHLY-RECORD
029100              AT END
029200              GO TO AA010-DONE.
029300     GENERATE RPT-MONTH-DETAIL.
029400     GO TO    AA010-READ.
029500 AA010-DONE.
029600     TERMINATE SA-SUMMARY-REPORT.
029700*
029800 AA010-EXIT.  EXIT SECTION.
029900*
030000*   PART 2 - TOP 10 CUSTOMERS BY SALES.  CUSTAGG IS ALREADY IN
030100*   RANK-ASCENDING ORDER (SA030), SO THE FIRST 10 RECORDS ARE
030200*   THE TOP 10 - NO SORT NEEDED HERE.
030300*
030400 AA020-PRINT-TOP10-CUSTOMERS   SECTION.
030500*************************************
030600     MOVE     SPACES TO WS-PRINT-LINE.
030700     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
030800     MOVE     "TOP 10 CUSTOMERS BY SALES" TO WS-PRINT-LINE.
030900     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
031000     MOVE     ZERO TO WS-TOP-N.
031100 AA020-READ.
031200     ADD      1 TO WS-TOP-N.
031300     IF       WS-TOP-N > 10
031400              GO TO AA020-EXIT.
031500     READ     SA-CUSTAGG-FILE INTO SA-CUSTAGG-RECORD
031600              AT END
031700              GO TO AA020-EXIT.
031800     MOVE     SPACES TO WS-PRINT-LINE.
031900     MOVE     CAG-SALES-RANK TO WS-PRINT-LINE (1:5).
032000     MOVE     CAG-CUST-NAME (1:40) TO WS-PRINT-LINE (7:40).
032100     MOVE     CAG-COUNTRY    TO WS-PRINT-LINE (48:20).
032200     MOVE     CAG-TOTAL-SALES TO WS-PRINT-LINE (79:15).
032300     MOVE     CAG-PCT-GLOBAL TO WS-PRINT-LINE (95:5).
032400     MOVE     CAG-ABC-CLASS  TO WS-PRINT-LINE (101:1).
032500     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
032600     GO TO    AA020-READ.
032700*
032800 AA020-EXIT.  EXIT SECTION.
032900*
033000*   PART 3 - TOP 10 PRODUCTS BY SALES, SAME IDEA AS ABOVE.
033100*
033200 AA030-PRINT-TOP10-PRODUCTS    SECTION.
033300*************************************
033400     MOVE     SPACES TO WS-PRINT-LINE.
033500     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
033600     MOVE     "TOP 10 PRODUCTS BY SALES" TO WS-PRINT-LINE.
033700     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
033800     MOVE     ZERO TO WS-TOP-N.
033900 AA030-READ.
034000     ADD      1 TO WS-TOP-N.
034100     IF       WS-TOP-N > 10
034200              GO TO AA030-EXIT.
034300     READ     SA-PRODAGG-FILE INTO SA-PRODAGG-RECORD
034400              AT END
034500              GO TO AA030-EXIT.
034600     MOVE     SPACES TO WS-PRINT-LINE.
034700     MOVE     PAG-SALES-RANK TO WS-PRINT-LINE (1:5).
034800     MOVE     PAG-PROD-NAME (1:40) TO WS-PRINT-LINE (7:40).
034900     MOVE     PAG-PROD-LINE (1:30) TO WS-PRINT-LINE (48:30).
035000     MOVE     PAG-TOTAL-SALES TO WS-PRINT-LINE (79:15).
035100     MOVE     PAG-PCT-GLOBAL TO WS-PRINT-LINE (95:5).
035200     MOVE     PAG-ABC-CLASS  TO WS-PRINT-LINE (101:1).
035300     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
035400     GO TO    AA030-READ.
035500*
035600 AA030-EXIT.  EXIT SECTION.
035700*
035800*   PART 4 - CREDIT DIAGNOSTIC BLOCK (SA070'S U7/U8/U9 ROLL-UP,
035900*   CARRIED IN THE CONTEXT RECORD).
036000*
036100 AA040-PRINT-DIAGNOSTIC       SECTION.
036200***********************************
036300     MOVE     SPACES TO WS-PRINT-LINE.
036400     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
036500     MOVE     "CREDIT-RISK DIAGNOSTIC SUMMARY" TO WS-PRINT-LINE.
036600     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
036700     MOVE     SPACES TO WS-PRINT-LINE.
036800     MOVE     "HIGH-RISK CUSTOMERS ....." TO WS-PRINT-LINE (1:25).
036900     MOVE     CTX-HIGHRISK-COUNT TO WS-PRINT-LINE (27:5).
037000     MOVE     "AMOUNT AT RISK .........." TO WS-PRINT-LINE (35:25).
037100     MOVE     CTX-AMT-AT-RISK TO WS-PRINT-LINE (61:16).
037200     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
037300     MOVE     SPACES TO WS-PRINT-LINE.
037400     MOVE     "CREDIT MISALIGNMENTS ...." TO WS-PRINT-LINE (1:25).
037500     MOVE     CTX-MISALIGN-COUNT TO WS-PRINT-LINE (27:5).
037600     MOVE     "OVER-CREDITED ..........." TO WS-PRINT-LINE (35:25).
037700     MOVE     CTX-OVER-COUNT TO WS-PRINT-LINE (61:5).
037800     MOVE     "UNDER-CREDITED .........." TO WS-PRINT-LINE (70:25).
037900     MOVE     CTX-UNDER-COUNT TO WS-PRINT-LINE (96:5).
038000     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
038100     MOVE     SPACES TO WS-PRINT-LINE.
038200     MOVE     "GEO ANOMALIES - HIGH ....." TO WS-PRINT-LINE (1:25).
038300     MOVE     CTX-GEO-HIGH-COUNT TO WS-PRINT-LINE (27:3).
038400     MOVE     "GEO ANOMALIES - LOW ......" TO WS-PRINT-LINE (35:25).
038500     MOVE     CTX-GEO-LOW-COUNT TO WS-PRINT-LINE (61:3).
038600     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
038700*
038800 AA040-EXIT.  EXIT SECTION.
038900*
039000*   PART 5 - THIS YEAR VS LAST YEAR KPI CARD (SA120'S U14).
039100*
039200 AA050-PRINT-KPI-CARD         SECTION.
039300***********************************
039400     MOVE     SPACES TO WS-PRINT-LINE.
039500     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
039600     MOVE     "KPI CARD - CURRENT YEAR VS PRIOR YEAR"
039700              TO WS-PRINT-LINE.
039800     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
039900     MOVE     SPACES TO WS-PRINT-LINE.
040000     MOVE     "REVENUE ................." TO WS-PRINT-LINE (1:25).
040100     MOVE     KPI-REVENUE-Y TO WS-PRINT-LINE (27:16).
040200     MOVE     KPI-REVENUE-P TO WS-PRINT-LINE (45:16).
040300     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
040400     MOVE     SPACES TO WS-PRINT-LINE.
040500     MOVE     "ORDERS .................." TO WS-PRINT-LINE (1:25).
040600     MOVE     KPI-ORDERS-Y TO WS-PRINT-LINE (27:9).
040700     MOVE     KPI-ORDERS-P TO WS-PRINT-LINE (45:9).
040800     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
040900     MOVE     SPACES TO WS-PRINT-LINE.
041000     MOVE     "AVERAGE ORDER VALUE ....." TO WS-PRINT-LINE (1:25).
041100     MOVE     KPI-AOV-Y TO WS-PRINT-LINE (27:12).
041200     MOVE     KPI-AOV-P TO WS-PRINT-LINE (45:12).
041300     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
041400     MOVE     SPACES TO WS-PRINT-LINE.
041500     MOVE     "ON-TIME RATE %..........." TO WS-PRINT-LINE (1:25).
041600     MOVE     KPI-ONTIME-Y TO WS-PRINT-LINE (27:6).
041700     MOVE     KPI-ONTIME-P TO WS-PRINT-LINE (45:6).
041800     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
041900     MOVE     SPACES TO WS-PRINT-LINE.
042000     MOVE     "TOP-10 PRODUCT CONCEN. %." TO WS-PRINT-LINE (1:25).
042100     MOVE     KPI-CONCEN-Y TO WS-PRINT-LINE (27:6).
042200     MOVE     KPI-CONCEN-P TO WS-PRINT-LINE (45:6).
042300     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
042400*
042500 AA050-EXIT.  EXIT SECTION.
042600*
042700*   PART 6 - CONTEXT BANNER AND DATA-QUALITY BLOCK (SA120'S
042800*   U15/U18).
042900*
043000 AA060-PRINT-CONTEXT-QUALITY  SECTION.
043100***********************************
043200     MOVE     SPACES TO WS-PRINT-LINE.
043300     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
043400     MOVE     "CONTEXT / DATA QUALITY" TO WS-PRINT-LINE.
043500     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
043600     MOVE     SPACES TO WS-PRINT-LINE.
043700     MOVE     "OFFICES ................." TO WS-PRINT-LINE (1:25).
043800     MOVE     CTX-OFFICES TO WS-PRINT-LINE (27:3).
043900     MOVE     "SALES REPS .............." TO WS-PRINT-LINE (35:25).
044000     MOVE     CTX-SALES-REPS TO WS-PRINT-LINE (61:5).
044100     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
044200     MOVE     SPACES TO WS-PRINT-LINE.
044300     MOVE     "COUNTRIES ..............." TO WS-PRINT-LINE (1:25).
044400     MOVE     CTX-COUNTRIES TO WS-PRINT-LINE (27:3).
044500     MOVE     "CUSTOMERS ..............." TO WS-PRINT-LINE (35:25).
044600     MOVE     CTX-CUSTOMERS TO WS-PRINT-LINE (61:5).
044700     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
044800     MOVE     SPACES TO WS-PRINT-LINE.
044900     MOVE     "INVALID BASE ROWS ......." TO WS-PRINT-LINE (1:25).
045000     MOVE     CTX-INVALID-ROWS TO WS-PRINT-LINE (27:7).
045100     MOVE     "INVALID ROWS % .........." TO WS-PRINT-LINE (35:25).
045200     MOVE     CTX-INVALID-PCT TO WS-PRINT-LINE (61:6).
045300     WRITE    SA-PRINT-REC FROM WS-PRINT-LINE.
045400*
045500 AA060-EXIT.  EXIT SECTION.
