000100*****************************************************
000200*   RECORD DEFINITION FOR THE GEOGRAPHIC CREDIT     *
000300*        ANOMALY FILE - OUTPUT OF SA070 (U9),       *
000400*        ONE PER COUNTRY WITH SALES > ZERO            *
000500*****************************************************
000600*  RECORD 70 BYTES, ROUNDED, 2 BYTES OF FILLER.
000700*
000800* 10/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-GEOANOM-RECORD.
001100     03  GEO-COUNTRY         PIC X(20).
001200     03  GEO-NUM-CUSTOMERS   PIC 9(7).
001300     03  GEO-TOTAL-CREDIT    PIC S9(11)V99.
001400     03  GEO-TOTAL-SALES     PIC S9(11)V99.
001500     03  GEO-CREDIT-RATIO    PIC 9(5)V99.
001600     03  GEO-ANOMALY-FLAG    PIC X(8).
001700         88  GEO-HIGH            VALUE "HIGH    ".
001800         88  GEO-LOW             VALUE "LOW     ".
001900         88  GEO-NORMAL          VALUE "NORMAL  ".
002000     03  FILLER              PIC X(2).
