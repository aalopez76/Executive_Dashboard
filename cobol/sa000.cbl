000100******************************************************************
000200*                                                                *
000300*                 SALES ANALYTICS - START OF DAY                 *
000400*           ESTABLISHES THE RUN DATE FOR THE NIGHTLY RUN         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             SA000.
001000 AUTHOR.                 R W BRENT.
001100 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001200 DATE-WRITTEN.           04/11/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    REMARKS.            FIRST STEP OF THE NIGHTLY SALES
001700*                        ANALYTICS RUN.  WRITES THE RUN-PARAMETER
001800*                        RECORD (SA-PARAM-RECORD) THAT EVERY LATER
001900*                        SA0nn STEP READS FOR THE RUN DATE.  THE
002000*                        REFERENCE DATE USED BY U7-U18 IS THE
002100*                        MAXIMUM VALID ORDER DATE FOUND WHILE
002200*                        BUILDING THE BASE (SA010), NOT TODAY'S
002300*                        DATE - SA010 REWRITES SA-PRM-REF-DATE.
002400*
002500*    CALLED MODULES.     NONE.
002600*
002700*    FILES USED.         SAPARM.  RUN PARAMETER FILE - OUTPUT.
002800*
002900*    ERROR MESSAGES USED.
003000*                        SA001.
003100*
003200* CHANGES:
003300* 04/11/85 RWB -     CREATED.
003400* 22/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
003500* 14/03/91 RWB - .02 RUN TITLE MOVED INTO THE PARAMETER RECORD SO
003600*                    SA900 NO LONGER HARD-CODES IT.
003700* 09/07/96 JBH - .03 CENTURY WINDOW FIX FOR ACCEPT FROM DATE - SEE
003800*                    SA-REQ-1998-014 (Y2K PROGRAMME).
003900* 19/05/03 JBH -     TIDY UP AFTER COMPILER UPGRADE, NO LOGIC CHG.
004000* 11/09/12 KDM - .04 ADDED SA001 ABEND MESSAGE WHEN SAPARM WILL
004100*                    NOT OPEN FOR OUTPUT.
004200*
004300******************************************************************
004400*
004500 ENVIRONMENT              DIVISION.
004600*================================
004700 CONFIGURATION            SECTION.
004800 SPECIAL-NAMES.
004900     C01                 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT             SECTION.
005200 FILE-CONTROL.
005300     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
005400                                 ORGANIZATION LINE SEQUENTIAL
005500                                 FILE STATUS  WS-PARAM-STATUS.
005600*
005700 DATA                     DIVISION.
005800*================================
005900 FILE                     SECTION.
006000*
006100 FD  SA-PARAM-FILE.
006200 01  SA-PARAM-FILE-REC          PIC X(100).
006300 01  SA-PARAM-FILE-REC-BYTES REDEFINES SA-PARAM-FILE-REC.
006400     03  SA-PARAM-BYTE           PIC X       OCCURS 100.
006500*
006600 WORKING-STORAGE          SECTION.
006700*-----------------------
006800 77  WS-PROG-NAME               PIC X(15)  VALUE "SA000 (1.04)".
006900*
007000 01  WS-DATA.
007100     03  WS-PARAM-STATUS         PIC XX.
007200     03  WS-TODAY-YMD            PIC 9(8)   COMP.
007300*
007400 01  WS-TODAY-BREAKDOWN.
007500     03  WS-TODAY-CCYY           PIC 9(4).
007600     03  WS-TODAY-MM             PIC 99.
007700     03  WS-TODAY-DD             PIC 99.
007800 01  WS-TODAY-BREAKDOWN-N REDEFINES WS-TODAY-BREAKDOWN
007900                                    PIC 9(8).
008000*
008100 01  WS-RUN-DATE-TEXT.
008200     03  WS-RD-CCYY              PIC 9(4).
008300     03  WS-RD-DASH-1            PIC X       VALUE "-".
008400     03  WS-RD-MM                PIC 99.
008500     03  WS-RD-DASH-2            PIC X       VALUE "-".
008600     03  WS-RD-DD                PIC 99.
008700*
008800 01  ERROR-MESSAGES.
008900     03  SA001               PIC X(43)
009000         VALUE "SA001 CANNOT OPEN SAPARM FOR OUTPUT - ABORT".
009100 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
009200     03  ERROR-MESSAGE-ENT       PIC X(43)  OCCURS 1.
009300*
009400 COPY "WSSAPRM.COB".
009500*
009600 PROCEDURE                DIVISION.
009700*========================
009800 AA000-MAIN                  SECTION.
009900***********************************
010000     DISPLAY  WS-PROG-NAME " STARTING".
010100     ACCEPT   WS-TODAY-YMD FROM DATE YYYYMMDD.
010200     MOVE     WS-TODAY-YMD TO WS-TODAY-BREAKDOWN-N.
010300     MOVE     WS-TODAY-CCYY TO WS-RD-CCYY.
010400     MOVE     WS-TODAY-MM   TO WS-RD-MM.
010500     MOVE     WS-TODAY-DD   TO WS-RD-DD.
010600*
010700     MOVE     SPACES        TO SA-PARAM-RECORD.
010800     MOVE     WS-RUN-DATE-TEXT TO SA-PRM-RUN-DATE.
010900     MOVE     SPACES        TO SA-PRM-REF-DATE.
011000     MOVE     5             TO SA-PRM-MIN-COOCCUR.
011100     MOVE     ZERO          TO SA-PRM-GRAND-TOTAL-CUST
011200                               SA-PRM-GRAND-TOTAL-PROD
011300                               SA-PRM-GRAND-TOTAL-REP
011400                               SA-PRM-BASE-ROW-COUNT.
011500*
011600     OPEN     OUTPUT SA-PARAM-FILE.
011700     IF       WS-PARAM-STATUS NOT = "00"
011800              DISPLAY  SA001
011900              GOBACK   RETURNING 1.
012000     MOVE     SA-PARAM-RECORD TO SA-PARAM-FILE-REC.
012100     WRITE    SA-PARAM-FILE-REC.
012200     CLOSE    SA-PARAM-FILE.
012300     DISPLAY  WS-PROG-NAME " COMPLETE - RUN DATE " WS-RUN-DATE-TEXT.
012400     GOBACK.
012500*
012600 AA000-EXIT.  EXIT SECTION.
