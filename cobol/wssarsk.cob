000100*****************************************************
000200*   RECORD DEFINITION FOR THE RISK-BY-COUNTRY FILE  *
000300*        - OUTPUT OF SA070 (U17), ONE PER COUNTRY,  *
000400*        NAME NORMALIZED                              *
000500*****************************************************
000600*  RECORD 40 BYTES, ROUNDED, 5 BYTES OF FILLER.
000700*
000800* 20/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-RISKCTRY-RECORD.
001100     03  RSK-COUNTRY         PIC X(20).
001200     03  RSK-AMOUNT          PIC S9(13)V99.
001300     03  FILLER              PIC X(5).
