000100******************************************************************
000200*                                                                *
000300*        SALES ANALYTICS - CUSTOMER NEXT-ORDER PREDICTION        *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION          DIVISION.
000700*================================
000800 PROGRAM-ID.             SA100.
000900 AUTHOR.                 R W BRENT.
001000 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001100 DATE-WRITTEN.           18/11/1985.
001200 DATE-COMPILED.
001300 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*    REMARKS.            STEP U12 OF THE NIGHTLY SALES ANALYTICS
001600*                        RUN.  FOR EVERY CUSTOMER WITH TWO OR
001700*                        MORE DISTINCT ORDER DATES, WORKS OUT
001800*                        THE MEAN NUMBER OF DAYS BETWEEN ORDERS
001900*                        AND PROJECTS WHEN THE NEXT ONE IS DUE,
002000*                        THEN FLAGS OVERDUE / DUE SOON / ON
002100*                        TRACK AGAINST THE RUN'S REFERENCE DATE.
002200*
002300*    CALLED MODULES.     NONE.
002400*
002500*    FILES USED.         SAPARM.  INPUT (REFERENCE DATE).
002600*                        BASE.    INPUT (SA010 OUTPUT).
002700*                        NXTORD.  OUTPUT.
002800*
002900*    TABLE SIZES.        4000 CUSTOMERS, 100 DISTINCT ORDER
003000*                        DATES PER CUSTOMER.
003100*
003200*    ERROR MESSAGES USED.
003300*                        SA100 - 103.
003400*
003500* CHANGES:
003600* 18/11/85 RWB -     CREATED.
003700* 29/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
003800* 08/03/91 RWB - .02 CUSTOMER TABLE RAISED 500 -> 4000, SAME AS
003900*                    THE OTHER SA0nn STEPS (SA-REQ-2201).
004000* 14/07/96 RWB -     Y2K PROGRAMME - DATE ROLL-FORWARD LOOP
004100*                    RECHECKED ACROSS THE 1999/2000 BOUNDARY BY
004200*                    HAND, WORKS UNCHANGED, LEFT ALONE.
004300* 22/11/25 RWB - .03 SA-REQ-4475 "DISTINCT ORDER DATES" TAKEN
004400*                    LITERALLY - TWO ORDERS PLACED ON THE SAME
004500*                    DAY NO LONGER COUNT TWICE.
004600*
004700******************************************************************
004800*
004900 ENVIRONMENT              DIVISION.
005000*================================
005100 CONFIGURATION            SECTION.
005200 SPECIAL-NAMES.
005300     C01                 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT             SECTION.
005600 FILE-CONTROL.
005700     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
005800                                 ORGANIZATION LINE SEQUENTIAL
005900                                 FILE STATUS  WS-PARAM-STATUS.
006000*
006100     SELECT  SA-BASE-FILE       ASSIGN       BASE
006200                                 ORGANIZATION LINE SEQUENTIAL
006300                                 FILE STATUS  WS-BASE-STATUS.
006400*
006500     SELECT  SA-NEXTORD-FILE    ASSIGN       NXTORD
006600                                 ORGANIZATION LINE SEQUENTIAL
006700                                 FILE STATUS  WS-NXT-STATUS.
006800*
006900 DATA                     DIVISION.
007000*================================
007100 FILE                     SECTION.
007200*
007300 FD  SA-PARAM-FILE.
007400 01  SA-PARAM-FILE-REC          PIC X(100).
007500*
007600 FD  SA-BASE-FILE.
007700 01  SA-BASE-FILE-REC           PIC X(400).
007800 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
007900     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008000*
008100 FD  SA-NEXTORD-FILE.
008200 01  SA-NEXTORD-FILE-REC        PIC X(110).
008300*
008400 WORKING-STORAGE          SECTION.
008500*-----------------------
008600 77  WS-PROG-NAME               PIC X(15)  VALUE "SA100 (1.03)".
008700*
008800 COPY "WSSAPRM.COB".
008900 COPY "WSSABAS.COB".
009000 COPY "WSSANXT.COB".
009100*
009200 01  WS-TABLE-LIMITS.
009300     03  WS-MAX-CUSTOMERS        PIC 9(5)   COMP  VALUE 4000.
009400     03  WS-MAX-DATES-PER-CUST   PIC 9(3)   COMP  VALUE 100.
009500*
009600 01  WS-DATA.
009700     03  WS-PARAM-STATUS         PIC XX.
009800     03  WS-BASE-STATUS          PIC XX.
009900     03  WS-NXT-STATUS           PIC XX.
010000*
010100     03  WS-CUSTOMER-COUNT       PIC 9(5)   COMP  VALUE ZERO.
010200     03  WS-CUR-CUST-IX          PIC 9(5)   COMP  VALUE ZERO.
010300     03  WS-SRT-I                PIC 9(5)   COMP.
010400     03  WS-DTE-I                PIC 9(3)   COMP.
010500     03  WS-REF-DAYNUM           PIC S9(9)  COMP.
010600     03  WS-GAP-SPAN             PIC S9(9)  COMP.
010700     03  WS-GAP-COUNT            PIC S9(9)  COMP.
010800     03  WS-AVG-GAP-DAYS         PIC S9(9)  COMP.
010900     03  WS-EXPECT-DAYNUM        PIC S9(9)  COMP.
011000     03  WS-DUE-SOON-LIMIT       PIC S9(9)  COMP.
011100*
011200     03  SW-CUST-FOUND           PIC X      VALUE "N".
011300         88  CUST-FOUND              VALUE "Y".
011400     03  SW-DATE-VALID           PIC X      VALUE "N".
011500         88  DATE-VALID              VALUE "Y".
011600     03  SW-DATE-SEEN            PIC X      VALUE "N".
011700         88  DATE-SEEN                VALUE "Y".
011800     03  SW-LEAP-YEAR            PIC X      VALUE "N".
011900         88  LEAP-YEAR                VALUE "Y".
012000*
012100 01  ERROR-MESSAGES.
012200     03  SA100               PIC X(40)
012300         VALUE "SA100 SAPARM FILE WILL NOT OPEN - ABORT".
012400     03  SA101               PIC X(40)
012500         VALUE "SA101 BASE FILE WILL NOT OPEN - ABORT  ".
012600     03  SA102               PIC X(40)
012700         VALUE "SA102 CUSTOMER TABLE FULL - RAISE LIMIT".
012800     03  SA103               PIC X(40)
012900         VALUE "SA103 ORDER-DATE TABLE FULL FOR ONE CUST".
013000 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
013100     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 4.
013200*
013300*   CUMULATIVE DAYS BEFORE EACH MONTH BEGINS, NON-LEAP YEAR - SEE
013400*   ZZ740-DATE-TO-DAYNUM BELOW.  SAME TABLE SHAPE AS SA080/SA090
013500*   USE FOR THEIR OWN WINDOW AND RECENCY ARITHMETIC.
013600*
013700 01  WS-CUM-DAYS-DATA.
013800     03  FILLER              PIC 9(3)   VALUE 0.
013900     03  FILLER              PIC 9(3)   VALUE 31.
014000     03  FILLER              PIC 9(3)   VALUE 59.
014100     03  FILLER              PIC 9(3)   VALUE 90.
014200     03  FILLER              PIC 9(3)   VALUE 120.
014300     03  FILLER              PIC 9(3)   VALUE 151.
014400     03  FILLER              PIC 9(3)   VALUE 181.
014500     03  FILLER              PIC 9(3)   VALUE 212.
014600     03  FILLER              PIC 9(3)   VALUE 243.
014700     03  FILLER              PIC 9(3)   VALUE 273.
014800     03  FILLER              PIC 9(3)   VALUE 304.
014900     03  FILLER              PIC 9(3)   VALUE 334.
015000 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-DATA.
015100     03  WS-CUM-ENT          PIC 9(3)   OCCURS 12 TIMES
015200                             INDEXED BY WS-CUM-NX.
015300*
015400*   DAYS IN EACH MONTH, NON-LEAP YEAR - USED TO ROLL A DATE
015500*   FORWARD ONE DAY AT A TIME IN ZZ760-ADD-ONE-DAY.
015600*
015700 01  WS-MONTH-LENGTHS-DATA.
015800     03  FILLER              PIC 9(2)   VALUE 31.
015900     03  FILLER              PIC 9(2)   VALUE 28.
016000     03  FILLER              PIC 9(2)   VALUE 31.
016100     03  FILLER              PIC 9(2)   VALUE 30.
016200     03  FILLER              PIC 9(2)   VALUE 31.
016300     03  FILLER              PIC 9(2)   VALUE 30.
016400     03  FILLER              PIC 9(2)   VALUE 31.
016500     03  FILLER              PIC 9(2)   VALUE 31.
016600     03  FILLER              PIC 9(2)   VALUE 30.
016700     03  FILLER              PIC 9(2)   VALUE 31.
016800     03  FILLER              PIC 9(2)   VALUE 30.
016900     03  FILLER              PIC 9(2)   VALUE 31.
017000 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-DATA.
017100     03  WS-ML-ENT           PIC 9(2)   OCCURS 12 TIMES
017200                             INDEXED BY WS-ML-NX.
017300*
017400 01  WS-DATE-WORK.
017500     03  WS-TMP-CCYY             PIC 9(4)   COMP.
017600     03  WS-TMP-MM               PIC 9(2)   COMP.
017700     03  WS-TMP-DD               PIC 9(2)   COMP.
017800     03  WS-DAYNUM               PIC S9(9)  COMP.
017900     03  WS-DAYS-BEFORE-YEAR     PIC S9(9)  COMP.
018000     03  WS-DAYS-BEFORE-MONTH    PIC S9(4)  COMP.
018100     03  WS-JDN-YM1              PIC S9(9)  COMP.
018200     03  WS-JDN-Q4               PIC S9(9)  COMP.
018300     03  WS-JDN-Q100             PIC S9(9)  COMP.
018400     03  WS-JDN-Q400             PIC S9(9)  COMP.
018500     03  WS-DIV-R4               PIC 9(2)   COMP.
018600     03  WS-DIV-R100             PIC 9(2)   COMP.
018700     03  WS-DIV-R400             PIC 9(3)   COMP.
018800     03  WS-ML-DAYS              PIC 9(2)   COMP.
018900*
019000 01  WS-ROLL-DATE.
019100     03  WS-RD-CCYY              PIC 9(4)   COMP.
019200     03  WS-RD-MM                PIC 9(2)   COMP.
019300     03  WS-RD-DD                PIC 9(2)   COMP.
019400*
019500 01  WS-DATE-DISPLAY.
019600     03  WS-DTD-CCYY             PIC 9(4).
019700     03  WS-DTD-MM               PIC 9(2).
019800     03  WS-DTD-DD               PIC 9(2).
019900*
020000 01  WS-DATE-FORMATTED.
020100     03  WS-DF-CCYY              PIC X(4).
020200     03  FILLER                  PIC X      VALUE "-".
020300     03  WS-DF-MM                PIC X(2).
020400     03  FILLER                  PIC X      VALUE "-".
020500     03  WS-DF-DD                PIC X(2).
020600*
020700 01  WS-CUSTOMER-TABLE.
020800     03  WS-CUS-ENT              OCCURS 4000 TIMES
020900                                 INDEXED BY WS-CUS-NX.
021000         05  WS-CUS-T-NO             PIC 9(6).
021100         05  WS-CUS-T-NAME           PIC X(50).
021200         05  WS-CUS-T-COUNTRY        PIC X(20).
021300         05  WS-CUS-T-DATE-COUNT     PIC 9(3)   COMP.
021400         05  WS-CUS-T-FIRST-DAYNUM   PIC S9(9)  COMP.
021500         05  WS-CUS-T-LAST-DAYNUM    PIC S9(9)  COMP.
021600         05  WS-CUS-T-LAST-CCYY      PIC 9(4)   COMP.
021700         05  WS-CUS-T-LAST-MM        PIC 9(2)   COMP.
021800         05  WS-CUS-T-LAST-DD        PIC 9(2)   COMP.
021900         05  WS-CUS-T-LAST-DATE-TXT  PIC X(10).
022000         05  WS-CUS-T-DATE-LIST      OCCURS 100 TIMES
022100                                      PIC S9(9)  COMP.
022200*
022300 PROCEDURE                DIVISION.
022400*========================
022500 AA000-MAIN                  SECTION.
022600***********************************
022700     DISPLAY  WS-PROG-NAME " STARTING".
022800     PERFORM  AA005-OPEN-FILES.
022900     PERFORM  AA006-READ-REF-DATE.
023000     COMPUTE  WS-DUE-SOON-LIMIT = WS-REF-DAYNUM + 14.
023100     PERFORM  AA020-ACCUMULATE     THRU AA020-EXIT.
023200     PERFORM  AA030-WRITE-OUTPUT   THRU AA030-EXIT.
023300     CLOSE    SA-BASE-FILE SA-NEXTORD-FILE.
023400     DISPLAY  WS-PROG-NAME " COMPLETE - "
023500              WS-CUSTOMER-COUNT " CUSTOMERS SEEN".
023600     GOBACK.
023700*
023800 AA000-EXIT.  EXIT SECTION.
023900*
024000 AA005-OPEN-FILES            SECTION.
024100***********************************
024200     OPEN     INPUT SA-PARAM-FILE.
024300     IF       WS-PARAM-STATUS NOT = "00"
024400              DISPLAY  SA100
024500              GOBACK   RETURNING 1.
024600     OPEN     INPUT SA-BASE-FILE.
024700     IF       WS-BASE-STATUS NOT = "00"
024800              DISPLAY  SA101
024900              GOBACK   RETURNING 1.
025000     OPEN     OUTPUT SA-NEXTORD-FILE.
025100*
025200 AA005-EXIT.  EXIT SECTION.
025300*
025400 AA006-READ-REF-DATE          SECTION.
025500***********************************
025600     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
025700              AT END
025800              MOVE SPACES TO SA-PRM-REF-DATE.
025900     CLOSE    SA-PARAM-FILE.
026000     MOVE     SA-PRM-REF-DATE (1:4) TO WS-TMP-CCYY.
026100     MOVE     SA-PRM-REF-DATE (6:2) TO WS-TMP-MM.
026200     MOVE     SA-PRM-REF-DATE (9:2) TO WS-TMP-DD.
026300     PERFORM  ZZ740-DATE-TO-DAYNUM.
026400     MOVE     WS-DAYNUM TO WS-REF-DAYNUM.
026500*
026600 AA006-EXIT.  EXIT SECTION.
026700*
026800 AA020-ACCUMULATE             SECTION.
026900***********************************
027000 AA020-READ.
027100     READ     SA-BASE-FILE INTO SA-BASE-RECORD
027200              AT END
027300              GO TO AA020-EXIT.
027400     PERFORM  AA021-FIND-OR-ADD-CUSTOMER.
027500     PERFORM  AA014-VALIDATE-ORDER-DATE.
027600     IF       DATE-VALID
027700              PERFORM AA022-RECORD-DISTINCT-DATE.
027800     GO TO    AA020-READ.
027900 AA020-EXIT.  EXIT SECTION.
028000*
028100 AA021-FIND-OR-ADD-CUSTOMER   SECTION.
028200************************************
028300     MOVE     "N" TO SW-CUST-FOUND.
028400     MOVE     ZERO TO WS-SRT-I.
028500 AA021-LOOP.
028600     ADD      1 TO WS-SRT-I.
028700     IF       WS-SRT-I > WS-CUSTOMER-COUNT
028800              GO TO AA021-NOT-FOUND.
028900     IF       WS-CUS-T-NO (WS-SRT-I) = BAS-CUST-NO
029000              MOVE "Y" TO SW-CUST-FOUND
029100              MOVE WS-SRT-I TO WS-CUR-CUST-IX
029200              GO TO AA021-EXIT.
029300     GO TO    AA021-LOOP.
029400 AA021-NOT-FOUND.
029500     IF       WS-CUSTOMER-COUNT >= WS-MAX-CUSTOMERS
029600              DISPLAY SA102
029700              GOBACK  RETURNING 1.
029800     ADD      1 TO WS-CUSTOMER-COUNT.
029900     MOVE     WS-CUSTOMER-COUNT TO WS-CUR-CUST-IX.
030000     MOVE     BAS-CUST-NO      TO WS-CUS-T-NO (WS-CUR-CUST-IX).
030100     MOVE     BAS-CUST-NAME    TO WS-CUS-T-NAME (WS-CUR-CUST-IX).
030200     MOVE     BAS-COUNTRY      TO WS-CUS-T-COUNTRY (WS-CUR-CUST-IX).
030300     MOVE     ZERO TO WS-CUS-T-DATE-COUNT (WS-CUR-CUST-IX)
030400                       WS-CUS-T-LAST-DAYNUM (WS-CUR-CUST-IX).
030500     MOVE     999999999 TO WS-CUS-T-FIRST-DAYNUM (WS-CUR-CUST-IX).
030600 AA021-EXIT.  EXIT SECTION.
030700*
030800 AA014-VALIDATE-ORDER-DATE     SECTION.
030900************************************
031000     MOVE     "N" TO SW-DATE-VALID.
031100     IF       BAS-OD-CCYY IS NOT NUMERIC
031200              OR BAS-OD-MM IS NOT NUMERIC
031300              OR BAS-OD-DD IS NOT NUMERIC
031400              GO TO AA014-EXIT.
031500     MOVE     BAS-OD-CCYY TO WS-TMP-CCYY.
031600     MOVE     BAS-OD-MM   TO WS-TMP-MM.
031700     MOVE     BAS-OD-DD   TO WS-TMP-DD.
031800     IF       WS-TMP-MM < 1 OR WS-TMP-MM > 12
031900              GO TO AA014-EXIT.
032000     IF       WS-TMP-DD < 1 OR WS-TMP-DD > 31
032100              GO TO AA014-EXIT.
032200     MOVE     "Y" TO SW-DATE-VALID.
032300     PERFORM  ZZ740-DATE-TO-DAYNUM.
032400*
032500 AA014-EXIT.  EXIT SECTION.
032600*
032700*   ADDS THE CURRENT BASE ROW'S ORDER DATE TO THE CUSTOMER'S
032800*   DISTINCT-DATE LIST IF IT HAS NOT ALREADY BEEN SEEN, AND
032900*   KEEPS THE RUNNING FIRST/LAST DAY NUMBERS UP TO DATE.
033000*
033100 AA022-RECORD-DISTINCT-DATE   SECTION.
033200************************************
033300     MOVE     "N" TO SW-DATE-SEEN.
033400     MOVE     ZERO TO WS-DTE-I.
033500 AA022-LOOP.
033600     ADD      1 TO WS-DTE-I.
033700     IF       WS-DTE-I > WS-CUS-T-DATE-COUNT (WS-CUR-CUST-IX)
033800              GO TO AA022-CHECK.
033900     IF       WS-CUS-T-DATE-LIST (WS-CUR-CUST-IX, WS-DTE-I)
034000              = WS-DAYNUM
034100              MOVE "Y" TO SW-DATE-SEEN
034200              GO TO AA022-EXIT.
034300     GO TO    AA022-LOOP.
034400 AA022-CHECK.
034500     IF       DATE-SEEN
034600              GO TO AA022-EXIT.
034700     IF       WS-CUS-T-DATE-COUNT (WS-CUR-CUST-IX)
034800              >= WS-MAX-DATES-PER-CUST
034900              DISPLAY SA103
035000              GOBACK  RETURNING 1.
035100     ADD      1 TO WS-CUS-T-DATE-COUNT (WS-CUR-CUST-IX).
035200     MOVE     WS-DAYNUM TO
035300              WS-CUS-T-DATE-LIST (WS-CUR-CUST-IX,
035400              WS-CUS-T-DATE-COUNT (WS-CUR-CUST-IX)).
035500     IF       WS-DAYNUM < WS-CUS-T-FIRST-DAYNUM (WS-CUR-CUST-IX)
035600              MOVE WS-DAYNUM TO
035700                   WS-CUS-T-FIRST-DAYNUM (WS-CUR-CUST-IX).
035800     IF       WS-DAYNUM > WS-CUS-T-LAST-DAYNUM (WS-CUR-CUST-IX)
035900              MOVE WS-DAYNUM TO
036000                   WS-CUS-T-LAST-DAYNUM (WS-CUR-CUST-IX)
036100              MOVE WS-TMP-CCYY TO
036200                   WS-CUS-T-LAST-CCYY (WS-CUR-CUST-IX)
036300              MOVE WS-TMP-MM TO
036400                   WS-CUS-T-LAST-MM (WS-CUR-CUST-IX)
036500              MOVE WS-TMP-DD TO
036600                   WS-CUS-T-LAST-DD (WS-CUR-CUST-IX)
036700              MOVE BAS-ORD-DATE TO
036800                   WS-CUS-T-LAST-DATE-TXT (WS-CUR-CUST-IX).
036900*
037000 AA022-EXIT.  EXIT SECTION.
037100*
037200 ZZ740-DATE-TO-DAYNUM          SECTION.
037300************************************
037400*
037500*    ORDINAL DAY NUMBER FOR WS-TMP-CCYY/MM/DD - EACH DIVISION
037600*    IS DONE ON ITS OWN SO THE TRUNCATION IS UNAMBIGUOUS, DO
037700*    NOT FOLD THESE INTO ONE COMPUTE.
037800*
037900     COMPUTE  WS-JDN-YM1 = WS-TMP-CCYY - 1.
038000     DIVIDE   WS-JDN-YM1 BY 4   GIVING WS-JDN-Q4.
038100     DIVIDE   WS-JDN-YM1 BY 100 GIVING WS-JDN-Q100.
038200     DIVIDE   WS-JDN-YM1 BY 400 GIVING WS-JDN-Q400.
038300     COMPUTE  WS-DAYS-BEFORE-YEAR = 365 * WS-JDN-YM1
038400                                  + WS-JDN-Q4 - WS-JDN-Q100
038500                                  + WS-JDN-Q400.
038600     SET      WS-CUM-NX TO WS-TMP-MM.
038700     MOVE     WS-CUM-ENT (WS-CUM-NX) TO WS-DAYS-BEFORE-MONTH.
038800     PERFORM  ZZ730-CHECK-LEAP-YEAR.
038900     IF       LEAP-YEAR AND WS-TMP-MM > 2
039000              ADD 1 TO WS-DAYS-BEFORE-MONTH.
039100     COMPUTE  WS-DAYNUM = WS-DAYS-BEFORE-YEAR
039200                        + WS-DAYS-BEFORE-MONTH + WS-TMP-DD.
039300*
039400 ZZ740-EXIT.  EXIT SECTION.
039500*
039600 ZZ730-CHECK-LEAP-YEAR         SECTION.
039700************************************
039800     MOVE     "N" TO SW-LEAP-YEAR.
039900     DIVIDE   WS-TMP-CCYY BY 4 GIVING WS-JDN-Q4
040000              REMAINDER WS-DIV-R4.
040100     IF       WS-DIV-R4 NOT = 0
040200              GO TO ZZ730-EXIT.
040300     DIVIDE   WS-TMP-CCYY BY 100 GIVING WS-JDN-Q100
040400              REMAINDER WS-DIV-R100.
040500     IF       WS-DIV-R100 NOT = 0
040600              MOVE "Y" TO SW-LEAP-YEAR
040700              GO TO ZZ730-EXIT.
040800     DIVIDE   WS-TMP-CCYY BY 400 GIVING WS-JDN-Q400
040900              REMAINDER WS-DIV-R400.
041000     IF       WS-DIV-R400 = 0
041100              MOVE "Y" TO SW-LEAP-YEAR.
041200*
041300 ZZ730-EXIT.  EXIT SECTION.
041400*
041500*   ROLLS WS-ROLL-DATE FORWARD ONE CALENDAR DAY, CARRYING INTO
041600*   THE MONTH AND YEAR AS NEEDED - USED BY AA030 TO PROJECT
041700*   THE EXPECTED NEXT-ORDER DATE ONE DAY AT A TIME.
041800*
041900 ZZ760-ADD-ONE-DAY             SECTION.
042000************************************
042100     ADD      1 TO WS-RD-DD.
042200     MOVE     WS-RD-CCYY TO WS-TMP-CCYY.
042300     MOVE     WS-RD-MM   TO WS-TMP-MM.
042400     SET      WS-ML-NX TO WS-RD-MM.
042500     MOVE     WS-ML-ENT (WS-ML-NX) TO WS-ML-DAYS.
042600     PERFORM  ZZ730-CHECK-LEAP-YEAR.
042700     IF       LEAP-YEAR AND WS-RD-MM = 2
042800              MOVE 29 TO WS-ML-DAYS.
042900     IF       WS-RD-DD > WS-ML-DAYS
043000              MOVE 1 TO WS-RD-DD
043100              ADD 1 TO WS-RD-MM
043200              IF   WS-RD-MM > 12
043300                   MOVE 1 TO WS-RD-MM
043400                   ADD 1 TO WS-RD-CCYY
043500              END-IF.
043600*
043700 ZZ760-EXIT.  EXIT SECTION.
043800*
043900 AA030-WRITE-OUTPUT            SECTION.
044000************************************
044100     MOVE     ZERO TO WS-SRT-I.
044200 AA030-LOOP.
044300     ADD      1 TO WS-SRT-I.
044400     IF       WS-SRT-I > WS-CUSTOMER-COUNT
044500              GO TO AA030-EXIT.
044600     IF       WS-CUS-T-DATE-COUNT (WS-SRT-I) < 2
044700              GO TO AA030-LOOP.
044800*
044900*    AVG-GAP-DAYS = (LAST - FIRST) / (NUM-DATES - 1), ROUNDED.
045000*
045100     COMPUTE  WS-GAP-SPAN  = WS-CUS-T-LAST-DAYNUM (WS-SRT-I)
045200                            - WS-CUS-T-FIRST-DAYNUM (WS-SRT-I).
045300     COMPUTE  WS-GAP-COUNT = WS-CUS-T-DATE-COUNT (WS-SRT-I) - 1.
045400     COMPUTE  WS-AVG-GAP-DAYS ROUNDED =
045500              WS-GAP-SPAN / WS-GAP-COUNT.
045600     COMPUTE  WS-EXPECT-DAYNUM = WS-CUS-T-LAST-DAYNUM (WS-SRT-I)
045700                                + WS-AVG-GAP-DAYS.
045800*
045900*    ROLL THE CUSTOMER'S LAST ORDER DATE FORWARD ONE DAY AT A
046000*    TIME UNTIL WE HAVE ADDED THE AVERAGE GAP.
046100*
046200     MOVE     WS-CUS-T-LAST-CCYY (WS-SRT-I) TO WS-RD-CCYY.
046300     MOVE     WS-CUS-T-LAST-MM (WS-SRT-I)   TO WS-RD-MM.
046400     MOVE     WS-CUS-T-LAST-DD (WS-SRT-I)   TO WS-RD-DD.
046500     MOVE     ZERO TO WS-DTE-I.
046600 AA030-ROLL.
046700     IF       WS-DTE-I >= WS-AVG-GAP-DAYS
046800              GO TO AA030-ROLLED.
046900     PERFORM  ZZ760-ADD-ONE-DAY.
047000     ADD      1 TO WS-DTE-I.
047100     GO TO    AA030-ROLL.
047200 AA030-ROLLED.
047300     MOVE     WS-RD-CCYY TO WS-DTD-CCYY.
047400     MOVE     WS-RD-MM   TO WS-DTD-MM.
047500     MOVE     WS-RD-DD   TO WS-DTD-DD.
047600     MOVE     WS-DTD-CCYY TO WS-DF-CCYY.
047700     MOVE     WS-DTD-MM   TO WS-DF-MM.
047800     MOVE     WS-DTD-DD   TO WS-DF-DD.
047900*
048000     MOVE     SPACES TO SA-NEXTORD-RECORD.
048100     MOVE     WS-CUS-T-NO (WS-SRT-I)      TO NXT-CUST-NO.
048200     MOVE     WS-CUS-T-NAME (WS-SRT-I)    TO NXT-CUST-NAME.
048300     MOVE     WS-CUS-T-COUNTRY (WS-SRT-I) TO NXT-COUNTRY.
048400     MOVE     WS-CUS-T-LAST-DATE-TXT (WS-SRT-I) TO NXT-LAST-ORDER.
048500     MOVE     WS-AVG-GAP-DAYS TO NXT-AVG-GAP-DAYS.
048600     MOVE     WS-DATE-FORMATTED TO NXT-EXPECT-DATE.
048700     IF       WS-EXPECT-DAYNUM < WS-REF-DAYNUM
048800              MOVE "Overdue " TO NXT-STATUS
048900     ELSE
049000              IF   WS-EXPECT-DAYNUM <= WS-DUE-SOON-LIMIT
049100                   MOVE "Due Soon" TO NXT-STATUS
049200              ELSE
049300                   MOVE "On Track" TO NXT-STATUS
049400              END-IF
049500     END-IF.
049600     MOVE     SA-NEXTORD-RECORD TO SA-NEXTORD-FILE-REC.
049700     WRITE    SA-NEXTORD-FILE-REC.
049800     GO TO    AA030-LOOP.
049900 AA030-EXIT.  EXIT SECTION.
