000100******************************************************************
000200*                                                                *
000300*          SALES ANALYTICS - BUILD ENRICHED SALES-LINE BASE      *
000400*     LOADS MASTERS TO CORE, JOINS ORDERDETAILS TO ORDERS,       *
000500*        CUSTOMERS, PRODUCTS AND THE CUSTOMER'S SALES REP        *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION          DIVISION.
000900*================================
001000 PROGRAM-ID.             SA010.
001100 AUTHOR.                 R W BRENT.
001200 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001300 DATE-WRITTEN.           05/11/1985.
001400 DATE-COMPILED.
001500 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    REMARKS.            STEP U1 OF THE NIGHTLY SALES ANALYTICS
001800*                        RUN.  CUSTOMERS, PRODUCTS, EMPLOYEES AND
001900*                        ORDERS ARE LOADED INTO CORE TABLES (EACH
002000*                        FILE ARRIVES SORTED ON ITS OWN KEY) AND
002100*                        SEARCHED WITH SEARCH ALL (BINARY SEARCH).
002200*                        ORDERDETAILS IS STREAMED AND JOINED TO
002300*                        THE THREE MASTERS PLUS THE CUSTOMER'S
002400*                        SALES REP.  A LINE WHOSE ORDER, CUSTOMER
002500*                        OR PRODUCT IS NOT FOUND IS DROPPED (INNER
002600*                        JOIN); A MISSING SALES REP IS NOT FATAL -
002700*                        THE EMPLOYEE FIELDS ARE LEFT ZERO/SPACE.
002800*                        ALSO COUNTS DATA-QUALITY EXCEPTIONS (U18)
002900*                        FOR SA120 TO REPORT LATER, AND TRACKS THE
003000*                        MAXIMUM VALID ORDER DATE AS THE RUN'S
003100*                        REFERENCE DATE FOR U7-U18.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FILES USED.         SAPARM.       RUN PARAMETERS - I/O.
003600*                        ORDERS.       INPUT, LOADED TO CORE.
003700*                        CUSTOMERS.    INPUT, LOADED TO CORE.
003800*                        PRODUCTS.     INPUT, LOADED TO CORE.
003900*                        EMPLOYEES.    INPUT, LOADED TO CORE.
004000*                        ORDERDETAILS. INPUT, STREAMED.
004100*                        BASE.         OUTPUT, ONE PER SURVIVING
004200*                                      LINE.
004300*
004400*    TABLE SIZES.        SEE WS-MASTER-LIMITS BELOW - RAISE THESE
004500*                        IF CLASSIC MODELS EVER OUTGROWS THEM.
004600*
004700*    ERROR MESSAGES USED.
004800*                        SA010 - 15.
004900*
005000* CHANGES:
005100* 05/11/85 RWB -     CREATED.
005200* 12/11/85 RWB - .01 ADDED BAS-LINE-SALES COMPUTATION (SA-REQ-4460).
005300* 20/11/85 RWB - .02 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
005400* 09/03/88 RWB - .03 TABLE LIMITS RAISED (110 CUSTOMERS ->
005500*                    4000; SEE SA-REQ-2201).
005600* 17/06/91 JBH - .04 SEARCH ALL REPLACED A HOME-GROWN BINARY
005700*                    SEARCH PARAGRAPH - LOGIC UNCHANGED.
005800* 08/07/96 JBH - .05 DATE-VALIDATION FOLDED IN FROM COMMON MAPS04
005900*                    STYLE - CENTURY WINDOW FIX (SA-REQ-1998-014,
006000*                    Y2K PROGRAMME).
006100* 14/02/03 JBH -     NO LOGIC CHANGE, COMMENT CLEAN-UP ONLY.
006200* 22/10/09 KDM - .06 SALES-REP LOOKUP NOW TOLERATES A CUSTOMER
006300*                    WITH REP NUMBER ZERO WITHOUT AN ABEND.
006400* 15/04/14 KDM - .07 REFERENCE DATE (MAX VALID ORD-DATE) NOW
006500*                    WRITTEN BACK TO SAPARM FOR SA070-SA120.
006600* 30/09/21 PMS -     RAISED PRODUCT TABLE LIMIT 500 -> 1500.
006700* 22/11/25 JBH - .08 SA-REQ-4495 WS-INVALID-DATE-ROWS WAS BEING
006800*                    TOTTED UP AND THROWN AWAY - NOW WRITTEN BACK
006900*                    TO SAPARM SO SA120 DOESN'T RE-SCAN BASE FOR
007000*                    THE SAME THING.
007100*
007200******************************************************************
007300*
007400 ENVIRONMENT              DIVISION.
007500*================================
007600 CONFIGURATION            SECTION.
007700 SPECIAL-NAMES.
007800     C01                 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT             SECTION.
008100 FILE-CONTROL.
008200     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
008300                                 ORGANIZATION LINE SEQUENTIAL
008400                                 FILE STATUS  WS-PARAM-STATUS.
008500*
008600     SELECT  SA-ORDERS-FILE     ASSIGN       ORDERS
008700                                 ORGANIZATION LINE SEQUENTIAL
008800                                 FILE STATUS  WS-ORD-STATUS.
008900*
009000     SELECT  SA-CUSTOMER-FILE   ASSIGN       CUSTOMERS
009100                                 ORGANIZATION LINE SEQUENTIAL
009200                                 FILE STATUS  WS-CUS-STATUS.
009300*
009400     SELECT  SA-PRODUCT-FILE    ASSIGN       PRODUCTS
009500                                 ORGANIZATION LINE SEQUENTIAL
009600                                 FILE STATUS  WS-PRD-STATUS.
009700*
009800     SELECT  SA-EMPLOYEE-FILE   ASSIGN       EMPLOYEES
009900                                 ORGANIZATION LINE SEQUENTIAL
010000                                 FILE STATUS  WS-EMP-STATUS.
010100*
010200     SELECT  SA-ORDERDETAIL-FILE ASSIGN      ORDERDETAILS
010300                                 ORGANIZATION LINE SEQUENTIAL
010400                                 FILE STATUS  WS-ODT-STATUS.
010500*
010600     SELECT  SA-BASE-FILE       ASSIGN       BASE
010700                                 ORGANIZATION LINE SEQUENTIAL
010800                                 FILE STATUS  WS-BAS-STATUS.
010900*
011000 DATA                     DIVISION.
011100*================================
011200 FILE                     SECTION.
011300*
011400 FD  SA-PARAM-FILE.
011500 01  SA-PARAM-FILE-REC          PIC X(100).
011600*
011700 FD  SA-ORDERS-FILE.
011800 COPY "WSSAORD.COB".
011900*
012000 FD  SA-CUSTOMER-FILE.
012100 COPY "WSSACUS.COB".
012200*
012300 FD  SA-PRODUCT-FILE.
012400 COPY "WSSAPRD.COB".
012500*
012600 FD  SA-EMPLOYEE-FILE.
012700 COPY "WSSAEMP.COB".
012800*
012900 FD  SA-ORDERDETAIL-FILE.
013000 COPY "WSSAODT.COB".
013100*
013200 FD  SA-BASE-FILE.
013300 01  SA-BASE-FILE-REC           PIC X(400).
013400 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
013500     03  SA-BASE-BYTE            PIC X       OCCURS 400.
013600*
013700 WORKING-STORAGE          SECTION.
013800*-----------------------
013900 77  WS-PROG-NAME               PIC X(15)  VALUE "SA010 (1.07)".
014000*
014100 COPY "WSSAPRM.COB".
014200 COPY "WSSABAS.COB".
014300*
014400 01  WS-MASTER-LIMITS.
014500     03  WS-MAX-ORDERS           PIC 9(7)   COMP    VALUE 60000.
014600     03  WS-MAX-CUSTOMERS        PIC 9(5)   COMP    VALUE 4000.
014700     03  WS-MAX-PRODUCTS         PIC 9(5)   COMP    VALUE 1500.
014800     03  WS-MAX-EMPLOYEES        PIC 9(5)   COMP    VALUE 2000.
014900*
015000 01  WS-DATA.
015100     03  WS-PARAM-STATUS         PIC XX.
015200     03  WS-ORD-STATUS           PIC XX.
015300     03  WS-CUS-STATUS           PIC XX.
015400     03  WS-PRD-STATUS           PIC XX.
015500     03  WS-EMP-STATUS           PIC XX.
015600     03  WS-ODT-STATUS           PIC XX.
015700     03  WS-BAS-STATUS           PIC XX.
015800*
015900     03  WS-ORD-COUNT            PIC 9(7)   COMP VALUE ZERO.
016000     03  WS-CUS-COUNT            PIC 9(5)   COMP VALUE ZERO.
016100     03  WS-PRD-COUNT            PIC 9(5)   COMP VALUE ZERO.
016200     03  WS-EMP-COUNT            PIC 9(5)   COMP VALUE ZERO.
016300*
016400     03  WS-LINES-IN             PIC 9(7)   COMP VALUE ZERO.
016500     03  WS-LINES-OUT            PIC 9(7)   COMP VALUE ZERO.
016600     03  WS-LINES-DROPPED        PIC 9(7)   COMP VALUE ZERO.
016700     03  WS-INVALID-DATE-ROWS    PIC 9(7)   COMP VALUE ZERO.
016800*
016900     03  WS-CUR-EMP-NO           PIC 9(6).
017000*
017100     03  SW-ORDER-FOUND          PIC X       VALUE "N".
017200         88  ORDER-FOUND             VALUE "Y".
017300     03  SW-CUST-FOUND           PIC X       VALUE "N".
017400         88  CUST-FOUND              VALUE "Y".
017500     03  SW-PROD-FOUND           PIC X       VALUE "N".
017600         88  PROD-FOUND              VALUE "Y".
017700     03  SW-EMP-FOUND            PIC X       VALUE "N".
017800         88  EMP-FOUND               VALUE "Y".
017900     03  SW-DATE-INVALID         PIC X       VALUE "N".
018000         88  DATE-INVALID            VALUE "Y".
018100*
018200 01  ERROR-MESSAGES.
018300     03  SA010               PIC X(40)
018400         VALUE "SA010 ORDERS FILE WILL NOT OPEN - ABORT ".
018500     03  SA011               PIC X(40)
018600         VALUE "SA011 CUSTOMERS FILE WILL NOT OPEN     ".
018700     03  SA012               PIC X(40)
018800         VALUE "SA012 PRODUCTS FILE WILL NOT OPEN      ".
018900     03  SA013               PIC X(40)
019000         VALUE "SA013 EMPLOYEES FILE WILL NOT OPEN     ".
019100     03  SA014               PIC X(40)
019200         VALUE "SA014 ORDERDETAILS FILE WILL NOT OPEN  ".
019300     03  SA015               PIC X(40)
019400         VALUE "SA015 BASE FILE WILL NOT OPEN FOR OUTPUT".
019500*
019600*   IN-CORE MASTER TABLES - LOADED SORTED, SEARCHED SEARCH ALL.
019700*
019800 01  WS-ORDERS-TABLE.
019900     03  WS-ORD-ENT              OCCURS 60000 TIMES
020000                                 ASCENDING KEY WS-ORD-T-NO
020100                                 INDEXED BY WS-ORD-NX.
020200         05  WS-ORD-T-NO         PIC 9(6).
020300         05  WS-ORD-T-DATE       PIC X(10).
020400         05  WS-ORD-T-REQ-DATE   PIC X(10).
020500         05  WS-ORD-T-SHIP-DATE  PIC X(10).
020600         05  WS-ORD-T-STATUS     PIC X(10).
020700         05  WS-ORD-T-CUST-NO    PIC 9(6).
020800*
020900 01  WS-CUSTOMERS-TABLE.
021000     03  WS-CUS-ENT              OCCURS 4000 TIMES
021100                                 ASCENDING KEY WS-CUS-T-NO
021200                                 INDEXED BY WS-CUS-NX.
021300         05  WS-CUS-T-NO         PIC 9(6).
021400         05  WS-CUS-T-NAME       PIC X(50).
021500         05  WS-CUS-T-COUNTRY    PIC X(20).
021600         05  WS-CUS-T-REP-NO     PIC 9(6).
021700         05  WS-CUS-T-CR-LIMIT   PIC S9(9)V99.
021800*
021900 01  WS-PRODUCTS-TABLE.
022000     03  WS-PRD-ENT              OCCURS 1500 TIMES
022100                                 ASCENDING KEY WS-PRD-T-CODE
022200                                 INDEXED BY WS-PRD-NX.
022300         05  WS-PRD-T-CODE       PIC X(15).
022400         05  WS-PRD-T-NAME       PIC X(70).
022500         05  WS-PRD-T-LINE       PIC X(50).
022600*
022700 01  WS-EMPLOYEES-TABLE.
022800     03  WS-EMP-ENT              OCCURS 2000 TIMES
022900                                 ASCENDING KEY WS-EMP-T-NO
023000                                 INDEXED BY WS-EMP-NX.
023100         05  WS-EMP-T-NO         PIC 9(6).
023200         05  WS-EMP-T-NAME       PIC X(60).
023300         05  WS-EMP-T-JOB-TITLE  PIC X(30).
023400         05  WS-EMP-T-OFFICE     PIC X(10).
023500*
023600*   DATE-VALIDATION WORK AREA (FOLDED IN FROM THE COMMON
023700*   MAPS04 IDIOM - VALIDATES A YYYY-MM-DD TEXT DATE).
023800*
023900 01  WS-DATE-CHECK.
024000     03  WS-DC-INPUT             PIC X(10).
024100     03  WS-DC-BROKEN REDEFINES WS-DC-INPUT.
024200         05  WS-DC-CCYY          PIC 9(4).
024300         05  FILLER              PIC X.
024400         05  WS-DC-MM            PIC 99.
024500         05  FILLER              PIC X.
024600         05  WS-DC-DD            PIC 99.
024700     03  WS-DC-DAYS-IN-MONTH     PIC 99      COMP.
024800*
024900 01  WS-MONTH-LENGTHS-TABLE.
025000     03  WS-MONTH-LENGTHS        PIC X(24)   VALUE
025100         "312831303130313130313031".
025200     03  WS-MONTH-LENGTHS-R REDEFINES WS-MONTH-LENGTHS.
025300         05  WS-MONTH-LEN        PIC 99      OCCURS 12.
025400*
025500 01  WS-REF-DATE-WORK.
025600     03  WS-REF-DATE             PIC X(10)   VALUE SPACES.
025700*
025800 01  WS-LEAP-CHECK.
025900     03  WS-LC-QUOTIENT          PIC 9(4)    COMP.
026000     03  WS-LC-REMAINDER         PIC 9       COMP.
026100*
026200 LINKAGE                  SECTION.
026300*===============
026400*
026500 PROCEDURE                DIVISION.
026600*========================
026700 AA000-MAIN                  SECTION.
026800***********************************
026900     DISPLAY  WS-PROG-NAME " STARTING".
027000     PERFORM  AA005-OPEN-FILES.
027100     PERFORM  AA010-LOAD-MASTERS.
027200     PERFORM  AA020-PROCESS-DETAILS.
027300     PERFORM  AA090-CLOSE-DOWN.
027400     DISPLAY  WS-PROG-NAME " COMPLETE - LINES IN "
027500              WS-LINES-IN " OUT " WS-LINES-OUT
027600              " DROPPED " WS-LINES-DROPPED.
027700     GOBACK.
027800*
027900 AA000-EXIT.  EXIT SECTION.
028000*
028100 AA005-OPEN-FILES            SECTION.
028200***********************************
028300     OPEN     INPUT SA-ORDERS-FILE.
028400     IF       WS-ORD-STATUS NOT = "00"
028500              DISPLAY  SA010
028600              GOBACK   RETURNING 1.
028700     OPEN     INPUT SA-CUSTOMER-FILE.
028800     IF       WS-CUS-STATUS NOT = "00"
028900              DISPLAY  SA011
029000              GOBACK   RETURNING 1.
029100     OPEN     INPUT SA-PRODUCT-FILE.
029200     IF       WS-PRD-STATUS NOT = "00"
029300              DISPLAY  SA012
029400              GOBACK   RETURNING 1.
029500     OPEN     INPUT SA-EMPLOYEE-FILE.
029600     IF       WS-EMP-STATUS NOT = "00"
029700              DISPLAY  SA013
029800              GOBACK   RETURNING 1.
029900     OPEN     INPUT SA-ORDERDETAIL-FILE.
030000     IF       WS-ODT-STATUS NOT = "00"
030100              DISPLAY  SA014
030200              GOBACK   RETURNING 1.
030300     OPEN     OUTPUT SA-BASE-FILE.
030400     IF       WS-BAS-STATUS NOT = "00"
030500              DISPLAY  SA015
030600              GOBACK   RETURNING 1.
030700     OPEN     I-O SA-PARAM-FILE.
030800     IF       WS-PARAM-STATUS NOT = "00"
030900              OPEN     OUTPUT SA-PARAM-FILE.
031000*
031100 AA005-EXIT.  EXIT SECTION.
031200*
031300 AA010-LOAD-MASTERS           SECTION.
031400************************************
031500*
031600*    CUSTOMERS, PRODUCTS, EMPLOYEES AND ORDERS ARRIVE SORTED
031700*    ON THEIR OWN KEY, SO A STRAIGHT SEQUENTIAL LOAD PRESERVES
031800*    THE ASCENDING KEY ORDER SEARCH ALL NEEDS.
031900*
032000     PERFORM  AA011-LOAD-ORDERS    THRU AA011-EXIT.
032100     PERFORM  AA012-LOAD-CUSTOMERS THRU AA012-EXIT.
032200     PERFORM  AA013-LOAD-PRODUCTS  THRU AA013-EXIT.
032300     PERFORM  AA014-LOAD-EMPLOYEES THRU AA014-EXIT.
032400*
032500 AA010-EXIT.  EXIT SECTION.
032600*
032700 AA011-LOAD-ORDERS            SECTION.
032800************************************
032900 AA011-READ.
033000     READ     SA-ORDERS-FILE
033100              AT END
033200              GO TO AA011-EXIT.
033300     ADD      1 TO WS-ORD-COUNT.
033400     SET      WS-ORD-NX TO WS-ORD-COUNT.
033500     MOVE     ORD-NO         TO WS-ORD-T-NO (WS-ORD-NX).
033600     MOVE     ORD-DATE       TO WS-ORD-T-DATE (WS-ORD-NX).
033700     MOVE     ORD-REQ-DATE   TO WS-ORD-T-REQ-DATE (WS-ORD-NX).
033800     MOVE     ORD-SHIP-DATE  TO WS-ORD-T-SHIP-DATE (WS-ORD-NX).
033900     MOVE     ORD-STATUS     TO WS-ORD-T-STATUS (WS-ORD-NX).
034000     MOVE     ORD-CUST-NO    TO WS-ORD-T-CUST-NO (WS-ORD-NX).
034100     GO TO    AA011-READ.
034200 AA011-EXIT.
034300     CLOSE    SA-ORDERS-FILE.
034400     EXIT SECTION.
034500*
034600 AA012-LOAD-CUSTOMERS         SECTION.
034700************************************
034800 AA012-READ.
034900     READ     SA-CUSTOMER-FILE
035000              AT END
035100              GO TO AA012-EXIT.
035200     ADD      1 TO WS-CUS-COUNT.
035300     SET      WS-CUS-NX TO WS-CUS-COUNT.
035400     MOVE     CUS-NO         TO WS-CUS-T-NO (WS-CUS-NX).
035500     MOVE     CUS-NAME       TO WS-CUS-T-NAME (WS-CUS-NX).
035600     MOVE     CUS-COUNTRY    TO WS-CUS-T-COUNTRY (WS-CUS-NX).
035700     MOVE     CUS-REP-NO     TO WS-CUS-T-REP-NO (WS-CUS-NX).
035800     MOVE     CUS-CREDIT-LIMIT TO WS-CUS-T-CR-LIMIT (WS-CUS-NX).
035900     GO TO    AA012-READ.
036000 AA012-EXIT.
036100     CLOSE    SA-CUSTOMER-FILE.
036200     EXIT SECTION.
036300*
036400 AA013-LOAD-PRODUCTS          SECTION.
036500************************************
036600 AA013-READ.
036700     READ     SA-PRODUCT-FILE
036800              AT END
036900              GO TO AA013-EXIT.
037000     ADD      1 TO WS-PRD-COUNT.
037100     SET      WS-PRD-NX TO WS-PRD-COUNT.
037200     MOVE     PRD-CODE       TO WS-PRD-T-CODE (WS-PRD-NX).
037300     MOVE     PRD-NAME       TO WS-PRD-T-NAME (WS-PRD-NX).
037400     MOVE     PRD-LINE       TO WS-PRD-T-LINE (WS-PRD-NX).
037500     GO TO    AA013-READ.
037600 AA013-EXIT.
037700     CLOSE    SA-PRODUCT-FILE.
037800     EXIT SECTION.
037900*
038000 AA014-LOAD-EMPLOYEES         SECTION.
038100************************************
038200 AA014-READ.
038300     READ     SA-EMPLOYEE-FILE
038400              AT END
038500              GO TO AA014-EXIT.
038600     ADD      1 TO WS-EMP-COUNT.
038700     SET      WS-EMP-NX TO WS-EMP-COUNT.
038800     MOVE     SEM-NO         TO WS-EMP-T-NO (WS-EMP-NX).
038900     STRING   SEM-FIRST-NAME DELIMITED BY SIZE
039000              " "            DELIMITED BY SIZE
039100              SEM-LAST-NAME  DELIMITED BY SIZE
039200              INTO WS-EMP-T-NAME (WS-EMP-NX).
039300     MOVE     SEM-JOB-TITLE  TO WS-EMP-T-JOB-TITLE (WS-EMP-NX).
039400     MOVE     SEM-OFFICE     TO WS-EMP-T-OFFICE (WS-EMP-NX).
039500     GO TO    AA014-READ.
039600 AA014-EXIT.
039700     CLOSE    SA-EMPLOYEE-FILE.
039800     EXIT SECTION.
039900*
040000 AA020-PROCESS-DETAILS        SECTION.
040100************************************
040200 AA020-READ.
040300     READ     SA-ORDERDETAIL-FILE
040400              AT END
040500              GO TO AA020-EXIT.
040600     ADD      1 TO WS-LINES-IN.
040700     PERFORM  AA030-FIND-ORDER.
040800     IF       NOT ORDER-FOUND
040900              ADD 1 TO WS-LINES-DROPPED
041000              GO TO AA020-READ.
041100     PERFORM  AA040-FIND-CUSTOMER.
041200     IF       NOT CUST-FOUND
041300              ADD 1 TO WS-LINES-DROPPED
041400              GO TO AA020-READ.
041500     PERFORM  AA050-FIND-PRODUCT.
041600     IF       NOT PROD-FOUND
041700              ADD 1 TO WS-LINES-DROPPED
041800              GO TO AA020-READ.
041900     PERFORM  AA060-FIND-SALES-REP.
042000     PERFORM  AA070-BUILD-BASE-LINE.
042100     PERFORM  AA080-CHECK-DATE-QUALITY.
042200     PERFORM  AA085-WRITE-BASE-LINE.
042300     ADD      1 TO WS-LINES-OUT.
042400     GO TO    AA020-READ.
042500 AA020-EXIT.
042600     CLOSE    SA-ORDERDETAIL-FILE.
042700     CLOSE    SA-BASE-FILE.
042800     EXIT SECTION.
042900*
043000 AA030-FIND-ORDER             SECTION.
043100************************************
043200     MOVE     "N" TO SW-ORDER-FOUND.
043300     SEARCH ALL WS-ORD-ENT
043400              AT END
043500                       CONTINUE
043600              WHEN     WS-ORD-T-NO (WS-ORD-NX) = ODT-ORD-NO
043700                       MOVE "Y" TO SW-ORDER-FOUND
043800     END-SEARCH.
043900*
044000 AA030-EXIT.  EXIT SECTION.
044100*
044200 AA040-FIND-CUSTOMER          SECTION.
044300************************************
044400     MOVE     "N" TO SW-CUST-FOUND.
044500     SEARCH ALL WS-CUS-ENT
044600              AT END
044700                       CONTINUE
044800              WHEN     WS-CUS-T-NO (WS-CUS-NX) =
044900                       WS-ORD-T-CUST-NO (WS-ORD-NX)
045000                       MOVE "Y" TO SW-CUST-FOUND
045100     END-SEARCH.
045200*
045300 AA040-EXIT.  EXIT SECTION.
045400*
045500 AA050-FIND-PRODUCT           SECTION.
045600************************************
045700     MOVE     "N" TO SW-PROD-FOUND.
045800     SEARCH ALL WS-PRD-ENT
045900              AT END
046000                       CONTINUE
046100              WHEN     WS-PRD-T-CODE (WS-PRD-NX) = ODT-PROD-CODE
046200                       MOVE "Y" TO SW-PROD-FOUND
046300     END-SEARCH.
046400*
046500 AA050-EXIT.  EXIT SECTION.
046600*
046700 AA060-FIND-SALES-REP         SECTION.
046800************************************
046900     MOVE     "N" TO SW-EMP-FOUND.
047000     MOVE     WS-CUS-T-REP-NO (WS-CUS-NX) TO WS-CUR-EMP-NO.
047100     IF       WS-CUR-EMP-NO = ZERO
047200              GO TO AA060-EXIT.
047300     SEARCH ALL WS-EMP-ENT
047400              AT END
047500                       CONTINUE
047600              WHEN     WS-EMP-T-NO (WS-EMP-NX) = WS-CUR-EMP-NO
047700                       MOVE "Y" TO SW-EMP-FOUND
047800     END-SEARCH.
047900*
048000 AA060-EXIT.  EXIT SECTION.
048100*
048200 AA070-BUILD-BASE-LINE        SECTION.
048300************************************
048400     MOVE     SPACES  TO SA-BASE-RECORD.
048500     MOVE     ODT-ORD-NO           TO BAS-ORD-NO.
048600     MOVE     WS-ORD-T-DATE (WS-ORD-NX)      TO BAS-ORD-DATE.
048700     MOVE     WS-ORD-T-REQ-DATE (WS-ORD-NX)  TO BAS-REQ-DATE.
048800     MOVE     WS-ORD-T-SHIP-DATE (WS-ORD-NX) TO BAS-SHIP-DATE.
048900     MOVE     WS-ORD-T-STATUS (WS-ORD-NX)    TO BAS-STATUS.
049000     MOVE     WS-CUS-T-NO (WS-CUS-NX)        TO BAS-CUST-NO.
049100     MOVE     WS-CUS-T-NAME (WS-CUS-NX)      TO BAS-CUST-NAME.
049200     MOVE     WS-CUS-T-COUNTRY (WS-CUS-NX)   TO BAS-COUNTRY.
049300     MOVE     WS-CUS-T-CR-LIMIT (WS-CUS-NX)  TO BAS-CREDIT-LIMIT.
049400     MOVE     WS-PRD-T-CODE (WS-PRD-NX)      TO BAS-PROD-CODE.
049500     MOVE     WS-PRD-T-NAME (WS-PRD-NX)      TO BAS-PROD-NAME.
049600     MOVE     WS-PRD-T-LINE (WS-PRD-NX)      TO BAS-PROD-LINE.
049700     MOVE     ODT-QTY                        TO BAS-QTY.
049800     MOVE     ODT-PRICE                      TO BAS-PRICE.
049900     COMPUTE  BAS-LINE-SALES ROUNDED =
050000              ODT-QTY * ODT-PRICE.
050100     IF       EMP-FOUND
050200              MOVE WS-CUR-EMP-NO                  TO BAS-EMP-NO
050300              MOVE WS-EMP-T-NAME (WS-EMP-NX)       TO BAS-EMP-NAME
050400              MOVE WS-EMP-T-JOB-TITLE (WS-EMP-NX)  TO BAS-JOB-TITLE
050500              MOVE WS-EMP-T-OFFICE (WS-EMP-NX)     TO BAS-OFFICE
050600     ELSE
050700              MOVE ZERO   TO BAS-EMP-NO
050800              MOVE SPACES TO BAS-EMP-NAME BAS-JOB-TITLE BAS-OFFICE
050900     END-IF.
051000*
051100 AA070-EXIT.  EXIT SECTION.
051200*
051300 AA080-CHECK-DATE-QUALITY     SECTION.
051400************************************
051500*
051600*    U18 - A ROW IS BAD WHEN ANY OF THE THREE DATES IS
051700*    BLANK OR NOT A REAL CALENDAR DATE.  ALSO TRACKS THE
051800*    RUN'S REFERENCE DATE (MAX VALID ORD-DATE) FOR U7-U18.
051900*
052000     MOVE     "N" TO SW-DATE-INVALID.
052100     MOVE     BAS-ORD-DATE  TO WS-DC-INPUT.
052200     PERFORM  AA800-VALIDATE-DATE.
052300     IF       DATE-INVALID
052400              ADD 1 TO WS-INVALID-DATE-ROWS
052500              GO TO AA080-EXIT
052600     END-IF.
052700     IF       BAS-ORD-DATE > WS-REF-DATE
052800              MOVE BAS-ORD-DATE TO WS-REF-DATE.
052900*
053000     MOVE     "N" TO SW-DATE-INVALID.
053100     MOVE     BAS-REQ-DATE  TO WS-DC-INPUT.
053200     PERFORM  AA800-VALIDATE-DATE.
053300     IF       DATE-INVALID
053400              ADD 1 TO WS-INVALID-DATE-ROWS
053500              GO TO AA080-EXIT
053600     END-IF.
053700*
053800     IF       BAS-SHIP-DATE NOT = SPACES
053900              MOVE "N" TO SW-DATE-INVALID
054000              MOVE BAS-SHIP-DATE TO WS-DC-INPUT
054100              PERFORM AA800-VALIDATE-DATE
054200              IF      DATE-INVALID
054300                      ADD 1 TO WS-INVALID-DATE-ROWS
054400              END-IF
054500     END-IF.
054600*
054700 AA080-EXIT.  EXIT SECTION.
054800*
054900 AA085-WRITE-BASE-LINE        SECTION.
055000************************************
055100     MOVE     SA-BASE-RECORD TO SA-BASE-FILE-REC.
055200     WRITE    SA-BASE-FILE-REC.
055300*
055400 AA085-EXIT.  EXIT SECTION.
055500*
055600 AA090-CLOSE-DOWN             SECTION.
055700************************************
055800*
055900*    REWRITE THE PARAMETER RECORD WITH THE REFERENCE DATE AND
056000*    THE ROW COUNT SA120 NEEDS FOR THE DATA-QUALITY PERCENTAGE.
056100*
056200     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
056300              AT END
056400              MOVE SPACES TO SA-PARAM-RECORD
056500     END-READ.
056600     MOVE     WS-REF-DATE          TO SA-PRM-REF-DATE.
056700     MOVE     WS-LINES-OUT         TO SA-PRM-BASE-ROW-COUNT.
056800     MOVE     WS-INVALID-DATE-ROWS TO SA-PRM-INVALID-ROW-COUNT.
056900     MOVE     SA-PARAM-RECORD      TO SA-PARAM-FILE-REC.
057000     IF       WS-PARAM-STATUS = "00"
057100              REWRITE  SA-PARAM-FILE-REC
057200     ELSE
057300              WRITE    SA-PARAM-FILE-REC
057400     END-IF.
057500     CLOSE    SA-PARAM-FILE.
057600*
057700 AA090-EXIT.  EXIT SECTION.
057800*
057900 AA800-VALIDATE-DATE          SECTION.
058000************************************
058100*
058200*    A DATE IS VALID WHEN IT IS TEN NON-SPACE CHARACTERS,
058300*    CCYY-MM-DD FORM, A REAL MONTH 01-12 AND A DAY WITHIN
058400*    THAT MONTH'S LENGTH (LEAP FEBRUARY TREATED AS 29 WHEN
058500*    THE YEAR IS DIVISIBLE BY 4 - GOOD ENOUGH FOR THIS
058600*    CENTURY'S RANGE OF ORDER DATES).
058700*
058800     IF       WS-DC-INPUT = SPACES
058900              MOVE "Y" TO SW-DATE-INVALID
059000              GO TO AA800-EXIT.
059100     IF       WS-DC-INPUT (5:1) NOT = "-" OR
059200              WS-DC-INPUT (8:1) NOT = "-"
059300              MOVE "Y" TO SW-DATE-INVALID
059400              GO TO AA800-EXIT.
059500     IF       WS-DC-MM < 1 OR > 12
059600              MOVE "Y" TO SW-DATE-INVALID
059700              GO TO AA800-EXIT.
059800     MOVE     WS-MONTH-LEN (WS-DC-MM) TO WS-DC-DAYS-IN-MONTH.
059900     IF       WS-DC-MM = 2
060000              DIVIDE WS-DC-CCYY BY 4 GIVING WS-LC-QUOTIENT
060100                      REMAINDER WS-LC-REMAINDER
060200              IF      WS-LC-REMAINDER = 0
060300                      MOVE 29 TO WS-DC-DAYS-IN-MONTH
060400              END-IF
060500     END-IF.
060600     IF       WS-DC-DD < 1 OR > WS-DC-DAYS-IN-MONTH
060700              MOVE "Y" TO SW-DATE-INVALID.
060800*
060900 AA800-EXIT.  EXIT SECTION.
