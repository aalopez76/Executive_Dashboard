000100******************************************************************
000200*                                                                *
000300*            SALES ANALYTICS - REGION SALES AGGREGATE            *
000400*              ONE RECORD PER CUSTOMER COUNTRY                  *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             SA050.
001000 AUTHOR.                 R W BRENT.
001100 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001200 DATE-WRITTEN.           09/11/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    REMARKS.            STEP U5 OF THE NIGHTLY SALES ANALYTICS
001700*                        RUN.  ACCUMULATES BASE PER CUSTOMER
001800*                        COUNTRY (TOTAL SALES, DISTINCT ORDERS,
001900*                        DISTINCT CUSTOMERS) AND TAGS EACH
002000*                        COUNTRY WITH THE TERRITORY OF THE FIRST
002100*                        RESOLVABLE SALES OFFICE SEEN SERVING
002200*                        THAT COUNTRY - "OTHER" WHEN NO REP'S
002300*                        OFFICE EVER RESOLVES (BAS-OFFICE BLANK
002400*                        OR NOT ON THE OFFICES FILE).  COUNTRIES
002500*                        ARE WRITTEN OUT IN THE ORDER THEY WERE
002600*                        FIRST SEEN IN BASE - THERE IS NO RANK
002700*                        OR ABC CLASS FOR THIS STEP.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FILES USED.         BASE.       INPUT.
003200*                        OFFICES.    INPUT (SMALL MASTER).
003300*                        REGAGG.     OUTPUT.
003400*
003500*    TABLE SIZES.        200 COUNTRIES, 50 OFFICES, 2000
003600*                        DISTINCT CUSTOMERS PER COUNTRY.
003700*
003800*    ERROR MESSAGES USED.
003900*                        SA050 - 52.
004000*
004100* CHANGES:
004200* 09/11/85 RWB -     CREATED.
004300* 15/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004400* 12/07/96 JBH -     Y2K PROGRAMME - NO DATE ARITHMETIC IN THIS
004500*                    STEP, REVIEWED AND LEFT ALONE.
004600* 30/09/21 PMS - .02 DISTINCT-CUSTOMER TABLE PER COUNTRY RAISED
004700*                    500 -> 2000 AFTER THE CUSTOMER BASE GREW.
004800*
004900******************************************************************
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300 CONFIGURATION            SECTION.
005400 SPECIAL-NAMES.
005500     C01                 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900     SELECT  SA-BASE-FILE       ASSIGN       BASE
006000                                 ORGANIZATION LINE SEQUENTIAL
006100                                 FILE STATUS  WS-BAS-STATUS.
006200*
006300     SELECT  SA-OFFICE-FILE     ASSIGN       OFFICES
006400                                 ORGANIZATION LINE SEQUENTIAL
006500                                 FILE STATUS  WS-OFF-STATUS.
006600*
006700     SELECT  SA-REGAGG-FILE     ASSIGN       REGAGG
006800                                 ORGANIZATION LINE SEQUENTIAL
006900                                 FILE STATUS  WS-RAG-STATUS.
007000*
007100 DATA                     DIVISION.
007200*================================
007300 FILE                     SECTION.
007400*
007500 FD  SA-BASE-FILE.
007600 01  SA-BASE-FILE-REC           PIC X(400).
007700 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
007800     03  SA-BASE-BYTE            PIC X       OCCURS 400.
007900*
008000 FD  SA-OFFICE-FILE.
008100 COPY "WSSAOFF.COB".
008200*
008300 FD  SA-REGAGG-FILE.
008400 01  SA-REGAGG-FILE-REC         PIC X(60).
008500 01  SA-REGAGG-FILE-REC-BYTES REDEFINES SA-REGAGG-FILE-REC.
008600     03  SA-REGAGG-BYTE          PIC X       OCCURS 60.
008700*
008800 WORKING-STORAGE          SECTION.
008900*-----------------------
009000 77  WS-PROG-NAME               PIC X(15)  VALUE "SA050 (1.02)".
009100*
009200 COPY "WSSABAS.COB".
009300 COPY "WSSARAG.COB".
009400*
009500 01  WS-TABLE-LIMITS.
009600     03  WS-MAX-COUNTRIES        PIC 9(4)   COMP  VALUE 200.
009700     03  WS-MAX-OFFICES          PIC 9(3)   COMP  VALUE 50.
009800     03  WS-MAX-CUST-PER-CTY     PIC 9(5)   COMP  VALUE 2000.
009900*
010000 01  WS-DATA.
010100     03  WS-BAS-STATUS           PIC XX.
010200     03  WS-OFF-STATUS           PIC XX.
010300     03  WS-RAG-STATUS           PIC XX.
010400     03  WS-LINES-READ           PIC 9(7)   COMP  VALUE ZERO.
010500*
010600     03  WS-PREV-ORD-NO          PIC 9(6)   VALUE ZERO.
010700     03  WS-CUR-CTY-IX           PIC 9(4)   COMP  VALUE ZERO.
010800*
010900     03  WS-SRT-I                PIC 9(5)   COMP.
011000     03  WS-SRT-J                PIC 9(5)   COMP.
011100*
011200     03  SW-CTY-FOUND            PIC X      VALUE "N".
011300         88  CTY-FOUND               VALUE "Y".
011400     03  SW-CUST-SEEN            PIC X      VALUE "N".
011500         88  CUST-ALREADY-SEEN       VALUE "Y".
011600     03  SW-OFF-FOUND            PIC X      VALUE "N".
011700         88  OFF-FOUND               VALUE "Y".
011800*
011900 01  ERROR-MESSAGES.
012000     03  SA050               PIC X(40)
012100         VALUE "SA050 BASE FILE WILL NOT OPEN - ABORT  ".
012200     03  SA051               PIC X(40)
012300         VALUE "SA051 REGAGG FILE WILL NOT OPEN        ".
012400     03  SA052               PIC X(40)
012500         VALUE "SA052 COUNTRY TABLE FULL - RAISE LIMIT ".
012600 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
012700     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 3.
012800*
012900 01  WS-OFFICE-TABLE.
013000     03  WS-OFF-ENT              OCCURS 50 TIMES
013100                                 ASCENDING KEY WS-OFF-T-CODE
013200                                 INDEXED BY WS-OFF-NX.
013300         05  WS-OFF-T-CODE       PIC X(10).
013400         05  WS-OFF-T-TERRITORY  PIC X(10).
013500 01  WS-OFFICE-COUNT             PIC 9(3)   COMP  VALUE ZERO.
013600*
013700 01  WS-COUNTRY-TABLE.
013800     03  WS-CTY-ENT              OCCURS 200 TIMES
013900                                 INDEXED BY WS-CTY-NX.
014000         05  WS-CTY-T-NAME       PIC X(20).
014100         05  WS-CTY-T-REGION     PIC X(10)  VALUE "OTHER     ".
014200         05  WS-CTY-T-TOTAL-SALES PIC S9(11)V99 COMP-3.
014300         05  WS-CTY-T-NUM-ORDERS PIC 9(7)       COMP.
014400         05  WS-CTY-T-CUST-SEEN  OCCURS 2000 TIMES
014500                                 PIC 9(6).
014600         05  WS-CTY-T-CUST-CNT   PIC 9(7)       COMP.
014700 01  WS-COUNTRY-COUNT            PIC 9(4)   COMP  VALUE ZERO.
014800*
014900 PROCEDURE                DIVISION.
015000*========================
015100 AA000-MAIN                  SECTION.
015200***********************************
015300     DISPLAY  WS-PROG-NAME " STARTING".
015400     PERFORM  AA005-OPEN-FILES.
015500     PERFORM  AA010-LOAD-OFFICES  THRU AA010-EXIT.
015600     PERFORM  AA020-ACCUMULATE    THRU AA020-EXIT.
015700     PERFORM  AA050-WRITE-OUTPUT  THRU AA050-EXIT.
015800     CLOSE    SA-BASE-FILE SA-REGAGG-FILE.
015900     DISPLAY  WS-PROG-NAME " COMPLETE - COUNTRIES "
016000              WS-COUNTRY-COUNT.
016100     GOBACK.
016200*
016300 AA000-EXIT.  EXIT SECTION.
016400*
016500 AA005-OPEN-FILES            SECTION.
016600***********************************
016700     OPEN     INPUT SA-BASE-FILE.
016800     IF       WS-BAS-STATUS NOT = "00"
016900              DISPLAY  SA050
017000              GOBACK   RETURNING 1.
017100     OPEN     INPUT SA-OFFICE-FILE.
017200     OPEN     OUTPUT SA-REGAGG-FILE.
017300     IF       WS-RAG-STATUS NOT = "00"
017400              DISPLAY  SA051
017500              GOBACK   RETURNING 1.
017600*
017700 AA005-EXIT.  EXIT SECTION.
017800*
017900 AA010-LOAD-OFFICES           SECTION.
018000************************************
018100 AA010-READ.
018200     READ     SA-OFFICE-FILE
018300              AT END
018400              GO TO AA010-EXIT.
018500     ADD      1 TO WS-OFFICE-COUNT.
018600     SET      WS-OFF-NX TO WS-OFFICE-COUNT.
018700     MOVE     OFF-CODE      TO WS-OFF-T-CODE (WS-OFF-NX).
018800     MOVE     OFF-TERRITORY TO WS-OFF-T-TERRITORY (WS-OFF-NX).
018900     GO TO    AA010-READ.
019000 AA010-EXIT.
019100     CLOSE    SA-OFFICE-FILE.
019200     EXIT     SECTION.
019300*
019400 AA020-ACCUMULATE             SECTION.
019500************************************
019600 AA020-READ.
019700     READ     SA-BASE-FILE INTO SA-BASE-RECORD
019800              AT END
019900              GO TO AA020-EXIT.
020000     ADD      1 TO WS-LINES-READ.
020100     PERFORM  AA021-FIND-OR-ADD-COUNTRY.
020200     IF       BAS-ORD-NO NOT = WS-PREV-ORD-NO
020300              ADD 1 TO WS-CTY-T-NUM-ORDERS (WS-CUR-CTY-IX)
020400              MOVE BAS-ORD-NO TO WS-PREV-ORD-NO.
020500     ADD      BAS-LINE-SALES TO
020600              WS-CTY-T-TOTAL-SALES (WS-CUR-CTY-IX).
020700     PERFORM  AA022-FIND-OR-ADD-CUSTOMER.
020800     PERFORM  AA023-RESOLVE-REGION.
020900     GO TO    AA020-READ.
021000 AA020-EXIT.  EXIT SECTION.
021100*
021200 AA021-FIND-OR-ADD-COUNTRY    SECTION.
021300************************************
021400     MOVE     "N" TO SW-CTY-FOUND.
021500     MOVE     ZERO TO WS-SRT-I.
021600 AA021-LOOP.
021700     ADD      1 TO WS-SRT-I.
021800     IF       WS-SRT-I > WS-COUNTRY-COUNT
021900              GO TO AA021-NOT-FOUND.
022000     IF       WS-CTY-T-NAME (WS-SRT-I) = BAS-COUNTRY
022100              MOVE "Y" TO SW-CTY-FOUND
022200              MOVE WS-SRT-I TO WS-CUR-CTY-IX
022300              GO TO AA021-EXIT.
022400     GO TO    AA021-LOOP.
022500 AA021-NOT-FOUND.
022600     IF       WS-COUNTRY-COUNT >= WS-MAX-COUNTRIES
022700              DISPLAY SA052
022800              GOBACK  RETURNING 1.
022900     ADD      1 TO WS-COUNTRY-COUNT.
023000     MOVE     WS-COUNTRY-COUNT TO WS-CUR-CTY-IX.
023100     MOVE     BAS-COUNTRY  TO WS-CTY-T-NAME (WS-CUR-CTY-IX).
023200     MOVE     "OTHER     " TO WS-CTY-T-REGION (WS-CUR-CTY-IX).
023300     MOVE     ZERO TO WS-CTY-T-TOTAL-SALES (WS-CUR-CTY-IX)
023400                       WS-CTY-T-NUM-ORDERS (WS-CUR-CTY-IX)
023500                       WS-CTY-T-CUST-CNT (WS-CUR-CTY-IX).
023600 AA021-EXIT.  EXIT SECTION.
023700*
023800 AA022-FIND-OR-ADD-CUSTOMER   SECTION.
023900************************************
024000     MOVE     "N" TO SW-CUST-SEEN.
024100     MOVE     ZERO TO WS-SRT-J.
024200 AA022-LOOP.
024300     ADD      1 TO WS-SRT-J.
024400     IF       WS-SRT-J > WS-CTY-T-CUST-CNT (WS-CUR-CTY-IX)
024500              GO TO AA022-NOT-FOUND.
024600     IF       WS-CTY-T-CUST-SEEN (WS-CUR-CTY-IX, WS-SRT-J) =
024700              BAS-CUST-NO
024800              MOVE "Y" TO SW-CUST-SEEN
024900              GO TO AA022-EXIT.
025000     GO TO    AA022-LOOP.
025100 AA022-NOT-FOUND.
025200     IF       WS-CTY-T-CUST-CNT (WS-CUR-CTY-IX) >=
025300              WS-MAX-CUST-PER-CTY
025400              GO TO AA022-EXIT.
025500     ADD      1 TO WS-CTY-T-CUST-CNT (WS-CUR-CTY-IX).
025600     MOVE     BAS-CUST-NO TO
025700              WS-CTY-T-CUST-SEEN (WS-CUR-CTY-IX,
025800              WS-CTY-T-CUST-CNT (WS-CUR-CTY-IX)).
025900 AA022-EXIT.  EXIT SECTION.
026000*
026100 AA023-RESOLVE-REGION         SECTION.
026200************************************
026300*
026400*    ONLY BOTHER RESOLVING WHILE THE COUNTRY IS STILL "OTHER" -
026500*    THE FIRST RESOLVABLE OFFICE SEEN FOR A COUNTRY STICKS.
026600*
026700     IF       WS-CTY-T-REGION (WS-CUR-CTY-IX) NOT = "OTHER     "
026800              GO TO AA023-EXIT.
026900     IF       BAS-OFFICE = SPACES
027000              GO TO AA023-EXIT.
027100     MOVE     "N" TO SW-OFF-FOUND.
027200     SEARCH ALL WS-OFF-ENT
027300              AT END
027400                       CONTINUE
027500              WHEN     WS-OFF-T-CODE (WS-OFF-NX) = BAS-OFFICE
027600                       MOVE "Y" TO SW-OFF-FOUND
027700     END-SEARCH.
027800     IF       OFF-FOUND
027900              MOVE WS-OFF-T-TERRITORY (WS-OFF-NX) TO
028000                   WS-CTY-T-REGION (WS-CUR-CTY-IX).
028100 AA023-EXIT.  EXIT SECTION.
028200*
028300 AA050-WRITE-OUTPUT           SECTION.
028400************************************
028500     MOVE     ZERO TO WS-SRT-I.
028600 AA050-LOOP.
028700     ADD      1 TO WS-SRT-I.
028800     IF       WS-SRT-I > WS-COUNTRY-COUNT
028900              GO TO AA050-EXIT.
029000     MOVE     SPACES  TO SA-REGAGG-RECORD.
029100     MOVE     WS-CTY-T-NAME (WS-SRT-I)        TO RAG-COUNTRY.
029200     MOVE     WS-CTY-T-REGION (WS-SRT-I)      TO RAG-REGION.
029300     MOVE     WS-CTY-T-TOTAL-SALES (WS-SRT-I) TO RAG-TOTAL-SALES.
029400     MOVE     WS-CTY-T-NUM-ORDERS (WS-SRT-I)  TO RAG-NUM-ORDERS.
029500     MOVE     WS-CTY-T-CUST-CNT (WS-SRT-I)    TO RAG-NUM-CUSTOMERS.
029600     MOVE     SA-REGAGG-RECORD TO SA-REGAGG-FILE-REC.
029700     WRITE    SA-REGAGG-FILE-REC.
029800     GO TO    AA050-LOOP.
029900 AA050-EXIT.  EXIT SECTION.
