000100*****************************************************
000200*   RECORD DEFINITION FOR THE PRODUCT DEMAND TREND  *
000300*        FILE - OUTPUT OF SA080 (U10), ONE PER      *
000400*        PRODUCT WITH ANY SALES                       *
000500*****************************************************
000600*  RECORD 170 BYTES, ROUNDED, 5 BYTES OF FILLER.
000700*
000800* 12/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-TREND-RECORD.
001100     03  TRD-PROD-CODE       PIC X(15).
001200     03  TRD-PROD-NAME       PIC X(70).
001300     03  TRD-PROD-LINE       PIC X(50).
001400     03  TRD-QTY-PRIOR       PIC 9(7).
001500     03  TRD-QTY-RECENT      PIC 9(7).
001600     03  TRD-TREND-PCT       PIC S9(5)V99.
001700     03  TRD-TREND-FLAG      PIC X(9).
001800         88  TRD-GROWING         VALUE "GROWING  ".
001900         88  TRD-STABLE          VALUE "STABLE   ".
002000         88  TRD-DECLINING       VALUE "DECLINING".
002100         88  TRD-NEW             VALUE "NEW      ".
002200     03  FILLER              PIC X(5).
