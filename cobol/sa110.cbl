000100******************************************************************
000200*                                                                *
000300*        SALES ANALYTICS - PRODUCT CROSS-SELL PAIR ANALYSIS      *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION          DIVISION.
000700*================================
000800 PROGRAM-ID.             SA110.
000900 AUTHOR.                 P M SINGH.
001000 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001100 DATE-WRITTEN.           20/11/1985.
001200 DATE-COMPILED.
001300 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*    REMARKS.            STEP U13 OF THE NIGHTLY SALES ANALYTICS
001600*                        RUN.  FOR EVERY ORDER, BUILDS THE SET
001700*                        OF DISTINCT PRODUCTS ON IT, THEN COUNTS
001800*                        HOW OFTEN EACH UNORDERED PAIR OF
001900*                        PRODUCTS TURNS UP TOGETHER.  PAIRS SEEN
002000*                        LESS THAN THE MINIMUM CO-OCCURRENCE ARE
002100*                        DROPPED; THE SURVIVORS ARE SCORED FOR
002200*                        SUPPORT, CONFIDENCE AND LIFT FOR THE
002300*                        "CUSTOMERS WHO BOUGHT THIS ALSO BOUGHT"
002400*                        LIST.
002500*
002600*    CALLED MODULES.     NONE.
002700*
002800*    FILES USED.         SAPARM.  INPUT (MINIMUM CO-OCCURRENCE).
002900*                        BASE.    INPUT (SA010 OUTPUT).
003000*                        XSELL.   OUTPUT.
003100*
003200*    TABLE SIZES.        1500 PRODUCTS, 50 DISTINCT PRODUCTS PER
003300*                        ORDER, 8000 CANDIDATE PAIRS.
003400*
003500*    ERROR MESSAGES USED.
003600*                        SA110 - 114.
003700*
003800* CHANGES:
003900* 20/11/85 PMS -     CREATED.
004000* 02/12/85 PMS - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004100* 19/09/93 PMS - .02 PAIR TABLE RAISED 3000 -> 8000, CATALOGUE
004200*                    GREW PAST THE ORIGINAL SIZING (SA-REQ-1877).
004300* 11/06/96 PMS -     Y2K PROGRAMME - NO DATE ARITHMETIC IN THIS
004400*                    PROGRAM, NOTHING TO CHANGE.
004500* 03/12/25 RWB - .03 SA-REQ-4480 MINIMUM CO-OCCURRENCE NOW READ
004600*                    FROM SAPARM (SA-PRM-MIN-COOCCUR) INSTEAD OF
004700*                    BEING WIRED TO 5 IN THIS PROGRAM.
004800*
004900******************************************************************
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300 CONFIGURATION            SECTION.
005400 SPECIAL-NAMES.
005500     C01                 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
006000                                 ORGANIZATION LINE SEQUENTIAL
006100                                 FILE STATUS  WS-PARAM-STATUS.
006200*
006300     SELECT  SA-BASE-FILE       ASSIGN       BASE
006400                                 ORGANIZATION LINE SEQUENTIAL
006500                                 FILE STATUS  WS-BASE-STATUS.
006600*
006700     SELECT  SA-XSELL-FILE      ASSIGN       XSELL
006800                                 ORGANIZATION LINE SEQUENTIAL
006900                                 FILE STATUS  WS-XSL-STATUS.
007000*
007100 DATA                     DIVISION.
007200*================================
007300 FILE                     SECTION.
007400*
007500 FD  SA-PARAM-FILE.
007600 01  SA-PARAM-FILE-REC          PIC X(100).
007700*
007800 FD  SA-BASE-FILE.
007900 01  SA-BASE-FILE-REC           PIC X(400).
008000 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
008100     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008200*
008300 FD  SA-XSELL-FILE.
008400 01  SA-XSELL-FILE-REC          PIC X(170).
008500 01  SA-XSELL-FILE-REC-BYTES REDEFINES SA-XSELL-FILE-REC.
008600     03  SA-XSELL-BYTE           PIC X       OCCURS 170.
008700*
008800 WORKING-STORAGE          SECTION.
008900*-----------------------
009000 77  WS-PROG-NAME               PIC X(15)  VALUE "SA110 (1.03)".
009100*
009200 COPY "WSSAPRM.COB".
009300 COPY "WSSABAS.COB".
009400 COPY "WSSAXSL.COB".
009500*
009600 01  WS-TABLE-LIMITS.
009700     03  WS-MAX-PRODUCTS         PIC 9(5)   COMP  VALUE 1500.
009800     03  WS-MAX-ORDER-PRODUCTS   PIC 9(3)   COMP  VALUE 50.
009900     03  WS-MAX-PAIRS            PIC 9(5)   COMP  VALUE 8000.
010000*
010100 01  WS-DATA.
010200     03  WS-PARAM-STATUS         PIC XX.
010300     03  WS-BASE-STATUS          PIC XX.
010400     03  WS-XSL-STATUS           PIC XX.
010500*
010600     03  WS-PRODUCT-COUNT        PIC 9(5)   COMP  VALUE ZERO.
010700     03  WS-PAIR-COUNT           PIC 9(5)   COMP  VALUE ZERO.
010800     03  WS-ORDER-COUNT          PIC 9(7)   COMP  VALUE ZERO.
010900     03  WS-CUR-ORD-NO           PIC 9(6)      VALUE ZERO.
011000     03  WS-CUR-PROD-COUNT       PIC 9(3)   COMP  VALUE ZERO.
011100     03  WS-CUR-PROD-IX          PIC 9(5)   COMP.
011200     03  WS-SRT-I                PIC 9(5)   COMP.
011300     03  WS-SRT-J                PIC 9(5)   COMP.
011400     03  WS-SRT-MAX              PIC 9(5)   COMP.
011500     03  WS-PAIR-I               PIC 9(3)   COMP.
011600     03  WS-PAIR-J               PIC 9(3)   COMP.
011700     03  WS-LO-PROD-IX           PIC 9(5)   COMP.
011800     03  WS-HI-PROD-IX           PIC 9(5)   COMP.
011900     03  WS-PAIR-SWAP-IX         PIC 9(5)   COMP.
012000     03  WS-SUPPORT-WORK         PIC 9(1)V999   COMP-3.
012100     03  WS-CONFIDENCE-WORK      PIC 9(1)V999   COMP-3.
012200     03  WS-PB-WORK              PIC 9(1)V999   COMP-3.
012300     03  WS-LIFT-WORK            PIC 9(5)V99    COMP-3.
012400*
012500     03  SW-PROD-FOUND           PIC X      VALUE "N".
012600         88  PROD-FOUND              VALUE "Y".
012700     03  SW-ALREADY-IN-ORDER     PIC X      VALUE "N".
012800         88  ALREADY-IN-ORDER        VALUE "Y".
012900*
013000 01  ERROR-MESSAGES.
013100     03  SA110               PIC X(40)
013200         VALUE "SA110 SAPARM FILE WILL NOT OPEN - ABORT".
013300     03  SA111               PIC X(40)
013400         VALUE "SA111 BASE FILE WILL NOT OPEN - ABORT  ".
013500     03  SA112               PIC X(40)
013600         VALUE "SA112 PRODUCT TABLE FULL - RAISE LIMIT ".
013700     03  SA113               PIC X(40)
013800         VALUE "SA113 ORDER PRODUCT LIST FULL - ONE ORD".
013900     03  SA114               PIC X(40)
014000         VALUE "SA114 PAIR TABLE FULL - RAISE LIMIT    ".
014100 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
014200     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 5.
014300*
014400 01  WS-PRODUCT-TABLE.
014500     03  WS-PRD-ENT              OCCURS 1500 TIMES
014600                                 INDEXED BY WS-PRD-NX.
014700         05  WS-PRD-T-CODE       PIC X(15).
014800         05  WS-PRD-T-NAME       PIC X(70).
014900         05  WS-PRD-T-ORD-COUNT  PIC 9(7)   COMP.
015000*
015100 01  WS-ORDER-PRODUCT-LIST.
015200     03  WS-OPL-ENT              OCCURS 50 TIMES
015300                                 PIC 9(5)   COMP.
015400*
015500 01  WS-PAIR-TABLE.
015600     03  WS-PAIR-ENT             OCCURS 8000 TIMES
015700                                 INDEXED BY WS-PAIR-NX.
015800         05  WS-PAIR-T-LO-IX     PIC 9(5)   COMP.
015900         05  WS-PAIR-T-HI-IX     PIC 9(5)   COMP.
016000         05  WS-PAIR-T-COUNT     PIC 9(7)   COMP.
016100         05  WS-PAIR-T-SUPPORT   PIC 9(1)V999   COMP-3.
016200         05  WS-PAIR-T-CONFIDENCE PIC 9(1)V999  COMP-3.
016300         05  WS-PAIR-T-LIFT      PIC 9(5)V99    COMP-3.
016400 01  WS-PAIR-SWAP.
016500     03  WS-SWAP-LO-IX           PIC 9(5)   COMP.
016600     03  WS-SWAP-HI-IX           PIC 9(5)   COMP.
016700     03  WS-SWAP-COUNT           PIC 9(7)   COMP.
016800     03  WS-SWAP-SUPPORT         PIC 9(1)V999   COMP-3.
016900     03  WS-SWAP-CONFIDENCE      PIC 9(1)V999   COMP-3.
017000     03  WS-SWAP-LIFT            PIC 9(5)V99    COMP-3.
017100*
017200 PROCEDURE                DIVISION.
017300*========================
017400 AA000-MAIN                  SECTION.
017500***********************************
017600     DISPLAY  WS-PROG-NAME " STARTING".
017700     PERFORM  AA005-OPEN-FILES.
017800     PERFORM  AA020-ACCUMULATE       THRU AA020-EXIT.
017900     IF       WS-CUR-PROD-COUNT > 0
018000              PERFORM AA025-PROCESS-ORDER THRU AA025-EXIT.
018100     PERFORM  AA040-SORT-PAIRS.
018200     PERFORM  AA050-WRITE-OUTPUT     THRU AA050-EXIT.
018300     CLOSE    SA-BASE-FILE SA-XSELL-FILE.
018400     DISPLAY  WS-PROG-NAME " COMPLETE - "
018500              WS-PAIR-COUNT " CANDIDATE PAIRS".
018600     GOBACK.
018700*
018800 AA000-EXIT.  EXIT SECTION.
018900*
019000 AA005-OPEN-FILES            SECTION.
019100***********************************
019200     OPEN     INPUT SA-PARAM-FILE.
019300     IF       WS-PARAM-STATUS NOT = "00"
019400              DISPLAY  SA110
019500              GOBACK   RETURNING 1.
019600     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
019700              AT END
019800              MOVE 5 TO SA-PRM-MIN-COOCCUR.
019900     CLOSE    SA-PARAM-FILE.
020000     OPEN     INPUT SA-BASE-FILE.
020100     IF       WS-BASE-STATUS NOT = "00"
020200              DISPLAY  SA111
020300              GOBACK   RETURNING 1.
020400     OPEN     OUTPUT SA-XSELL-FILE.
020500*
020600 AA005-EXIT.  EXIT SECTION.
020700*
020800*   READS BASE IN ORDER-NUMBER SEQUENCE (THE ORDER IN WHICH
020900*   SA010 WROTE IT), BUILDING THE DISTINCT-PRODUCT LIST FOR THE
021000*   ORDER CURRENTLY BEING READ.  WHEN THE ORDER NUMBER CHANGES
021100*   THE COMPLETED ORDER IS HANDED TO AA025 FOR PAIR-COUNTING.
021200*
021300 AA020-ACCUMULATE             SECTION.
021400***********************************
021500 AA020-READ.
021600     READ     SA-BASE-FILE INTO SA-BASE-RECORD
021700              AT END
021800              GO TO AA020-EXIT.
021900     IF       BAS-ORD-NO NOT = WS-CUR-ORD-NO
022000              AND WS-CUR-PROD-COUNT > 0
022100              PERFORM AA025-PROCESS-ORDER THRU AA025-EXIT.
022200     MOVE     BAS-ORD-NO TO WS-CUR-ORD-NO.
022300     PERFORM  AA021-FIND-OR-ADD-PRODUCT.
022400     PERFORM  AA023-ADD-TO-ORDER-LIST.
022500     GO TO    AA020-READ.
022600 AA020-EXIT.  EXIT SECTION.
022700*
022800 AA021-FIND-OR-ADD-PRODUCT    SECTION.
022900************************************
023000     MOVE     "N" TO SW-PROD-FOUND.
023100     MOVE     ZERO TO WS-SRT-I.
023200 AA021-LOOP.
023300     ADD      1 TO WS-SRT-I.
023400     IF       WS-SRT-I > WS-PRODUCT-COUNT
023500              GO TO AA021-NOT-FOUND.
023600     IF       WS-PRD-T-CODE (WS-SRT-I) = BAS-PROD-CODE
023700              MOVE "Y" TO SW-PROD-FOUND
023800              MOVE WS-SRT-I TO WS-CUR-PROD-IX
023900              GO TO AA021-EXIT.
024000     GO TO    AA021-LOOP.
024100 AA021-NOT-FOUND.
024200     IF       WS-PRODUCT-COUNT >= WS-MAX-PRODUCTS
024300              DISPLAY SA112
024400              GOBACK  RETURNING 1.
024500     ADD      1 TO WS-PRODUCT-COUNT.
024600     MOVE     WS-PRODUCT-COUNT TO WS-CUR-PROD-IX.
024700     MOVE     BAS-PROD-CODE TO WS-PRD-T-CODE (WS-CUR-PROD-IX).
024800     MOVE     BAS-PROD-NAME TO WS-PRD-T-NAME (WS-CUR-PROD-IX).
024900     MOVE     ZERO TO WS-PRD-T-ORD-COUNT (WS-CUR-PROD-IX).
025000 AA021-EXIT.  EXIT SECTION.
025100*
025200*   ADDS THE CURRENT PRODUCT TO THIS ORDER'S DISTINCT LIST,
025300*   UNLESS IT IS ALREADY THERE (A SECOND LINE FOR THE SAME
025400*   PRODUCT ON ONE ORDER MUST NOT COUNT TWICE).
025500*
025600 AA023-ADD-TO-ORDER-LIST      SECTION.
025700************************************
025800     MOVE     "N" TO SW-ALREADY-IN-ORDER.
025900     MOVE     ZERO TO WS-PAIR-I.
026000 AA023-LOOP.
026100     ADD      1 TO WS-PAIR-I.
026200     IF       WS-PAIR-I > WS-CUR-PROD-COUNT
026300              GO TO AA023-CHECK.
026400     IF       WS-OPL-ENT (WS-PAIR-I) = WS-CUR-PROD-IX
026500              MOVE "Y" TO SW-ALREADY-IN-ORDER
026600              GO TO AA023-EXIT.
026700     GO TO    AA023-LOOP.
026800 AA023-CHECK.
026900     IF       ALREADY-IN-ORDER
027000              GO TO AA023-EXIT.
027100     IF       WS-CUR-PROD-COUNT >= WS-MAX-ORDER-PRODUCTS
027200              DISPLAY SA113
027300              GOBACK  RETURNING 1.
027400     ADD      1 TO WS-CUR-PROD-COUNT.
027500     MOVE     WS-CUR-PROD-IX TO WS-OPL-ENT (WS-CUR-PROD-COUNT).
027600*
027700 AA023-EXIT.  EXIT SECTION.
027800*
027900*   THE ORDER JUST FINISHED IS COMPLETE - BUMP THE ORDER COUNT,
028000*   BUMP EACH PRODUCT'S "ORDERS CONTAINING" TALLY, AND BUMP THE
028100*   CO-OCCURRENCE COUNT FOR EVERY UNORDERED PAIR ON THE ORDER.
028200*   THE LIST IS THEN CLEARED READY FOR THE NEXT ORDER.
028300*
028400 AA025-PROCESS-ORDER          SECTION.
028500************************************
028600     ADD      1 TO WS-ORDER-COUNT.
028700     MOVE     ZERO TO WS-PAIR-I.
028800 AA025-BUMP-LOOP.
028900     ADD      1 TO WS-PAIR-I.
029000     IF       WS-PAIR-I > WS-CUR-PROD-COUNT
029100              GO TO AA025-PAIRS.
029200     ADD      1 TO
029300              WS-PRD-T-ORD-COUNT (WS-OPL-ENT (WS-PAIR-I)).
029400     GO TO    AA025-BUMP-LOOP.
029500 AA025-PAIRS.
029600     IF       WS-CUR-PROD-COUNT < 2
029700              GO TO AA025-DONE.
029800     MOVE     1 TO WS-PAIR-I.
029900 AA025-OUTER.
030000     IF       WS-PAIR-I >= WS-CUR-PROD-COUNT
030100              GO TO AA025-DONE.
030200     COMPUTE  WS-PAIR-J = WS-PAIR-I + 1.
030300 AA025-INNER.
030400     IF       WS-PAIR-J > WS-CUR-PROD-COUNT
030500              GO TO AA025-NEXT-OUTER.
030600     IF       WS-PRD-T-CODE (WS-OPL-ENT (WS-PAIR-I)) <
030700              WS-PRD-T-CODE (WS-OPL-ENT (WS-PAIR-J))
030800              MOVE WS-OPL-ENT (WS-PAIR-I) TO WS-LO-PROD-IX
030900              MOVE WS-OPL-ENT (WS-PAIR-J) TO WS-HI-PROD-IX
031000     ELSE
031100              MOVE WS-OPL-ENT (WS-PAIR-J) TO WS-LO-PROD-IX
031200              MOVE WS-OPL-ENT (WS-PAIR-I) TO WS-HI-PROD-IX
031300     END-IF.
031400     PERFORM  AA026-FIND-OR-ADD-PAIR.
031500     ADD      1 TO WS-PAIR-J.
031600     GO TO    AA025-INNER.
031700 AA025-NEXT-OUTER.
031800     ADD      1 TO WS-PAIR-I.
031900     GO TO    AA025-OUTER.
032000 AA025-DONE.
032100     MOVE     ZERO TO WS-CUR-PROD-COUNT.
032200*
032300 AA025-EXIT.  EXIT SECTION.
032400*
032500 AA026-FIND-OR-ADD-PAIR       SECTION.
032600************************************
032700     MOVE     ZERO TO WS-SRT-I.
032800 AA026-LOOP.
032900     ADD      1 TO WS-SRT-I.
033000     IF       WS-SRT-I > WS-PAIR-COUNT
033100              GO TO AA026-NOT-FOUND.
033200     IF       WS-PAIR-T-LO-IX (WS-SRT-I) = WS-LO-PROD-IX
033300              AND WS-PAIR-T-HI-IX (WS-SRT-I) = WS-HI-PROD-IX
033400              ADD 1 TO WS-PAIR-T-COUNT (WS-SRT-I)
033500              GO TO AA026-EXIT.
033600     GO TO    AA026-LOOP.
033700 AA026-NOT-FOUND.
033800     IF       WS-PAIR-COUNT >= WS-MAX-PAIRS
033900              DISPLAY SA114
034000              GOBACK  RETURNING 1.
034100     ADD      1 TO WS-PAIR-COUNT.
034200     MOVE     WS-LO-PROD-IX TO WS-PAIR-T-LO-IX (WS-PAIR-COUNT).
034300     MOVE     WS-HI-PROD-IX TO WS-PAIR-T-HI-IX (WS-PAIR-COUNT).
034400     MOVE     1             TO WS-PAIR-T-COUNT (WS-PAIR-COUNT).
034500*
034600 AA026-EXIT.  EXIT SECTION.
034700*
034800*   DESCENDING SELECTION SORT OF THE CANDIDATE PAIRS BY THEIR
034900*   RAW CO-OCCURRENCE COUNT - GOOD ENOUGH ORDERING TO BRING THE
035000*   PAIRS THAT WILL SURVIVE THE LIFT CALCULATION TOGETHER; THE
035100*   FINAL LIFT-DESCENDING ORDER IS IMPOSED ON THE (SMALLER)
035200*   SURVIVING SET IN AA050.
035300*
035400 AA040-SORT-PAIRS             SECTION.
035500***********************************
035600     IF       WS-PAIR-COUNT < 2
035700              GO TO AA040-EXIT.
035800     MOVE     1 TO WS-SRT-I.
035900 AA040-OUTER.
036000     IF       WS-SRT-I >= WS-PAIR-COUNT
036100              GO TO AA040-EXIT.
036200     MOVE     WS-SRT-I TO WS-SRT-MAX.
036300     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
036400 AA040-INNER.
036500     IF       WS-SRT-J > WS-PAIR-COUNT
036600              GO TO AA040-SWAP-CHECK.
036700     IF       WS-PAIR-T-COUNT (WS-SRT-J) >
036800              WS-PAIR-T-COUNT (WS-SRT-MAX)
036900              MOVE WS-SRT-J TO WS-SRT-MAX.
037000     ADD      1 TO WS-SRT-J.
037100     GO TO    AA040-INNER.
037200 AA040-SWAP-CHECK.
037300     IF       WS-SRT-MAX NOT = WS-SRT-I
037400              MOVE WS-PAIR-T-LO-IX (WS-SRT-I)   TO WS-SWAP-LO-IX
037500              MOVE WS-PAIR-T-HI-IX (WS-SRT-I)   TO WS-SWAP-HI-IX
037600              MOVE WS-PAIR-T-COUNT (WS-SRT-I)   TO WS-SWAP-COUNT
037700              MOVE WS-PAIR-T-LO-IX (WS-SRT-MAX) TO
037800                   WS-PAIR-T-LO-IX (WS-SRT-I)
037900              MOVE WS-PAIR-T-HI-IX (WS-SRT-MAX) TO
038000                   WS-PAIR-T-HI-IX (WS-SRT-I)
038100              MOVE WS-PAIR-T-COUNT (WS-SRT-MAX) TO
038200                   WS-PAIR-T-COUNT (WS-SRT-I)
038300              MOVE WS-SWAP-LO-IX                TO
038400                   WS-PAIR-T-LO-IX (WS-SRT-MAX)
038500              MOVE WS-SWAP-HI-IX                TO
038600                   WS-PAIR-T-HI-IX (WS-SRT-MAX)
038700              MOVE WS-SWAP-COUNT                TO
038800                   WS-PAIR-T-COUNT (WS-SRT-MAX).
038900     ADD      1 TO WS-SRT-I.
039000     GO TO    AA040-OUTER.
039100 AA040-EXIT.  EXIT SECTION.
039200*
039300*   WALKS THE SORTED CANDIDATE LIST, DROPS ANYTHING BELOW THE
039400*   MINIMUM CO-OCCURRENCE, SCORES SUPPORT/CONFIDENCE/LIFT FOR
039500*   THE SURVIVORS AND RE-SORTS THAT SMALLER SET DESCENDING ON
039600*   LIFT BEFORE WRITING.
039700*
039800 AA050-WRITE-OUTPUT           SECTION.
039900***********************************
040000     MOVE     ZERO TO WS-SRT-I.
040100 AA050-SCORE-LOOP.
040200     ADD      1 TO WS-SRT-I.
040300     IF       WS-SRT-I > WS-PAIR-COUNT
040400              GO TO AA050-RESORT.
040500     IF       WS-PAIR-T-COUNT (WS-SRT-I) < SA-PRM-MIN-COOCCUR
040600              GO TO AA050-SCORE-LOOP.
040700     PERFORM  AA051-SCORE-PAIR.
040800     GO TO    AA050-SCORE-LOOP.
040900 AA050-RESORT.
041000     PERFORM  AA052-SORT-BY-LIFT.
041100     MOVE     ZERO TO WS-SRT-I.
041200 AA050-WRITE-LOOP.
041300     ADD      1 TO WS-SRT-I.
041400     IF       WS-SRT-I > WS-PAIR-COUNT
041500              GO TO AA050-EXIT.
041600     IF       WS-PAIR-T-COUNT (WS-SRT-I) < SA-PRM-MIN-COOCCUR
041700              GO TO AA050-WRITE-LOOP.
041800     MOVE     SPACES TO SA-CROSSSELL-RECORD.
041900     MOVE     WS-PRD-T-NAME (WS-PAIR-T-LO-IX (WS-SRT-I)) TO
042000              XSL-PROD-NAME-1.
042100     MOVE     WS-PRD-T-NAME (WS-PAIR-T-HI-IX (WS-SRT-I)) TO
042200              XSL-PROD-NAME-2.
042300     MOVE     WS-PAIR-T-COUNT (WS-SRT-I) TO XSL-COOCCUR-COUNT.
042400     MOVE     WS-PAIR-T-SUPPORT (WS-SRT-I) TO XSL-SUPPORT.
042500     MOVE     WS-PAIR-T-CONFIDENCE (WS-SRT-I) TO XSL-CONFIDENCE.
042600     MOVE     WS-PAIR-T-LIFT (WS-SRT-I) TO XSL-LIFT.
042700     MOVE     SA-CROSSSELL-RECORD TO SA-XSELL-FILE-REC.
042800     WRITE    SA-XSELL-FILE-REC.
042900     GO TO    AA050-WRITE-LOOP.
043000 AA050-EXIT.  EXIT SECTION.
043100*
043200*    R12 - SUPPORT = COUNT / N; CONFIDENCE = COUNT / ORDERS
043300*    CONTAINING PRODUCT 1; LIFT = CONFIDENCE / (ORDERS
043400*    CONTAINING PRODUCT 2 / N).
043500*
043600 AA051-SCORE-PAIR             SECTION.
043700***********************************
043800     COMPUTE  WS-SUPPORT-WORK ROUNDED =
043900              WS-PAIR-T-COUNT (WS-SRT-I) / WS-ORDER-COUNT.
044000     COMPUTE  WS-CONFIDENCE-WORK ROUNDED =
044100              WS-PAIR-T-COUNT (WS-SRT-I) /
044200              WS-PRD-T-ORD-COUNT (WS-PAIR-T-LO-IX (WS-SRT-I)).
044300     COMPUTE  WS-PB-WORK ROUNDED =
044400              WS-PRD-T-ORD-COUNT (WS-PAIR-T-HI-IX (WS-SRT-I)) /
044500              WS-ORDER-COUNT.
044600     IF       WS-PB-WORK = ZERO
044700              MOVE ZERO TO WS-LIFT-WORK
044800     ELSE
044900              COMPUTE WS-LIFT-WORK ROUNDED =
045000                      WS-CONFIDENCE-WORK / WS-PB-WORK
045100     END-IF.
045200     MOVE     WS-SUPPORT-WORK    TO WS-PAIR-T-SUPPORT (WS-SRT-I).
045300     MOVE     WS-CONFIDENCE-WORK TO WS-PAIR-T-CONFIDENCE (WS-SRT-I).
045400     MOVE     WS-LIFT-WORK       TO WS-PAIR-T-LIFT (WS-SRT-I).
045500*
045600 AA051-EXIT.  EXIT SECTION.
045700*
045800*   DESCENDING SELECTION SORT ON LIFT FOR THE FINAL WRITE PASS -
045900*   ONLY PAIRS THAT SURVIVED THE MINIMUM CO-OCCURRENCE TEST
046000*   PARTICIPATE, THE REST SORT TO THE BOTTOM AND ARE SKIPPED BY
046100*   THE MINIMUM-COUNT TEST IN THE WRITE LOOP ABOVE.
046200*
046300 AA052-SORT-BY-LIFT           SECTION.
046400***********************************
046500     IF       WS-PAIR-COUNT < 2
046600              GO TO AA052-EXIT.
046700     MOVE     1 TO WS-SRT-I.
046800 AA052-OUTER.
046900     IF       WS-SRT-I >= WS-PAIR-COUNT
047000              GO TO AA052-EXIT.
047100     MOVE     WS-SRT-I TO WS-SRT-MAX.
047200     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
047300 AA052-INNER.
047400     IF       WS-SRT-J > WS-PAIR-COUNT
047500              GO TO AA052-SWAP-CHECK.
047600     IF       WS-PAIR-T-COUNT (WS-SRT-J) >= SA-PRM-MIN-COOCCUR
047700              AND WS-PAIR-T-COUNT (WS-SRT-MAX) >= SA-PRM-MIN-COOCCUR
047800              AND WS-PAIR-T-LIFT (WS-SRT-J) >
047900                  WS-PAIR-T-LIFT (WS-SRT-MAX)
048000              MOVE WS-SRT-J TO WS-SRT-MAX.
048100     IF       WS-PAIR-T-COUNT (WS-SRT-J) >= SA-PRM-MIN-COOCCUR
048200              AND WS-PAIR-T-COUNT (WS-SRT-MAX) < SA-PRM-MIN-COOCCUR
048300              MOVE WS-SRT-J TO WS-SRT-MAX.
048400     ADD      1 TO WS-SRT-J.
048500     GO TO    AA052-INNER.
048600 AA052-SWAP-CHECK.
048700     IF       WS-SRT-MAX NOT = WS-SRT-I
048800              MOVE WS-PAIR-T-LO-IX (WS-SRT-I)     TO WS-SWAP-LO-IX
048900              MOVE WS-PAIR-T-HI-IX (WS-SRT-I)     TO WS-SWAP-HI-IX
049000              MOVE WS-PAIR-T-COUNT (WS-SRT-I)     TO WS-SWAP-COUNT
049100              MOVE WS-PAIR-T-SUPPORT (WS-SRT-I)   TO WS-SWAP-SUPPORT
049200              MOVE WS-PAIR-T-CONFIDENCE (WS-SRT-I) TO
049300                   WS-SWAP-CONFIDENCE
049400              MOVE WS-PAIR-T-LIFT (WS-SRT-I)      TO WS-SWAP-LIFT
049500              MOVE WS-PAIR-T-LO-IX (WS-SRT-MAX)   TO
049600                   WS-PAIR-T-LO-IX (WS-SRT-I)
049700              MOVE WS-PAIR-T-HI-IX (WS-SRT-MAX)   TO
049800                   WS-PAIR-T-HI-IX (WS-SRT-I)
049900              MOVE WS-PAIR-T-COUNT (WS-SRT-MAX)   TO
050000                   WS-PAIR-T-COUNT (WS-SRT-I)
050100              MOVE WS-PAIR-T-SUPPORT (WS-SRT-MAX) TO
050200                   WS-PAIR-T-SUPPORT (WS-SRT-I)
050300              MOVE WS-PAIR-T-CONFIDENCE (WS-SRT-MAX) TO
050400                   WS-PAIR-T-CONFIDENCE (WS-SRT-I)
050500              MOVE WS-PAIR-T-LIFT (WS-SRT-MAX)    TO
050600                   WS-PAIR-T-LIFT (WS-SRT-I)
050700              MOVE WS-SWAP-LO-IX                  TO
050800                   WS-PAIR-T-LO-IX (WS-SRT-MAX)
050900              MOVE WS-SWAP-HI-IX                  TO
051000                   WS-PAIR-T-HI-IX (WS-SRT-MAX)
051100              MOVE WS-SWAP-COUNT                  TO
051200                   WS-PAIR-T-COUNT (WS-SRT-MAX)
051300              MOVE WS-SWAP-SUPPORT                TO
051400                   WS-PAIR-T-SUPPORT (WS-SRT-MAX)
051500              MOVE WS-SWAP-CONFIDENCE             TO
051600                   WS-PAIR-T-CONFIDENCE (WS-SRT-MAX)
051700              MOVE WS-SWAP-LIFT                   TO
051800                   WS-PAIR-T-LIFT (WS-SRT-MAX).
051900     ADD      1 TO WS-SRT-I.
052000     GO TO    AA052-OUTER.
052100 AA052-EXIT.  EXIT SECTION.
