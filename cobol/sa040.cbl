000100******************************************************************
000200*                                                                *
000300*          SALES ANALYTICS - PRODUCT SALES AGGREGATE (ABC)       *
000400*       ONE RECORD PER PRODUCT, RANKED DESCENDING BY SALES       *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             SA040.
001000 AUTHOR.                 R W BRENT.
001100 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001200 DATE-WRITTEN.           08/11/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    REMARKS.            STEP U4 OF THE NIGHTLY SALES ANALYTICS
001700*                        RUN.  SAME SHAPE AS SA030 BUT KEYED ON
001800*                        PRODUCT CODE, COUNTING DISTINCT BUYING
001900*                        CUSTOMERS INSTEAD OF DISTINCT PRODUCTS.
002000*                        ORDERDETAILS CARRIES AT MOST ONE LINE
002100*                        PER (ORDER, PRODUCT) PAIR (SEE THE FILE
002200*                        LAYOUT NOTE - IT IS SORTED BY ORDER
002300*                        NUMBER THEN PRODUCT CODE WITH NO
002400*                        DUPLICATES), SO EVERY SURVIVING BASE
002500*                        LINE FOR A PRODUCT IS A DISTINCT ORDER -
002600*                        NO ORDER-GROUP TRACKING IS NEEDED HERE,
002700*                        UNLIKE SA030.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FILES USED.         SAPARM.     RUN PARAMETERS - I/O.
003200*                        BASE.       INPUT.
003300*                        PRODAGG.    OUTPUT.
003400*
003500*    TABLE SIZES.        1500 PRODUCTS, 200 DISTINCT CUSTOMERS
003600*                        PER PRODUCT.  RAISE IF THE CATALOGUE OR
003700*                        CUSTOMER BASE OUTGROWS THESE.
003800*
003900*    ERROR MESSAGES USED.
004000*                        SA040 - 42.
004100*
004200* CHANGES:
004300* 08/11/85 RWB -     CREATED.
004400* 15/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004500* 21/02/90 RWB - .02 PRODUCT TABLE RAISED 300 -> 1500 (SAME
004600*                    CHANGE AS SA010, SA-REQ-2201).
004700* 12/07/96 JBH -     Y2K PROGRAMME - NO DATE ARITHMETIC IN THIS
004800*                    STEP, REVIEWED AND LEFT ALONE.
004900* 30/09/21 PMS - .03 DISTINCT-CUSTOMER TABLE RAISED 120 -> 200
005000*                    PER PRODUCT AFTER THE CUSTOMER BASE GREW.
005100*
005200******************************************************************
005300*
005400 ENVIRONMENT              DIVISION.
005500*================================
005600 CONFIGURATION            SECTION.
005700 SPECIAL-NAMES.
005800     C01                 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT             SECTION.
006100 FILE-CONTROL.
006200     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
006300                                 ORGANIZATION LINE SEQUENTIAL
006400                                 FILE STATUS  WS-PARAM-STATUS.
006500*
006600     SELECT  SA-BASE-FILE       ASSIGN       BASE
006700                                 ORGANIZATION LINE SEQUENTIAL
006800                                 FILE STATUS  WS-BAS-STATUS.
006900*
007000     SELECT  SA-PRODAGG-FILE    ASSIGN       PRODAGG
007100                                 ORGANIZATION LINE SEQUENTIAL
007200                                 FILE STATUS  WS-PAG-STATUS.
007300*
007400 DATA                     DIVISION.
007500*================================
007600 FILE                     SECTION.
007700*
007800 FD  SA-PARAM-FILE.
007900 01  SA-PARAM-FILE-REC          PIC X(100).
008000*
008100 FD  SA-BASE-FILE.
008200 01  SA-BASE-FILE-REC           PIC X(400).
008300 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
008400     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008500*
008600 FD  SA-PRODAGG-FILE.
008700 01  SA-PRODAGG-FILE-REC        PIC X(180).
008800 01  SA-PRODAGG-FILE-REC-BYTES REDEFINES SA-PRODAGG-FILE-REC.
008900     03  SA-PRODAGG-BYTE         PIC X       OCCURS 180.
009000*
009100 WORKING-STORAGE          SECTION.
009200*-----------------------
009300 77  WS-PROG-NAME               PIC X(15)  VALUE "SA040 (1.03)".
009400*
009500 COPY "WSSAPRM.COB".
009600 COPY "WSSABAS.COB".
009700 COPY "WSSAPAG.COB".
009800*
009900 01  WS-TABLE-LIMITS.
010000     03  WS-MAX-PRODUCTS         PIC 9(5)   COMP  VALUE 1500.
010100     03  WS-MAX-CUST-PER-PROD    PIC 9(4)   COMP  VALUE 200.
010200*
010300 01  WS-DATA.
010400     03  WS-PARAM-STATUS         PIC XX.
010500     03  WS-BAS-STATUS           PIC XX.
010600     03  WS-PAG-STATUS           PIC XX.
010700     03  WS-LINES-READ           PIC 9(7)   COMP  VALUE ZERO.
010800*
010900     03  WS-CUR-PROD-IX          PIC 9(5)   COMP  VALUE ZERO.
011000*
011100     03  WS-SRT-I                PIC 9(5)   COMP.
011200     03  WS-SRT-J                PIC 9(5)   COMP.
011300     03  WS-SRT-MAX              PIC 9(5)   COMP.
011400*
011500     03  WS-GRAND-TOTAL          PIC S9(13)V99 COMP-3 VALUE ZERO.
011600     03  WS-RUNNING-SALES        PIC S9(13)V99 COMP-3 VALUE ZERO.
011700     03  WS-CUM-PCT              PIC 9(5)V99   COMP-3 VALUE ZERO.
011800*
011900     03  SW-PROD-FOUND           PIC X      VALUE "N".
012000         88  PROD-FOUND              VALUE "Y".
012100     03  SW-CUST-SEEN            PIC X      VALUE "N".
012200         88  CUST-ALREADY-SEEN       VALUE "Y".
012300*
012400 01  ERROR-MESSAGES.
012500     03  SA040               PIC X(40)
012600         VALUE "SA040 BASE FILE WILL NOT OPEN - ABORT  ".
012700     03  SA041               PIC X(40)
012800         VALUE "SA041 PRODAGG FILE WILL NOT OPEN       ".
012900     03  SA042               PIC X(40)
013000         VALUE "SA042 PRODUCT TABLE FULL - RAISE LIMIT ".
013100 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
013200     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 3.
013300*
013400 01  WS-PRODUCT-TABLE.
013500     03  WS-PRD-ENT              OCCURS 1500 TIMES
013600                                 INDEXED BY WS-PRD-NX.
013700         05  WS-PRD-T-CODE       PIC X(15).
013800         05  WS-PRD-T-NAME       PIC X(70).
013900         05  WS-PRD-T-LINE       PIC X(50).
014000         05  WS-PRD-T-TOTAL-SALES PIC S9(11)V99 COMP-3.
014100         05  WS-PRD-T-NUM-ORDERS PIC 9(7)       COMP.
014200         05  WS-PRD-T-CUST-SEEN  OCCURS 200 TIMES
014300                                 PIC 9(6).
014400         05  WS-PRD-T-CUST-CNT   PIC 9(4)       COMP.
014500         05  WS-PRD-T-RANK       PIC 9(5)       COMP.
014600*
014700 01  WS-PRODUCT-COUNT            PIC 9(5)   COMP  VALUE ZERO.
014800*
014900 01  WS-SWAP-ENTRY.
015000     03  WS-SWAP-CODE            PIC X(15).
015100     03  WS-SWAP-NAME            PIC X(70).
015200     03  WS-SWAP-LINE            PIC X(50).
015300     03  WS-SWAP-TOTAL-SALES     PIC S9(11)V99 COMP-3.
015400     03  WS-SWAP-NUM-ORDERS      PIC 9(7)      COMP.
015500     03  WS-SWAP-CUST-CNT        PIC 9(4)      COMP.
015600*
015700 PROCEDURE                DIVISION.
015800*========================
015900 AA000-MAIN                  SECTION.
016000***********************************
016100     DISPLAY  WS-PROG-NAME " STARTING".
016200     PERFORM  AA005-OPEN-FILES.
016300     PERFORM  AA020-ACCUMULATE  THRU AA020-EXIT.
016400     PERFORM  AA030-COMPUTE-GRAND-TOTAL.
016500     PERFORM  AA040-RANK-CLASSIFY.
016600     PERFORM  AA050-WRITE-OUTPUT THRU AA050-EXIT.
016700     PERFORM  AA060-UPDATE-PARAM.
016800     CLOSE    SA-BASE-FILE SA-PRODAGG-FILE.
016900     DISPLAY  WS-PROG-NAME " COMPLETE - PRODUCTS "
017000              WS-PRODUCT-COUNT " GRAND TOTAL " WS-GRAND-TOTAL.
017100     GOBACK.
017200*
017300 AA000-EXIT.  EXIT SECTION.
017400*
017500 AA005-OPEN-FILES            SECTION.
017600***********************************
017700     OPEN     INPUT SA-BASE-FILE.
017800     IF       WS-BAS-STATUS NOT = "00"
017900              DISPLAY  SA040
018000              GOBACK   RETURNING 1.
018100     OPEN     OUTPUT SA-PRODAGG-FILE.
018200     IF       WS-PAG-STATUS NOT = "00"
018300              DISPLAY  SA041
018400              GOBACK   RETURNING 1.
018500     OPEN     I-O SA-PARAM-FILE.
018600*
018700 AA005-EXIT.  EXIT SECTION.
018800*
018900 AA020-ACCUMULATE             SECTION.
019000************************************
019100 AA020-READ.
019200     READ     SA-BASE-FILE INTO SA-BASE-RECORD
019300              AT END
019400              GO TO AA020-EXIT.
019500     ADD      1 TO WS-LINES-READ.
019600     PERFORM  AA021-FIND-OR-ADD-PRODUCT.
019700     ADD      1 TO WS-PRD-T-NUM-ORDERS (WS-CUR-PROD-IX).
019800     ADD      BAS-LINE-SALES TO
019900              WS-PRD-T-TOTAL-SALES (WS-CUR-PROD-IX).
020000     PERFORM  AA022-FIND-OR-ADD-CUSTOMER.
020100     GO TO    AA020-READ.
020200 AA020-EXIT.  EXIT SECTION.
020300*
020400 AA021-FIND-OR-ADD-PRODUCT    SECTION.
020500************************************
020600     MOVE     "N" TO SW-PROD-FOUND.
020700     MOVE     ZERO TO WS-SRT-I.
020800 AA021-LOOP.
020900     ADD      1 TO WS-SRT-I.
021000     IF       WS-SRT-I > WS-PRODUCT-COUNT
021100              GO TO AA021-NOT-FOUND.
021200     IF       WS-PRD-T-CODE (WS-SRT-I) = BAS-PROD-CODE
021300              MOVE "Y" TO SW-PROD-FOUND
021400              MOVE WS-SRT-I TO WS-CUR-PROD-IX
021500              GO TO AA021-EXIT.
021600     GO TO    AA021-LOOP.
021700 AA021-NOT-FOUND.
021800     IF       WS-PRODUCT-COUNT >= WS-MAX-PRODUCTS
021900              DISPLAY SA042
022000              GOBACK  RETURNING 1.
022100     ADD      1 TO WS-PRODUCT-COUNT.
022200     MOVE     WS-PRODUCT-COUNT TO WS-CUR-PROD-IX.
022300     MOVE     BAS-PROD-CODE    TO WS-PRD-T-CODE (WS-CUR-PROD-IX).
022400     MOVE     BAS-PROD-NAME    TO WS-PRD-T-NAME (WS-CUR-PROD-IX).
022500     MOVE     BAS-PROD-LINE    TO WS-PRD-T-LINE (WS-CUR-PROD-IX).
022600     MOVE     ZERO TO WS-PRD-T-TOTAL-SALES (WS-CUR-PROD-IX)
022700                       WS-PRD-T-NUM-ORDERS (WS-CUR-PROD-IX)
022800                       WS-PRD-T-CUST-CNT (WS-CUR-PROD-IX).
022900 AA021-EXIT.  EXIT SECTION.
023000*
023100 AA022-FIND-OR-ADD-CUSTOMER   SECTION.
023200************************************
023300     MOVE     "N" TO SW-CUST-SEEN.
023400     MOVE     ZERO TO WS-SRT-J.
023500 AA022-LOOP.
023600     ADD      1 TO WS-SRT-J.
023700     IF       WS-SRT-J > WS-PRD-T-CUST-CNT (WS-CUR-PROD-IX)
023800              GO TO AA022-NOT-FOUND.
023900     IF       WS-PRD-T-CUST-SEEN (WS-CUR-PROD-IX, WS-SRT-J) =
024000              BAS-CUST-NO
024100              MOVE "Y" TO SW-CUST-SEEN
024200              GO TO AA022-EXIT.
024300     GO TO    AA022-LOOP.
024400 AA022-NOT-FOUND.
024500     IF       WS-PRD-T-CUST-CNT (WS-CUR-PROD-IX) >=
024600              WS-MAX-CUST-PER-PROD
024700              GO TO AA022-EXIT.
024800     ADD      1 TO WS-PRD-T-CUST-CNT (WS-CUR-PROD-IX).
024900     MOVE     BAS-CUST-NO TO
025000              WS-PRD-T-CUST-SEEN (WS-CUR-PROD-IX,
025100              WS-PRD-T-CUST-CNT (WS-CUR-PROD-IX)).
025200 AA022-EXIT.  EXIT SECTION.
025300*
025400 AA030-COMPUTE-GRAND-TOTAL    SECTION.
025500************************************
025600     MOVE     ZERO TO WS-GRAND-TOTAL.
025700     MOVE     ZERO TO WS-SRT-I.
025800 AA030-LOOP.
025900     ADD      1 TO WS-SRT-I.
026000     IF       WS-SRT-I > WS-PRODUCT-COUNT
026100              GO TO AA030-EXIT.
026200     ADD      WS-PRD-T-TOTAL-SALES (WS-SRT-I) TO WS-GRAND-TOTAL.
026300     GO TO    AA030-LOOP.
026400 AA030-EXIT.  EXIT SECTION.
026500*
026600 AA040-RANK-CLASSIFY          SECTION.
026700************************************
026800*
026900*    SELECTION SORT DESCENDING BY TOTAL SALES - THE TABLE IS
027000*    AT MOST 1500 ENTRIES, ADEQUATE WITHOUT A SORT VERB.
027100*
027200     IF       WS-PRODUCT-COUNT < 2
027300              GO TO AA040-EXIT.
027400     MOVE     1 TO WS-SRT-I.
027500 AA040-OUTER.
027600     IF       WS-SRT-I >= WS-PRODUCT-COUNT
027700              GO TO AA040-EXIT.
027800     MOVE     WS-SRT-I TO WS-SRT-MAX.
027900     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
028000 AA040-INNER.
028100     IF       WS-SRT-J > WS-PRODUCT-COUNT
028200              GO TO AA040-SWAP-CHECK.
028300     IF       WS-PRD-T-TOTAL-SALES (WS-SRT-J) >
028400              WS-PRD-T-TOTAL-SALES (WS-SRT-MAX)
028500              MOVE WS-SRT-J TO WS-SRT-MAX.
028600     ADD      1 TO WS-SRT-J.
028700     GO TO    AA040-INNER.
028800 AA040-SWAP-CHECK.
028900     IF       WS-SRT-MAX NOT = WS-SRT-I
029000              PERFORM AA041-SWAP-ENTRIES.
029100     ADD      1 TO WS-SRT-I.
029200     GO TO    AA040-OUTER.
029300 AA040-EXIT.  EXIT SECTION.
029400*
029500 AA041-SWAP-ENTRIES           SECTION.
029600************************************
029700     MOVE     WS-PRD-T-CODE        (WS-SRT-I) TO WS-SWAP-CODE.
029800     MOVE     WS-PRD-T-NAME        (WS-SRT-I) TO WS-SWAP-NAME.
029900     MOVE     WS-PRD-T-LINE        (WS-SRT-I) TO WS-SWAP-LINE.
030000     MOVE     WS-PRD-T-TOTAL-SALES (WS-SRT-I) TO WS-SWAP-TOTAL-SALES.
030100     MOVE     WS-PRD-T-NUM-ORDERS  (WS-SRT-I) TO WS-SWAP-NUM-ORDERS.
030200     MOVE     WS-PRD-T-CUST-CNT    (WS-SRT-I) TO WS-SWAP-CUST-CNT.
030300*
030400     MOVE     WS-PRD-T-CODE        (WS-SRT-MAX)
030500              TO WS-PRD-T-CODE (WS-SRT-I).
030600     MOVE     WS-PRD-T-NAME        (WS-SRT-MAX)
030700              TO WS-PRD-T-NAME (WS-SRT-I).
030800     MOVE     WS-PRD-T-LINE        (WS-SRT-MAX)
030900              TO WS-PRD-T-LINE (WS-SRT-I).
031000     MOVE     WS-PRD-T-TOTAL-SALES (WS-SRT-MAX)
031100              TO WS-PRD-T-TOTAL-SALES (WS-SRT-I).
031200     MOVE     WS-PRD-T-NUM-ORDERS  (WS-SRT-MAX)
031300              TO WS-PRD-T-NUM-ORDERS (WS-SRT-I).
031400     MOVE     WS-PRD-T-CUST-CNT    (WS-SRT-MAX)
031500              TO WS-PRD-T-CUST-CNT (WS-SRT-I).
031600*
031700     MOVE     WS-SWAP-CODE         TO WS-PRD-T-CODE (WS-SRT-MAX).
031800     MOVE     WS-SWAP-NAME         TO WS-PRD-T-NAME (WS-SRT-MAX).
031900     MOVE     WS-SWAP-LINE         TO WS-PRD-T-LINE (WS-SRT-MAX).
032000     MOVE     WS-SWAP-TOTAL-SALES  TO WS-PRD-T-TOTAL-SALES (WS-SRT-MAX).
032100     MOVE     WS-SWAP-NUM-ORDERS   TO WS-PRD-T-NUM-ORDERS (WS-SRT-MAX).
032200     MOVE     WS-SWAP-CUST-CNT     TO WS-PRD-T-CUST-CNT (WS-SRT-MAX).
032300*
032400 AA041-EXIT.  EXIT SECTION.
032500*
032600 AA050-WRITE-OUTPUT           SECTION.
032700************************************
032800*
032900*    THE TABLE IS NOW IN DESCENDING TOTAL-SALES ORDER - WALK IT
033000*    TOP TO BOTTOM, ASSIGN RANK 1..N AND THE ABC CLASS FROM THE
033100*    RUNNING CUMULATIVE SHARE (R5).
033200*
033300     MOVE     ZERO TO WS-RUNNING-SALES.
033400     MOVE     ZERO TO WS-SRT-I.
033500 AA050-LOOP.
033600     ADD      1 TO WS-SRT-I.
033700     IF       WS-SRT-I > WS-PRODUCT-COUNT
033800              GO TO AA050-EXIT.
033900     MOVE     WS-SRT-I TO WS-PRD-T-RANK (WS-SRT-I).
034000     ADD      WS-PRD-T-TOTAL-SALES (WS-SRT-I) TO WS-RUNNING-SALES.
034100     IF       WS-GRAND-TOTAL = ZERO
034200              MOVE ZERO TO WS-CUM-PCT
034300     ELSE
034400              COMPUTE WS-CUM-PCT ROUNDED =
034500                      WS-RUNNING-SALES * 100 / WS-GRAND-TOTAL
034600     END-IF.
034700*
034800     MOVE     SPACES  TO SA-PRODAGG-RECORD.
034900     MOVE     WS-PRD-T-CODE (WS-SRT-I)        TO PAG-PROD-CODE.
035000     MOVE     WS-PRD-T-NAME (WS-SRT-I)        TO PAG-PROD-NAME.
035100     MOVE     WS-PRD-T-LINE (WS-SRT-I)        TO PAG-PROD-LINE.
035200     MOVE     WS-PRD-T-TOTAL-SALES (WS-SRT-I) TO PAG-TOTAL-SALES.
035300     MOVE     WS-PRD-T-NUM-ORDERS (WS-SRT-I)  TO PAG-NUM-ORDERS.
035400     MOVE     WS-PRD-T-CUST-CNT (WS-SRT-I)    TO PAG-NUM-CUSTOMERS.
035500     MOVE     WS-SRT-I                        TO PAG-SALES-RANK.
035600     IF       WS-GRAND-TOTAL = ZERO
035700              MOVE ZERO TO PAG-PCT-GLOBAL
035800     ELSE
035900              COMPUTE PAG-PCT-GLOBAL ROUNDED =
036000                      WS-PRD-T-TOTAL-SALES (WS-SRT-I) * 100 /
036100                      WS-GRAND-TOTAL
036200     END-IF.
036300     IF       WS-CUM-PCT <= 80.00
036400              MOVE "A" TO PAG-ABC-CLASS
036500     ELSE
036600              IF   WS-CUM-PCT <= 95.00
036700                   MOVE "B" TO PAG-ABC-CLASS
036800              ELSE
036900                   MOVE "C" TO PAG-ABC-CLASS
037000              END-IF
037100     END-IF.
037200     MOVE     SA-PRODAGG-RECORD TO SA-PRODAGG-FILE-REC.
037300     WRITE    SA-PRODAGG-FILE-REC.
037400     GO TO    AA050-LOOP.
037500 AA050-EXIT.  EXIT SECTION.
037600*
037700 AA060-UPDATE-PARAM           SECTION.
037800************************************
037900     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
038000              AT END
038100              MOVE SPACES TO SA-PARAM-RECORD
038200     END-READ.
038300     MOVE     WS-GRAND-TOTAL TO SA-PRM-GRAND-TOTAL-PROD.
038400     MOVE     SA-PARAM-RECORD TO SA-PARAM-FILE-REC.
038500     IF       WS-PARAM-STATUS = "00"
038600              REWRITE  SA-PARAM-FILE-REC
038700     ELSE
038800              WRITE    SA-PARAM-FILE-REC
038900     END-IF.
039000     CLOSE    SA-PARAM-FILE.
039100*
039200 AA060-EXIT.  EXIT SECTION.
