000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE EMPLOYEE MASTER       *
000400*              FILE (EMPLOYEES)                     *
000500*      SORTED BY SEM-NO ASCENDING                   *
000600*****************************************************
000700*  FILE SIZE 112 BYTES.  SIX SPARE BYTES LEFT BY THE
000800*  INTERCHANGE LAYOUT - USED BELOW.
000900*
001000* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001100* 21/11/25 RWB - SA-REQ-4471 SEM-JOB-TITLE "Sales Rep" IS THE
001200*                TEST U6/U15 USE TO COUNT REPS - SEE 88 BELOW.
001300*
001400 01  SA-EMPLOYEE-RECORD.
001500     03  SEM-NO              PIC 9(6).
001600     03  SEM-LAST-NAME       PIC X(30).
001700     03  SEM-FIRST-NAME      PIC X(30).
001800     03  SEM-OFFICE          PIC X(10).
001900     03  SEM-JOB-TITLE       PIC X(30).
002000         88  SEM-IS-SALES-REP    VALUE "Sales Rep                     ".
002100     03  FILLER              PIC X(6).
