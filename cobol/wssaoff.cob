000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE SALES OFFICE FILE     *
000400*      SORTED BY OFF-CODE ASCENDING                 *
000500*****************************************************
000600*  FILE SIZE 70 BYTES - FIXED, NO SPARE BYTES.
000700*
000800* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-OFFICE-RECORD.
001100     03  OFF-CODE            PIC X(10).
001200     03  OFF-CITY            PIC X(30).
001300     03  OFF-COUNTRY         PIC X(20).
001400     03  OFF-TERRITORY       PIC X(10).
