000100******************************************************************
000200*                                                                *
000300*        SALES ANALYTICS - CUSTOMER RECENCY/FREQUENCY/MONETARY   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION          DIVISION.
000700*================================
000800 PROGRAM-ID.             SA090.
000900 AUTHOR.                 P M SINGH.
001000 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001100 DATE-WRITTEN.           15/11/1985.
001200 DATE-COMPILED.
001300 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*    REMARKS.            STEP U11 OF THE NIGHTLY SALES ANALYTICS
001600*                        RUN.  SCORES EVERY CUSTOMER ON RECENCY
001700*                        (DAYS SINCE LAST ORDER), FREQUENCY
001800*                        (DISTINCT ORDERS) AND MONETARY (TOTAL
001900*                        SALES), EACH ON A 1-5 QUINTILE SCALE,
002000*                        AND BANDS THE COMBINED SCORE INTO A
002100*                        LOW/MID/HIGH/TOP SEGMENT FOR THE
002200*                        MARKETING LISTS.
002300*
002400*    CALLED MODULES.     NONE.
002500*
002600*    FILES USED.         SAPARM.  INPUT (REFERENCE DATE).
002700*                        BASE.    INPUT (SA010 OUTPUT).
002800*                        RFM.     OUTPUT.
002900*
003000*    TABLE SIZES.        4000 CUSTOMERS.
003100*
003200*    ERROR MESSAGES USED.
003300*                        SA090 - 92.
003400*
003500* CHANGES:
003600* 15/11/85 PMS -     CREATED.
003700* 25/11/85 PMS - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
003800* 21/02/90 RWB - .02 CUSTOMER TABLE RAISED 500 -> 4000 (SAME
003900*                    CHANGE AS SA010, SA-REQ-2201).
004000* 12/07/96 PMS -     Y2K PROGRAMME - DAY-NUMBER ARITHMETIC BELOW
004100*                    RECHECKED AGAINST A 4-DIGIT CENTURY, WORKS
004200*                    UNCHANGED, LEFT ALONE.
004300* 20/11/25 RWB - .03 SA-REQ-4472 TIE-BREAK ON EACH QUINTILE SORT
004400*                    NOW EXPLICIT ON CUSTOMER NUMBER ASCENDING -
004500*                    RESULTS WERE ORDER-DEPENDENT BEFORE.
004600*
004700******************************************************************
004800*
004900 ENVIRONMENT              DIVISION.
005000*================================
005100 CONFIGURATION            SECTION.
005200 SPECIAL-NAMES.
005300     C01                 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT             SECTION.
005600 FILE-CONTROL.
005700     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
005800                                 ORGANIZATION LINE SEQUENTIAL
005900                                 FILE STATUS  WS-PARAM-STATUS.
006000*
006100     SELECT  SA-BASE-FILE       ASSIGN       BASE
006200                                 ORGANIZATION LINE SEQUENTIAL
006300                                 FILE STATUS  WS-BASE-STATUS.
006400*
006500     SELECT  SA-RFM-FILE        ASSIGN       RFM
006600                                 ORGANIZATION LINE SEQUENTIAL
006700                                 FILE STATUS  WS-RFM-STATUS.
006800*
006900 DATA                     DIVISION.
007000*================================
007100 FILE                     SECTION.
007200*
007300 FD  SA-PARAM-FILE.
007400 01  SA-PARAM-FILE-REC          PIC X(100).
007500*
007600 FD  SA-BASE-FILE.
007700 01  SA-BASE-FILE-REC           PIC X(400).
007800 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
007900     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008000*
008100 FD  SA-RFM-FILE.
008200 01  SA-RFM-FILE-REC            PIC X(100).
008300*
008400 WORKING-STORAGE          SECTION.
008500*-----------------------
008600 77  WS-PROG-NAME               PIC X(15)  VALUE "SA090 (1.03)".
008700*
008800 COPY "WSSAPRM.COB".
008900 COPY "WSSABAS.COB".
009000 COPY "WSSARFM.COB".
009100*
009200 01  WS-TABLE-LIMITS.
009300     03  WS-MAX-CUSTOMERS        PIC 9(5)   COMP  VALUE 4000.
009400*
009500 01  WS-DATA.
009600     03  WS-PARAM-STATUS         PIC XX.
009700     03  WS-BASE-STATUS          PIC XX.
009800     03  WS-RFM-STATUS           PIC XX.
009900*
010000     03  WS-CUSTOMER-COUNT       PIC 9(5)   COMP  VALUE ZERO.
010100     03  WS-PREV-ORD-NO          PIC 9(6)      VALUE ZERO.
010200     03  WS-CUR-CUST-IX          PIC 9(5)   COMP  VALUE ZERO.
010300     03  WS-SRT-I                PIC 9(5)   COMP.
010400     03  WS-SRT-J                PIC 9(5)   COMP.
010500     03  WS-SRT-MAX              PIC 9(5)   COMP.
010600     03  WS-QUINTILE-SIZE        PIC 9(5)   COMP.
010700     03  WS-SCORE-WORK           PIC S9(3)  COMP.
010800     03  WS-REF-DAYNUM           PIC S9(9)  COMP.
010900*
011000     03  SW-CUST-FOUND           PIC X      VALUE "N".
011100         88  CUST-FOUND              VALUE "Y".
011200     03  SW-DATE-VALID           PIC X      VALUE "N".
011300         88  DATE-VALID              VALUE "Y".
011400     03  SW-LEAP-YEAR            PIC X      VALUE "N".
011500         88  LEAP-YEAR                VALUE "Y".
011600*
011700 01  ERROR-MESSAGES.
011800     03  SA090               PIC X(40)
011900         VALUE "SA090 SAPARM FILE WILL NOT OPEN - ABORT".
012000     03  SA091               PIC X(40)
012100         VALUE "SA091 BASE FILE WILL NOT OPEN - ABORT  ".
012200     03  SA092               PIC X(40)
012300         VALUE "SA092 CUSTOMER TABLE FULL - RAISE LIMIT".
012400 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
012500     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 3.
012600*
012700*   CUMULATIVE DAYS BEFORE EACH MONTH BEGINS, NON-LEAP YEAR.
012800*   FEBRUARY ONWARD IS BUMPED ONE DAY WHEN THE YEAR IS LEAP -
012900*   SEE ZZ740-DATE-TO-DAYNUM BELOW.  THIS AND THE LEAP-YEAR
013000*   TEST GIVE US AN ORDINAL DAY NUMBER TO SUBTRACT DATES WITH,
013100*   THE SAME TRICK AS SA080 USES FOR ITS WINDOW ARITHMETIC.
013200*
013300 01  WS-CUM-DAYS-DATA.
013400     03  FILLER              PIC 9(3)   VALUE 0.
013500     03  FILLER              PIC 9(3)   VALUE 31.
013600     03  FILLER              PIC 9(3)   VALUE 59.
013700     03  FILLER              PIC 9(3)   VALUE 90.
013800     03  FILLER              PIC 9(3)   VALUE 120.
013900     03  FILLER              PIC 9(3)   VALUE 151.
014000     03  FILLER              PIC 9(3)   VALUE 181.
014100     03  FILLER              PIC 9(3)   VALUE 212.
014200     03  FILLER              PIC 9(3)   VALUE 243.
014300     03  FILLER              PIC 9(3)   VALUE 273.
014400     03  FILLER              PIC 9(3)   VALUE 304.
014500     03  FILLER              PIC 9(3)   VALUE 334.
014600 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-DATA.
014700     03  WS-CUM-ENT          PIC 9(3)   OCCURS 12 TIMES
014800                             INDEXED BY WS-CUM-NX.
014900*
015000 01  WS-DATE-WORK.
015100     03  WS-TMP-CCYY             PIC 9(4)   COMP.
015200     03  WS-TMP-MM               PIC 9(2)   COMP.
015300     03  WS-TMP-DD               PIC 9(2)   COMP.
015400     03  WS-DAYNUM               PIC S9(9)  COMP.
015500     03  WS-DAYS-BEFORE-YEAR     PIC S9(9)  COMP.
015600     03  WS-DAYS-BEFORE-MONTH    PIC S9(4)  COMP.
015700     03  WS-JDN-YM1              PIC S9(9)  COMP.
015800     03  WS-JDN-Q4               PIC S9(9)  COMP.
015900     03  WS-JDN-Q100             PIC S9(9)  COMP.
016000     03  WS-JDN-Q400             PIC S9(9)  COMP.
016100     03  WS-DIV-R4               PIC 9(2)   COMP.
016200     03  WS-DIV-R100             PIC 9(2)   COMP.
016300     03  WS-DIV-R400             PIC 9(3)   COMP.
016400*
016500 01  WS-CUSTOMER-TABLE.
016600     03  WS-CUS-ENT              OCCURS 4000 TIMES
016700                                 INDEXED BY WS-CUS-NX.
016800         05  WS-CUS-T-NO         PIC 9(6).
016900         05  WS-CUS-T-NAME       PIC X(50).
017000         05  WS-CUS-T-TOTAL-SALES PIC S9(11)V99 COMP-3.
017100         05  WS-CUS-T-NUM-ORDERS PIC 9(7)       COMP.
017200         05  WS-CUS-T-LAST-DAYNUM PIC S9(9)     COMP.
017300         05  WS-CUS-T-RECENCY    PIC S9(9)      COMP.
017400         05  WS-CUS-T-R-SCORE    PIC 9(1).
017500         05  WS-CUS-T-F-SCORE    PIC 9(1).
017600         05  WS-CUS-T-M-SCORE    PIC 9(1).
017700*
017800 01  WS-RANK-TABLE-R.
017900     03  WS-RNK-R-IX             PIC 9(5)   COMP  OCCURS 4000 TIMES.
018000 01  WS-RANK-TABLE-F.
018100     03  WS-RNK-F-IX             PIC 9(5)   COMP  OCCURS 4000 TIMES.
018200 01  WS-RANK-TABLE-M.
018300     03  WS-RNK-M-IX             PIC 9(5)   COMP  OCCURS 4000 TIMES.
018400 01  WS-RANK-SWAP                PIC 9(5)   COMP.
018500*
018600 PROCEDURE                DIVISION.
018700*========================
018800 AA000-MAIN                  SECTION.
018900***********************************
019000     DISPLAY  WS-PROG-NAME " STARTING".
019100     PERFORM  AA005-OPEN-FILES.
019200     PERFORM  AA006-READ-REF-DATE.
019300     PERFORM  AA020-ACCUMULATE        THRU AA020-EXIT.
019400     PERFORM  AA025-COMPUTE-RECENCY   THRU AA025-EXIT.
019500     PERFORM  AA041-SORT-RECENCY.
019600     PERFORM  AA042-SORT-FREQUENCY.
019700     PERFORM  AA043-SORT-MONETARY.
019800     PERFORM  AA044-ASSIGN-SCORES     THRU AA044-EXIT.
019900     PERFORM  AA050-WRITE-OUTPUT      THRU AA050-EXIT.
020000     CLOSE    SA-BASE-FILE SA-RFM-FILE.
020100     DISPLAY  WS-PROG-NAME " COMPLETE - "
020200              WS-CUSTOMER-COUNT " CUSTOMERS SCORED".
020300     GOBACK.
020400*
020500 AA000-EXIT.  EXIT SECTION.
020600*
020700 AA005-OPEN-FILES            SECTION.
020800***********************************
020900     OPEN     INPUT SA-PARAM-FILE.
021000     IF       WS-PARAM-STATUS NOT = "00"
021100              DISPLAY  SA090
021200              GOBACK   RETURNING 1.
021300     OPEN     INPUT SA-BASE-FILE.
021400     IF       WS-BASE-STATUS NOT = "00"
021500              DISPLAY  SA091
021600              GOBACK   RETURNING 1.
021700     OPEN     OUTPUT SA-RFM-FILE.
021800*
021900 AA005-EXIT.  EXIT SECTION.
022000*
022100 AA006-READ-REF-DATE          SECTION.
022200***********************************
022300     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
022400              AT END
022500              MOVE SPACES TO SA-PRM-REF-DATE.
022600     CLOSE    SA-PARAM-FILE.
022700     MOVE     SA-PRM-REF-DATE (1:4) TO WS-TMP-CCYY.
022800     MOVE     SA-PRM-REF-DATE (6:2) TO WS-TMP-MM.
022900     MOVE     SA-PRM-REF-DATE (9:2) TO WS-TMP-DD.
023000     PERFORM  ZZ740-DATE-TO-DAYNUM.
023100     MOVE     WS-DAYNUM TO WS-REF-DAYNUM.
023200*
023300 AA006-EXIT.  EXIT SECTION.
023400*
023500 AA020-ACCUMULATE             SECTION.
023600***********************************
023700 AA020-READ.
023800     READ     SA-BASE-FILE INTO SA-BASE-RECORD
023900              AT END
024000              GO TO AA020-EXIT.
024100     PERFORM  AA021-FIND-OR-ADD-CUSTOMER.
024200     IF       BAS-ORD-NO NOT = WS-PREV-ORD-NO
024300              ADD 1 TO WS-CUS-T-NUM-ORDERS (WS-CUR-CUST-IX)
024400              MOVE BAS-ORD-NO TO WS-PREV-ORD-NO.
024500     ADD      BAS-LINE-SALES TO
024600              WS-CUS-T-TOTAL-SALES (WS-CUR-CUST-IX).
024700     PERFORM  AA014-VALIDATE-ORDER-DATE.
024800     IF       DATE-VALID
024900              AND WS-DAYNUM > WS-CUS-T-LAST-DAYNUM (WS-CUR-CUST-IX)
025000              MOVE WS-DAYNUM TO
025100                   WS-CUS-T-LAST-DAYNUM (WS-CUR-CUST-IX).
025200     GO TO    AA020-READ.
025300 AA020-EXIT.  EXIT SECTION.
025400*
025500 AA021-FIND-OR-ADD-CUSTOMER   SECTION.
025600************************************
025700     MOVE     "N" TO SW-CUST-FOUND.
025800     MOVE     ZERO TO WS-SRT-I.
025900 AA021-LOOP.
026000     ADD      1 TO WS-SRT-I.
026100     IF       WS-SRT-I > WS-CUSTOMER-COUNT
026200              GO TO AA021-NOT-FOUND.
026300     IF       WS-CUS-T-NO (WS-SRT-I) = BAS-CUST-NO
026400              MOVE "Y" TO SW-CUST-FOUND
026500              MOVE WS-SRT-I TO WS-CUR-CUST-IX
026600              GO TO AA021-EXIT.
026700     GO TO    AA021-LOOP.
026800 AA021-NOT-FOUND.
026900     IF       WS-CUSTOMER-COUNT >= WS-MAX-CUSTOMERS
027000              DISPLAY SA092
027100              GOBACK  RETURNING 1.
027200     ADD      1 TO WS-CUSTOMER-COUNT.
027300     MOVE     WS-CUSTOMER-COUNT TO WS-CUR-CUST-IX.
027400     MOVE     BAS-CUST-NO      TO WS-CUS-T-NO (WS-CUR-CUST-IX).
027500     MOVE     BAS-CUST-NAME    TO WS-CUS-T-NAME (WS-CUR-CUST-IX).
027600     MOVE     ZERO TO WS-CUS-T-TOTAL-SALES (WS-CUR-CUST-IX)
027700                       WS-CUS-T-NUM-ORDERS (WS-CUR-CUST-IX)
027800                       WS-CUS-T-LAST-DAYNUM (WS-CUR-CUST-IX).
027900 AA021-EXIT.  EXIT SECTION.
028000*
028100 AA014-VALIDATE-ORDER-DATE     SECTION.
028200************************************
028300     MOVE     "N" TO SW-DATE-VALID.
028400     IF       BAS-OD-CCYY IS NOT NUMERIC
028500              OR BAS-OD-MM IS NOT NUMERIC
028600              OR BAS-OD-DD IS NOT NUMERIC
028700              GO TO AA014-EXIT.
028800     MOVE     BAS-OD-CCYY TO WS-TMP-CCYY.
028900     MOVE     BAS-OD-MM   TO WS-TMP-MM.
029000     MOVE     BAS-OD-DD   TO WS-TMP-DD.
029100     IF       WS-TMP-MM < 1 OR WS-TMP-MM > 12
029200              GO TO AA014-EXIT.
029300     IF       WS-TMP-DD < 1 OR WS-TMP-DD > 31
029400              GO TO AA014-EXIT.
029500     MOVE     "Y" TO SW-DATE-VALID.
029600     PERFORM  ZZ740-DATE-TO-DAYNUM.
029700*
029800 AA014-EXIT.  EXIT SECTION.
029900*
030000 ZZ740-DATE-TO-DAYNUM          SECTION.
030100************************************
030200*
030300*    ORDINAL DAY NUMBER FOR WS-TMP-CCYY/MM/DD, SUITABLE FOR
030400*    SUBTRACTING ONE DATE FROM ANOTHER TO GET A DAY COUNT.
030500*    EACH DIVISION IS DONE ON ITS OWN SO THE TRUNCATION IS
030600*    UNAMBIGUOUS - DO NOT FOLD THESE INTO ONE COMPUTE.
030700*
030800     COMPUTE  WS-JDN-YM1 = WS-TMP-CCYY - 1.
030900     DIVIDE   WS-JDN-YM1 BY 4   GIVING WS-JDN-Q4.
031000     DIVIDE   WS-JDN-YM1 BY 100 GIVING WS-JDN-Q100.
031100     DIVIDE   WS-JDN-YM1 BY 400 GIVING WS-JDN-Q400.
031200     COMPUTE  WS-DAYS-BEFORE-YEAR = 365 * WS-JDN-YM1
031300                                  + WS-JDN-Q4 - WS-JDN-Q100
031400                                  + WS-JDN-Q400.
031500     SET      WS-CUM-NX TO WS-TMP-MM.
031600     MOVE     WS-CUM-ENT (WS-CUM-NX) TO WS-DAYS-BEFORE-MONTH.
031700     PERFORM  ZZ730-CHECK-LEAP-YEAR.
031800     IF       LEAP-YEAR AND WS-TMP-MM > 2
031900              ADD 1 TO WS-DAYS-BEFORE-MONTH.
032000     COMPUTE  WS-DAYNUM = WS-DAYS-BEFORE-YEAR
032100                        + WS-DAYS-BEFORE-MONTH + WS-TMP-DD.
032200*
032300 ZZ740-EXIT.  EXIT SECTION.
032400*
032500 ZZ730-CHECK-LEAP-YEAR         SECTION.
032600************************************
032700     MOVE     "N" TO SW-LEAP-YEAR.
032800     DIVIDE   WS-TMP-CCYY BY 4 GIVING WS-JDN-Q4
032900              REMAINDER WS-DIV-R4.
033000     IF       WS-DIV-R4 NOT = 0
033100              GO TO ZZ730-EXIT.
033200     DIVIDE   WS-TMP-CCYY BY 100 GIVING WS-JDN-Q100
033300              REMAINDER WS-DIV-R100.
033400     IF       WS-DIV-R100 NOT = 0
033500              MOVE "Y" TO SW-LEAP-YEAR
033600              GO TO ZZ730-EXIT.
033700     DIVIDE   WS-TMP-CCYY BY 400 GIVING WS-JDN-Q400
033800              REMAINDER WS-DIV-R400.
033900     IF       WS-DIV-R400 = 0
034000              MOVE "Y" TO SW-LEAP-YEAR.
034100*
034200 ZZ730-EXIT.  EXIT SECTION.
034300*
034400 AA025-COMPUTE-RECENCY         SECTION.
034500************************************
034600     MOVE     ZERO TO WS-SRT-I.
034700 AA025-LOOP.
034800     ADD      1 TO WS-SRT-I.
034900     IF       WS-SRT-I > WS-CUSTOMER-COUNT
035000              GO TO AA025-EXIT.
035100     IF       WS-CUS-T-LAST-DAYNUM (WS-SRT-I) = ZERO
035200              MOVE ZERO TO WS-CUS-T-RECENCY (WS-SRT-I)
035300     ELSE
035400              COMPUTE WS-CUS-T-RECENCY (WS-SRT-I) =
035500                      WS-REF-DAYNUM -
035600                      WS-CUS-T-LAST-DAYNUM (WS-SRT-I)
035700     END-IF.
035800     GO TO    AA025-LOOP.
035900 AA025-EXIT.  EXIT SECTION.
036000*
036100*   THREE INDEPENDENT SELECTION SORTS BUILD THE RANK ORDER FOR
036200*   EACH RFM DIMENSION.  EACH RANK TABLE HOLDS A SUBSCRIPT BACK
036300*   INTO WS-CUSTOMER-TABLE SO THE MASTER TABLE ITSELF NEVER
036400*   MOVES - ONLY THE POINTERS ARE REORDERED.
036500*
036600 AA041-SORT-RECENCY            SECTION.
036700************************************
036800     MOVE     ZERO TO WS-SRT-I.
036900 AA041-INIT.
037000     ADD      1 TO WS-SRT-I.
037100     IF       WS-SRT-I > WS-CUSTOMER-COUNT
037200              GO TO AA041-SORTED.
037300     MOVE     WS-SRT-I TO WS-RNK-R-IX (WS-SRT-I).
037400     GO TO    AA041-INIT.
037500 AA041-SORTED.
037600     IF       WS-CUSTOMER-COUNT < 2
037700              GO TO AA041-EXIT.
037800     MOVE     1 TO WS-SRT-I.
037900 AA041-OUTER.
038000     IF       WS-SRT-I >= WS-CUSTOMER-COUNT
038100              GO TO AA041-EXIT.
038200     MOVE     WS-SRT-I TO WS-SRT-MAX.
038300     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
038400 AA041-INNER.
038500     IF       WS-SRT-J > WS-CUSTOMER-COUNT
038600              GO TO AA041-SWAP-CHECK.
038700     IF       AA041-BETTER
038800              MOVE WS-SRT-J TO WS-SRT-MAX.
038900     ADD      1 TO WS-SRT-J.
039000     GO TO    AA041-INNER.
039100 AA041-SWAP-CHECK.
039200     IF       WS-SRT-MAX NOT = WS-SRT-I
039300              MOVE WS-RNK-R-IX (WS-SRT-I)   TO WS-RANK-SWAP
039400              MOVE WS-RNK-R-IX (WS-SRT-MAX) TO WS-RNK-R-IX (WS-SRT-I)
039500              MOVE WS-RANK-SWAP             TO WS-RNK-R-IX (WS-SRT-MAX).
039600     ADD      1 TO WS-SRT-I.
039700     GO TO    AA041-OUTER.
039800 AA041-EXIT.  EXIT SECTION.
039900*
040000*   AA041-BETTER IS TRUE WHEN CANDIDATE J BELONGS AHEAD OF THE
040100*   CURRENT BEST - SMALLER RECENCY WINS, TIES GO TO THE LOWER
040200*   CUSTOMER NUMBER.
040300*
040400 AA041-BETTER.
040500     IF WS-CUS-T-RECENCY (WS-RNK-R-IX (WS-SRT-J)) <
040600        WS-CUS-T-RECENCY (WS-RNK-R-IX (WS-SRT-MAX))
040700              OR
040800        (WS-CUS-T-RECENCY (WS-RNK-R-IX (WS-SRT-J)) =
040900         WS-CUS-T-RECENCY (WS-RNK-R-IX (WS-SRT-MAX))
041000        AND
041100         WS-CUS-T-NO (WS-RNK-R-IX (WS-SRT-J)) <
041200         WS-CUS-T-NO (WS-RNK-R-IX (WS-SRT-MAX)))
041300*
041400 AA042-SORT-FREQUENCY          SECTION.
041500************************************
041600     MOVE     ZERO TO WS-SRT-I.
041700 AA042-INIT.
041800     ADD      1 TO WS-SRT-I.
041900     IF       WS-SRT-I > WS-CUSTOMER-COUNT
042000              GO TO AA042-SORTED.
042100     MOVE     WS-SRT-I TO WS-RNK-F-IX (WS-SRT-I).
042200     GO TO    AA042-INIT.
042300 AA042-SORTED.
042400     IF       WS-CUSTOMER-COUNT < 2
042500              GO TO AA042-EXIT.
042600     MOVE     1 TO WS-SRT-I.
042700 AA042-OUTER.
042800     IF       WS-SRT-I >= WS-CUSTOMER-COUNT
042900              GO TO AA042-EXIT.
043000     MOVE     WS-SRT-I TO WS-SRT-MAX.
043100     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
043200 AA042-INNER.
043300     IF       WS-SRT-J > WS-CUSTOMER-COUNT
043400              GO TO AA042-SWAP-CHECK.
043500     IF       WS-CUS-T-NUM-ORDERS (WS-RNK-F-IX (WS-SRT-J)) >
043600              WS-CUS-T-NUM-ORDERS (WS-RNK-F-IX (WS-SRT-MAX))
043700              OR
043800              (WS-CUS-T-NUM-ORDERS (WS-RNK-F-IX (WS-SRT-J)) =
043900               WS-CUS-T-NUM-ORDERS (WS-RNK-F-IX (WS-SRT-MAX))
044000              AND
044100               WS-CUS-T-NO (WS-RNK-F-IX (WS-SRT-J)) <
044200               WS-CUS-T-NO (WS-RNK-F-IX (WS-SRT-MAX)))
044300              MOVE WS-SRT-J TO WS-SRT-MAX.
044400     ADD      1 TO WS-SRT-J.
044500     GO TO    AA042-INNER.
044600 AA042-SWAP-CHECK.
044700     IF       WS-SRT-MAX NOT = WS-SRT-I
044800              MOVE WS-RNK-F-IX (WS-SRT-I)   TO WS-RANK-SWAP
044900              MOVE WS-RNK-F-IX (WS-SRT-MAX) TO WS-RNK-F-IX (WS-SRT-I)
045000              MOVE WS-RANK-SWAP             TO WS-RNK-F-IX (WS-SRT-MAX).
045100     ADD      1 TO WS-SRT-I.
045200     GO TO    AA042-OUTER.
045300 AA042-EXIT.  EXIT SECTION.
045400*
045500 AA043-SORT-MONETARY           SECTION.
045600************************************
045700     MOVE     ZERO TO WS-SRT-I.
045800 AA043-INIT.
045900     ADD      1 TO WS-SRT-I.
046000     IF       WS-SRT-I > WS-CUSTOMER-COUNT
046100              GO TO AA043-SORTED.
046200     MOVE     WS-SRT-I TO WS-RNK-M-IX (WS-SRT-I).
046300     GO TO    AA043-INIT.
046400 AA043-SORTED.
046500     IF       WS-CUSTOMER-COUNT < 2
046600              GO TO AA043-EXIT.
046700     MOVE     1 TO WS-SRT-I.
046800 AA043-OUTER.
046900     IF       WS-SRT-I >= WS-CUSTOMER-COUNT
047000              GO TO AA043-EXIT.
047100     MOVE     WS-SRT-I TO WS-SRT-MAX.
047200     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
047300 AA043-INNER.
047400     IF       WS-SRT-J > WS-CUSTOMER-COUNT
047500              GO TO AA043-SWAP-CHECK.
047600     IF       WS-CUS-T-TOTAL-SALES (WS-RNK-M-IX (WS-SRT-J)) >
047700              WS-CUS-T-TOTAL-SALES (WS-RNK-M-IX (WS-SRT-MAX))
047800              OR
047900              (WS-CUS-T-TOTAL-SALES (WS-RNK-M-IX (WS-SRT-J)) =
048000               WS-CUS-T-TOTAL-SALES (WS-RNK-M-IX (WS-SRT-MAX))
048100              AND
048200               WS-CUS-T-NO (WS-RNK-M-IX (WS-SRT-J)) <
048300               WS-CUS-T-NO (WS-RNK-M-IX (WS-SRT-MAX)))
048400              MOVE WS-SRT-J TO WS-SRT-MAX.
048500     ADD      1 TO WS-SRT-J.
048600     GO TO    AA043-INNER.
048700 AA043-SWAP-CHECK.
048800     IF       WS-SRT-MAX NOT = WS-SRT-I
048900              MOVE WS-RNK-M-IX (WS-SRT-I)   TO WS-RANK-SWAP
049000              MOVE WS-RNK-M-IX (WS-SRT-MAX) TO WS-RNK-M-IX (WS-SRT-I)
049100              MOVE WS-RANK-SWAP             TO WS-RNK-M-IX (WS-SRT-MAX).
049200     ADD      1 TO WS-SRT-I.
049300     GO TO    AA043-OUTER.
049400 AA043-EXIT.  EXIT SECTION.
049500*
049600 AA044-ASSIGN-SCORES           SECTION.
049700************************************
049800*
049900*    R10 - QUINTILE BY RANK POSITION.  BLOCK SIZE IS CEIL(N/5);
050000*    THE FIRST BLOCK (BEST) SCORES 5, DOWN TO 1 FOR THE LAST -
050100*    CLAMPED SO A SHORT FINAL BLOCK NEVER SCORES BELOW 1.
050200*
050300     IF       WS-CUSTOMER-COUNT = ZERO
050400              GO TO AA044-EXIT.
050500     COMPUTE  WS-QUINTILE-SIZE = (WS-CUSTOMER-COUNT + 4) / 5.
050600     MOVE     ZERO TO WS-SRT-I.
050700 AA044-LOOP.
050800     ADD      1 TO WS-SRT-I.
050900     IF       WS-SRT-I > WS-CUSTOMER-COUNT
051000              GO TO AA044-EXIT.
051100     COMPUTE  WS-SCORE-WORK = 5 -
051200              ((WS-SRT-I - 1) / WS-QUINTILE-SIZE).
051300     IF       WS-SCORE-WORK < 1
051400              MOVE 1 TO WS-SCORE-WORK.
051500     MOVE     WS-SCORE-WORK TO
051600              WS-CUS-T-R-SCORE (WS-RNK-R-IX (WS-SRT-I)).
051700     MOVE     WS-SCORE-WORK TO
051800              WS-CUS-T-F-SCORE (WS-RNK-F-IX (WS-SRT-I)).
051900     MOVE     WS-SCORE-WORK TO
052000              WS-CUS-T-M-SCORE (WS-RNK-M-IX (WS-SRT-I)).
052100     GO TO    AA044-LOOP.
052200 AA044-EXIT.  EXIT SECTION.
052300*
052400 AA050-WRITE-OUTPUT            SECTION.
052500************************************
052600     MOVE     ZERO TO WS-SRT-I.
052700 AA050-LOOP.
052800     ADD      1 TO WS-SRT-I.
052900     IF       WS-SRT-I > WS-CUSTOMER-COUNT
053000              GO TO AA050-EXIT.
053100     MOVE     SPACES TO SA-RFM-RECORD.
053200     MOVE     WS-CUS-T-NO (WS-SRT-I)      TO RFM-CUST-NO.
053300     MOVE     WS-CUS-T-NAME (WS-SRT-I)    TO RFM-CUST-NAME.
053400     MOVE     WS-CUS-T-RECENCY (WS-SRT-I) TO RFM-RECENCY-DAYS.
053500     MOVE     WS-CUS-T-NUM-ORDERS (WS-SRT-I) TO RFM-FREQUENCY.
053600     MOVE     WS-CUS-T-TOTAL-SALES (WS-SRT-I) TO RFM-MONETARY.
053700     MOVE     WS-CUS-T-R-SCORE (WS-SRT-I) TO RFM-R-SCORE.
053800     MOVE     WS-CUS-T-F-SCORE (WS-SRT-I) TO RFM-F-SCORE.
053900     MOVE     WS-CUS-T-M-SCORE (WS-SRT-I) TO RFM-M-SCORE.
054000     COMPUTE  RFM-SCORE = WS-CUS-T-R-SCORE (WS-SRT-I)
054100                        + WS-CUS-T-F-SCORE (WS-SRT-I)
054200                        + WS-CUS-T-M-SCORE (WS-SRT-I).
054300     IF       RFM-SCORE <= 6
054400              MOVE "Low    " TO RFM-SEGMENT
054500     ELSE
054600              IF   RFM-SCORE <= 9
054700                   MOVE "Mid    " TO RFM-SEGMENT
054800              ELSE
054900                   IF   RFM-SCORE <= 12
055000                        MOVE "High   " TO RFM-SEGMENT
055100                   ELSE
055200                        MOVE "Top    " TO RFM-SEGMENT
055300                   END-IF
055400              END-IF
055500     END-IF.
055600     MOVE     SA-RFM-RECORD TO SA-RFM-FILE-REC.
055700     WRITE    SA-RFM-FILE-REC.
055800     GO TO    AA050-LOOP.
055900 AA050-EXIT.  EXIT SECTION.
