000100******************************************************************
000200*                                                                *
000300*   SALES ANALYTICS - KPI CARDS, CONTEXT BANNER & DATA QUALITY   *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION          DIVISION.
000700*================================
000800 PROGRAM-ID.             SA120.
000900 AUTHOR.                 J B HOLLIS.
001000 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001100 DATE-WRITTEN.           22/11/1985.
001200 DATE-COMPILED.
001300 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*    REMARKS.            LAST STEP OF THE NIGHTLY SALES
001600*                        ANALYTICS RUN.  BUILDS THE SINGLE-
001700*                        RECORD KPI CARD (THIS YEAR VS LAST
001800*                        YEAR - REVENUE, ORDERS, AOV, ON-TIME
001900*                        RATE, TOP-10 PRODUCT CONCENTRATION) AND
002000*                        FINISHES OFF THE CONTEXT/DIAGNOSTIC
002100*                        RECORD SA070 STARTED, ADDING THE
002200*                        INVALID-DATE ROW COUNT AND PERCENTAGE.
002300*
002400*    CALLED MODULES.     NONE.
002500*
002600*    FILES USED.         SAPARM.  INPUT (INVALID-ROW COUNT AND
002700*                                 BASE ROW COUNT, BOTH SET BY
002800*                                 SA010 WHILE IT BUILDS BASE).
002900*                        BASE.    INPUT (SA010 OUTPUT).
003000*                        CONTEXT. INPUT THEN OUTPUT (SA070
003100*                                 WROTE IT FIRST, THIS STEP
003200*                                 RE-READS AND REWRITES IT).
003300*                        KPICARD. OUTPUT.
003400*
003500*    TABLE SIZES.        20 YEARS, 3000 YEAR/PRODUCT ENTRIES.
003600*
003700*    ERROR MESSAGES USED.
003800*                        SA120 - 126.
003900*
004000* CHANGES:
004100* 22/11/85 JBH -     CREATED.
004200* 04/12/85 JBH - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004300* 17/07/96 JBH -     Y2K PROGRAMME - AA800-VALIDATE-DATE CHECKED
004400*                    AGAINST A 4-DIGIT CENTURY, SAME AS SA020,
004500*                    WORKS UNCHANGED.
004600* 25/11/25 RWB - .02 SA-REQ-4490 PRODUCT CONCENTRATION NOW
004700*                    RE-DERIVED FROM BASE INSTEAD OF FROM
004800*                    PRODAGG, SO IT REFLECTS PER-YEAR SALES NOT
004900*                    LIFE-TO-DATE SALES.
005000* 22/11/25 JBH - .03 SA-REQ-4495 INVALID-ROW COUNT AND PERCENTAGE
005100*                    NOW COME OUT OF SAPARM (SA010 ALREADY WORKS
005200*                    THIS OUT) INSTEAD OF SCANNING BASE A SECOND
005300*                    TIME FOR THE SAME THREE DATES.
005400*
005500******************************************************************
005600*
005700 ENVIRONMENT              DIVISION.
005800*================================
005900 CONFIGURATION            SECTION.
006000 SPECIAL-NAMES.
006100     C01                 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT             SECTION.
006400 FILE-CONTROL.
006500     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
006600                                 ORGANIZATION LINE SEQUENTIAL
006700                                 FILE STATUS  WS-PARAM-STATUS.
006800*
006900     SELECT  SA-BASE-FILE       ASSIGN       BASE
007000                                 ORGANIZATION LINE SEQUENTIAL
007100                                 FILE STATUS  WS-BASE-STATUS.
007200*
007300     SELECT  SA-CONTEXT-FILE    ASSIGN       CONTEXT
007400                                 ORGANIZATION LINE SEQUENTIAL
007500                                 FILE STATUS  WS-CTX-STATUS.
007600*
007700     SELECT  SA-KPICARD-FILE    ASSIGN       KPICARD
007800                                 ORGANIZATION LINE SEQUENTIAL
007900                                 FILE STATUS  WS-KPI-STATUS.
008000*
008100 DATA                     DIVISION.
008200*================================
008300 FILE                     SECTION.
008400*
008500 FD  SA-PARAM-FILE.
008600 01  SA-PARAM-FILE-REC          PIC X(100).
008700*
008800 FD  SA-BASE-FILE.
008900 01  SA-BASE-FILE-REC           PIC X(400).
009000 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
009100     03  SA-BASE-BYTE            PIC X       OCCURS 400.
009200*
009300 FD  SA-CONTEXT-FILE.
009400 01  SA-CONTEXT-FILE-REC        PIC X(70).
009500 01  SA-CONTEXT-FILE-REC-BYTES REDEFINES SA-CONTEXT-FILE-REC.
009600     03  SA-CONTEXT-BYTE         PIC X       OCCURS 70.
009700*
009800 FD  SA-KPICARD-FILE.
009900 01  SA-KPICARD-FILE-REC        PIC X(90).
010000*
010100 WORKING-STORAGE          SECTION.
010200*-----------------------
010300 77  WS-PROG-NAME               PIC X(15)  VALUE "SA120 (1.03)".
010400*
010500 COPY "WSSAPRM.COB".
010600 COPY "WSSABAS.COB".
010700 COPY "WSSACTX.COB".
010800 COPY "WSSAKPI.COB".
010900*
011000 01  WS-TABLE-LIMITS.
011100     03  WS-MAX-YEARS            PIC 9(3)   COMP  VALUE 20.
011200     03  WS-MAX-YEARPROD         PIC 9(5)   COMP  VALUE 3000.
011300*
011400 01  WS-DATA.
011500     03  WS-PARAM-STATUS         PIC XX.
011600     03  WS-BASE-STATUS          PIC XX.
011700     03  WS-CTX-STATUS           PIC XX.
011800     03  WS-KPI-STATUS           PIC XX.
011900*
012000     03  WS-PREV-ORD-NO          PIC 9(6)      VALUE ZERO.
012100     03  WS-YEAR-COUNT           PIC 9(3)   COMP  VALUE ZERO.
012200     03  WS-YP-COUNT             PIC 9(5)   COMP  VALUE ZERO.
012300     03  WS-CUR-YR-IX            PIC 9(3)   COMP  VALUE ZERO.
012400     03  WS-CUR-YP-IX            PIC 9(5)   COMP  VALUE ZERO.
012500     03  WS-SRT-I                PIC 9(5)   COMP.
012600     03  WS-YP-I                 PIC 9(5)   COMP.
012700     03  WS-MAX-IX               PIC 9(5)   COMP.
012800     03  WS-TOP10-I              PIC 9(2)   COMP.
012900*
013000     03  WS-PCT-DENOM            PIC 9(7)   COMP.
013100*
013200     03  WS-PEND-YEAR            PIC 9(4)   COMP.
013300*
013400     03  WS-CURRENT-YEAR         PIC 9(4)   COMP  VALUE ZERO.
013500     03  WS-PREVIOUS-YEAR        PIC 9(4)   COMP  VALUE ZERO.
013600     03  WS-CUR-YEAR-IX          PIC 9(3)   COMP  VALUE ZERO.
013700     03  WS-PREV-YEAR-IX         PIC 9(3)   COMP  VALUE ZERO.
013800     03  WS-TARGET-YEAR          PIC 9(4)   COMP.
013900*
014000*    SCRATCH FIELDS FOR AA041-YEAR-METRICS, SHARED BY THE
014100*    CURRENT-YEAR AND PREVIOUS-YEAR CALLS.
014200*
014300     03  WS-CALC-YR-IX           PIC 9(3)   COMP.
014400     03  WS-CALC-REVENUE         PIC S9(11)V99  COMP-3.
014500     03  WS-CALC-ORDERS          PIC 9(7)   COMP.
014600     03  WS-CALC-AOV             PIC S9(9)V99   COMP-3.
014700     03  WS-CALC-ONTIME          PIC 9(3)V99    COMP-3.
014800     03  WS-CALC-CONCEN          PIC 9(3)V99    COMP-3.
014900     03  WS-TOP10-SUM            PIC S9(11)V99  COMP-3.
015000*
015100     03  SW-PEND-VALID           PIC X      VALUE "N".
015200         88  PEND-VALID              VALUE "Y".
015300     03  SW-DATE-INVALID         PIC X      VALUE "N".
015400         88  DATE-INVALID             VALUE "Y".
015500     03  SW-YEAR-FOUND           PIC X      VALUE "N".
015600         88  YEAR-FOUND               VALUE "Y".
015700     03  SW-YEARPROD-FOUND       PIC X      VALUE "N".
015800         88  YEARPROD-FOUND           VALUE "Y".
015900*
016000 01  ERROR-MESSAGES.
016100     03  SA120               PIC X(40)
016200         VALUE "SA120 BASE FILE WILL NOT OPEN - ABORT  ".
016300     03  SA121               PIC X(40)
016400         VALUE "SA121 CONTEXT FILE WILL NOT OPEN - READ".
016500     03  SA122               PIC X(40)
016600         VALUE "SA122 KPICARD FILE WILL NOT OPEN       ".
016700     03  SA123               PIC X(40)
016800         VALUE "SA123 CONTEXT FILE WON'T REOPEN - WRITE".
016900     03  SA124               PIC X(40)
017000         VALUE "SA124 YEAR TABLE FULL - RAISE LIMIT    ".
017100     03  SA125               PIC X(40)
017200         VALUE "SA125 YEAR/PRODUCT TABLE FULL          ".
017300     03  SA126               PIC X(40)
017400         VALUE "SA126 SAPARM FILE WILL NOT OPEN - ABORT".
017500 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
017600     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 7.
017700*
017800*   DATE-VALIDATION WORK AREA - SAME IDIOM AS SA010/SA020, USED
017900*   TO CHECK THE ORDER DATE WHEN A NEW ORDER STARTS, SO WE KNOW
018000*   WHICH YEAR (IF ANY) THE ORDER'S SALES BELONG TO.
018100*
018200 01  WS-DATE-CHECK.
018300     03  WS-DC-INPUT             PIC X(10).
018400     03  WS-DC-BROKEN REDEFINES WS-DC-INPUT.
018500         05  WS-DC-CCYY          PIC 9(4).
018600         05  FILLER              PIC X.
018700         05  WS-DC-MM            PIC 99.
018800         05  FILLER              PIC X.
018900         05  WS-DC-DD            PIC 99.
019000     03  WS-DC-DAYS-IN-MONTH     PIC 99      COMP.
019100*
019200 01  WS-MONTH-LENGTHS-TABLE.
019300     03  WS-MONTH-LENGTHS        PIC X(24)   VALUE
019400         "312831303130313130313031".
019500     03  WS-MONTH-LENGTHS-R REDEFINES WS-MONTH-LENGTHS.
019600         05  WS-MONTH-LEN        PIC 99      OCCURS 12.
019700*
019800 01  WS-LEAP-CHECK.
019900     03  WS-LC-QUOTIENT          PIC 9(4)    COMP.
020000     03  WS-LC-REMAINDER         PIC 9       COMP.
020100*
020200 01  WS-YEAR-TABLE.
020300     03  WS-YR-ENT               OCCURS 20 TIMES
020400                                 INDEXED BY WS-YR-NX.
020500         05  WS-YR-T-YEAR        PIC 9(4).
020600         05  WS-YR-T-REVENUE     PIC S9(11)V99  COMP-3.
020700         05  WS-YR-T-ORDERS      PIC 9(7)   COMP.
020800         05  WS-YR-T-SHIPPED     PIC 9(7)   COMP.
020900         05  WS-YR-T-ONTIME      PIC 9(7)   COMP.
021000*
021100 01  WS-YEARPROD-TABLE.
021200     03  WS-YP-ENT               OCCURS 3000 TIMES
021300                                 INDEXED BY WS-YP-NX.
021400         05  WS-YP-T-YEAR        PIC 9(4).
021500         05  WS-YP-T-PROD-CODE   PIC X(15).
021600         05  WS-YP-T-SALES       PIC S9(11)V99  COMP-3.
021700         05  WS-YP-T-USED        PIC X.
021800*
021900 PROCEDURE                DIVISION.
022000*========================
022100 AA000-MAIN                  SECTION.
022200***********************************
022300     DISPLAY  WS-PROG-NAME " STARTING".
022400     PERFORM  AA005-OPEN-FILES.
022500     PERFORM  AA010-READ-CONTEXT.
022600     PERFORM  AA020-ACCUMULATE       THRU AA020-EXIT.
022700     PERFORM  AA030-DETERMINE-YEARS.
022800     PERFORM  AA040-BUILD-KPI-CARD.
022900     PERFORM  AA060-FINISH-CONTEXT.
023000     CLOSE    SA-BASE-FILE SA-KPICARD-FILE.
023100     DISPLAY  WS-PROG-NAME " COMPLETE - CURRENT YEAR "
023200              WS-CURRENT-YEAR " BASE ROWS "
023300              SA-PRM-BASE-ROW-COUNT
023400              " INVALID " SA-PRM-INVALID-ROW-COUNT.
023500     GOBACK.
023600*
023700 AA000-EXIT.  EXIT SECTION.
023800*
023900*   SA-PRM-BASE-ROW-COUNT AND SA-PRM-INVALID-ROW-COUNT ARE
024000*   WORKED OUT BY SA010 WHILE IT BUILDS BASE - NO NEED TO GO
024100*   OVER THE SAME GROUND HERE (SA-REQ-4495).
024200*
024300 AA005-OPEN-FILES            SECTION.
024400***********************************
024500     OPEN     INPUT SA-PARAM-FILE.
024600     IF       WS-PARAM-STATUS NOT = "00"
024700              DISPLAY  SA126
024800              GOBACK   RETURNING 1.
024900     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
025000              AT END
025100              MOVE ZERO TO SA-PRM-BASE-ROW-COUNT
025200                           SA-PRM-INVALID-ROW-COUNT.
025300     CLOSE    SA-PARAM-FILE.
025400     OPEN     INPUT SA-BASE-FILE.
025500     IF       WS-BASE-STATUS NOT = "00"
025600              DISPLAY  SA120
025700              GOBACK   RETURNING 1.
025800     OPEN     OUTPUT SA-KPICARD-FILE.
025900     IF       WS-KPI-STATUS NOT = "00"
026000              DISPLAY  SA122
026100              GOBACK   RETURNING 1.
026200*
026300 AA005-EXIT.  EXIT SECTION.
026400*
026500*   PICKS UP THE PARTIAL CONTEXT RECORD SA070 LEFT BEHIND (THE
026600*   ORGANIZATIONAL COUNTS AND THE RISK/MISALIGNMENT ROLL-UP ARE
026700*   ALREADY THERE) SO THIS STEP CAN ADD ITS OWN FIELDS TO THE
026800*   SAME RECORD RATHER THAN OVERWRITE THEM.
026900*
027000 AA010-READ-CONTEXT           SECTION.
027100***********************************
027200     MOVE     ZERO TO SA-CONTEXT-RECORD.
027300     OPEN     INPUT SA-CONTEXT-FILE.
027400     IF       WS-CTX-STATUS NOT = "00"
027500              DISPLAY  SA121
027600              GOBACK   RETURNING 1.
027700     READ     SA-CONTEXT-FILE INTO SA-CONTEXT-RECORD
027800              AT END
027900              CONTINUE.
028000     CLOSE    SA-CONTEXT-FILE.
028100*
028200 AA010-EXIT.  EXIT SECTION.
028300*
028400*   ONE PASS OVER BASE.  ON THE FIRST LINE OF EACH ORDER WE
028500*   PICK UP THE ORDER'S YEAR (IF ITS ORDER DATE IS VALID) AND
028600*   ITS SHIPPED/ON-TIME STANDING - THESE ARE THE SAME ON EVERY
028700*   LINE OF THE ORDER SO THERE IS NO NEED TO LOOK AT THEM
028800*   AGAIN.  EVERY LINE OF A YEAR-VALID ORDER ADDS ITS SALES TO
028900*   THE YEAR AND YEAR/PRODUCT TOTALS.
029000*
029100 AA020-ACCUMULATE             SECTION.
029200***********************************
029300 AA020-READ.
029400     READ     SA-BASE-FILE INTO SA-BASE-RECORD
029500              AT END
029600              GO TO AA020-EXIT.
029700     IF       BAS-ORD-NO NOT = WS-PREV-ORD-NO
029800              PERFORM AA021-START-NEW-ORDER THRU AA021-EXIT
029900              MOVE BAS-ORD-NO TO WS-PREV-ORD-NO.
030000     IF       PEND-VALID
030100              PERFORM AA022-ACCUMULATE-LINE THRU AA022-EXIT.
030200     GO TO    AA020-READ.
030300 AA020-EXIT.  EXIT SECTION.
030400*
030500 AA021-START-NEW-ORDER        SECTION.
030600************************************
030700     MOVE     "N" TO SW-PEND-VALID.
030800     MOVE     BAS-ORD-DATE TO WS-DC-INPUT.
030900     PERFORM  AA800-VALIDATE-DATE.
031000     IF       DATE-INVALID
031100              GO TO AA021-EXIT.
031200     MOVE     "Y" TO SW-PEND-VALID.
031300     MOVE     WS-DC-CCYY TO WS-PEND-YEAR.
031400     PERFORM  AA027-FIND-OR-ADD-YEAR.
031500     ADD      1 TO WS-YR-T-ORDERS (WS-CUR-YR-IX).
031600     IF       BAS-SHIP-DATE NOT = SPACES
031700              ADD 1 TO WS-YR-T-SHIPPED (WS-CUR-YR-IX)
031800              IF   BAS-SHIP-DATE <= BAS-REQ-DATE
031900                   ADD 1 TO WS-YR-T-ONTIME (WS-CUR-YR-IX)
032000              END-IF
032100     END-IF.
032200*
032300 AA021-EXIT.  EXIT SECTION.
032400*
032500 AA022-ACCUMULATE-LINE        SECTION.
032600************************************
032700     ADD      BAS-LINE-SALES TO WS-YR-T-REVENUE (WS-CUR-YR-IX).
032800     PERFORM  AA028-FIND-OR-ADD-YEARPROD.
032900     ADD      BAS-LINE-SALES TO WS-YP-T-SALES (WS-CUR-YP-IX).
033000*
033100 AA022-EXIT.  EXIT SECTION.
033200*
033300 AA027-FIND-OR-ADD-YEAR       SECTION.
033400************************************
033500     MOVE     "N" TO SW-YEAR-FOUND.
033600     MOVE     ZERO TO WS-SRT-I.
033700 AA027-LOOP.
033800     ADD      1 TO WS-SRT-I.
033900     IF       WS-SRT-I > WS-YEAR-COUNT
034000              GO TO AA027-NOT-FOUND.
034100     IF       WS-YR-T-YEAR (WS-SRT-I) = WS-PEND-YEAR
034200              MOVE "Y" TO SW-YEAR-FOUND
034300              MOVE WS-SRT-I TO WS-CUR-YR-IX
034400              GO TO AA027-EXIT.
034500     GO TO    AA027-LOOP.
034600 AA027-NOT-FOUND.
034700     IF       WS-YEAR-COUNT >= WS-MAX-YEARS
034800              DISPLAY SA124
034900              GOBACK  RETURNING 1.
035000     ADD      1 TO WS-YEAR-COUNT.
035100     MOVE     WS-YEAR-COUNT TO WS-CUR-YR-IX.
035200     MOVE     WS-PEND-YEAR TO WS-YR-T-YEAR (WS-CUR-YR-IX).
035300     MOVE     ZERO TO WS-YR-T-REVENUE (WS-CUR-YR-IX)
035400                       WS-YR-T-ORDERS (WS-CUR-YR-IX)
035500                       WS-YR-T-SHIPPED (WS-CUR-YR-IX)
035600                       WS-YR-T-ONTIME (WS-CUR-YR-IX).
035700 AA027-EXIT.  EXIT SECTION.
035800*
035900 AA028-FIND-OR-ADD-YEARPROD   SECTION.
036000************************************
036100     MOVE     "N" TO SW-YEARPROD-FOUND.
036200     MOVE     ZERO TO WS-YP-I.
036300 AA028-LOOP.
036400     ADD      1 TO WS-YP-I.
036500     IF       WS-YP-I > WS-YP-COUNT
036600              GO TO AA028-NOT-FOUND.
036700     IF       WS-YP-T-YEAR (WS-YP-I) = WS-PEND-YEAR
036800              AND WS-YP-T-PROD-CODE (WS-YP-I) = BAS-PROD-CODE
036900              MOVE "Y" TO SW-YEARPROD-FOUND
037000              MOVE WS-YP-I TO WS-CUR-YP-IX
037100              GO TO AA028-EXIT.
037200     GO TO    AA028-LOOP.
037300 AA028-NOT-FOUND.
037400     IF       WS-YP-COUNT >= WS-MAX-YEARPROD
037500              DISPLAY SA125
037600              GOBACK  RETURNING 1.
037700     ADD      1 TO WS-YP-COUNT.
037800     MOVE     WS-YP-COUNT TO WS-CUR-YP-IX.
037900     MOVE     WS-PEND-YEAR TO WS-YP-T-YEAR (WS-CUR-YP-IX).
038000     MOVE     BAS-PROD-CODE TO WS-YP-T-PROD-CODE (WS-CUR-YP-IX).
038100     MOVE     ZERO TO WS-YP-T-SALES (WS-CUR-YP-IX).
038200     MOVE     "N" TO WS-YP-T-USED (WS-CUR-YP-IX).
038300 AA028-EXIT.  EXIT SECTION.
038400*
038500*    A DATE IS VALID WHEN IT IS TEN NON-SPACE CHARACTERS,
038600*    CCYY-MM-DD FORM, A REAL MONTH 01-12 AND A DAY WITHIN THAT
038700*    MONTH'S LENGTH.  SAME IDIOM AS SA010/SA020.
038800*
038900 AA800-VALIDATE-DATE          SECTION.
039000************************************
039100     MOVE     "N" TO SW-DATE-INVALID.
039200     IF       WS-DC-INPUT = SPACES
039300              MOVE "Y" TO SW-DATE-INVALID
039400              GO TO AA800-EXIT.
039500     IF       WS-DC-INPUT (5:1) NOT = "-" OR
039600              WS-DC-INPUT (8:1) NOT = "-"
039700              MOVE "Y" TO SW-DATE-INVALID
039800              GO TO AA800-EXIT.
039900     IF       WS-DC-MM < 1 OR > 12
040000              MOVE "Y" TO SW-DATE-INVALID
040100              GO TO AA800-EXIT.
040200     MOVE     WS-MONTH-LEN (WS-DC-MM) TO WS-DC-DAYS-IN-MONTH.
040300     IF       WS-DC-MM = 2
040400              DIVIDE WS-DC-CCYY BY 4 GIVING WS-LC-QUOTIENT
040500                      REMAINDER WS-LC-REMAINDER
040600              IF      WS-LC-REMAINDER = 0
040700                      MOVE 29 TO WS-DC-DAYS-IN-MONTH
040800              END-IF
040900     END-IF.
041000     IF       WS-DC-DD < 1 OR > WS-DC-DAYS-IN-MONTH
041100              MOVE "Y" TO SW-DATE-INVALID.
041200*
041300 AA800-EXIT.  EXIT SECTION.
041400*
041500*   R16 - CURRENT YEAR IS THE HIGHEST YEAR WE SAW; PREVIOUS IS
041600*   CURRENT MINUS ONE, WHETHER OR NOT WE HAVE DATA FOR IT.
041700*
041800 AA030-DETERMINE-YEARS        SECTION.
041900***********************************
042000     MOVE     ZERO TO WS-CUR-YEAR-IX.
042100     MOVE     ZERO TO WS-SRT-I.
042200 AA030-LOOP.
042300     ADD      1 TO WS-SRT-I.
042400     IF       WS-SRT-I > WS-YEAR-COUNT
042500              GO TO AA030-FOUND-CURRENT.
042600     IF       WS-CUR-YEAR-IX = ZERO
042700              OR WS-YR-T-YEAR (WS-SRT-I) >
042800                 WS-YR-T-YEAR (WS-CUR-YEAR-IX)
042900              MOVE WS-SRT-I TO WS-CUR-YEAR-IX.
043000     GO TO    AA030-LOOP.
043100 AA030-FOUND-CURRENT.
043200     IF       WS-CUR-YEAR-IX = ZERO
043300              GO TO AA030-EXIT.
043400     MOVE     WS-YR-T-YEAR (WS-CUR-YEAR-IX) TO WS-CURRENT-YEAR.
043500     COMPUTE  WS-PREVIOUS-YEAR = WS-CURRENT-YEAR - 1.
043600     MOVE     ZERO TO WS-PREV-YEAR-IX.
043700     MOVE     ZERO TO WS-SRT-I.
043800 AA030-PREV-LOOP.
043900     ADD      1 TO WS-SRT-I.
044000     IF       WS-SRT-I > WS-YEAR-COUNT
044100              GO TO AA030-EXIT.
044200     IF       WS-YR-T-YEAR (WS-SRT-I) = WS-PREVIOUS-YEAR
044300              MOVE WS-SRT-I TO WS-PREV-YEAR-IX
044400              GO TO AA030-EXIT.
044500     GO TO    AA030-PREV-LOOP.
044600 AA030-EXIT.
044700*
044800 AA040-BUILD-KPI-CARD         SECTION.
044900***********************************
045000     MOVE     WS-CUR-YEAR-IX TO WS-CALC-YR-IX.
045100     PERFORM  AA041-YEAR-METRICS THRU AA041-EXIT.
045200     MOVE     WS-CALC-REVENUE TO KPI-REVENUE-Y.
045300     MOVE     WS-CALC-ORDERS  TO KPI-ORDERS-Y.
045400     MOVE     WS-CALC-AOV     TO KPI-AOV-Y.
045500     MOVE     WS-CALC-ONTIME  TO KPI-ONTIME-Y.
045600     MOVE     WS-CALC-CONCEN  TO KPI-CONCEN-Y.
045700*
045800     MOVE     WS-PREV-YEAR-IX TO WS-CALC-YR-IX.
045900     PERFORM  AA041-YEAR-METRICS THRU AA041-EXIT.
046000     MOVE     WS-CALC-REVENUE TO KPI-REVENUE-P.
046100     MOVE     WS-CALC-ORDERS  TO KPI-ORDERS-P.
046200     MOVE     WS-CALC-AOV     TO KPI-AOV-P.
046300     MOVE     WS-CALC-ONTIME  TO KPI-ONTIME-P.
046400     MOVE     WS-CALC-CONCEN  TO KPI-CONCEN-P.
046500*
046600     MOVE     SA-KPICARD-RECORD TO SA-KPICARD-FILE-REC.
046700     WRITE    SA-KPICARD-FILE-REC.
046800*
046900 AA040-EXIT.  EXIT SECTION.
047000*
047100*   COMPUTES REVENUE, ORDERS, AOV, ON-TIME RATE AND PRODUCT
047200*   CONCENTRATION FOR ONE YEAR (WS-CALC-YR-IX) - CALLED ONCE
047300*   FOR THE CURRENT YEAR AND ONCE FOR THE PREVIOUS YEAR.  A
047400*   ZERO INDEX MEANS THE YEAR HAS NO DATA AT ALL.
047500*
047600 AA041-YEAR-METRICS           SECTION.
047700***********************************
047800     IF       WS-CALC-YR-IX = ZERO
047900              MOVE ZERO TO WS-CALC-REVENUE WS-CALC-ORDERS
048000                           WS-CALC-AOV WS-CALC-ONTIME
048100                           WS-CALC-CONCEN
048200              GO TO AA041-EXIT.
048300     MOVE     WS-YR-T-REVENUE (WS-CALC-YR-IX) TO WS-CALC-REVENUE.
048400     MOVE     WS-YR-T-ORDERS  (WS-CALC-YR-IX) TO WS-CALC-ORDERS.
048500     IF       WS-CALC-ORDERS = ZERO
048600              MOVE ZERO TO WS-CALC-AOV
048700     ELSE
048800              COMPUTE WS-CALC-AOV ROUNDED =
048900                      WS-CALC-REVENUE / WS-CALC-ORDERS
049000     END-IF.
049100     IF       WS-YR-T-SHIPPED (WS-CALC-YR-IX) = ZERO
049200              MOVE ZERO TO WS-CALC-ONTIME
049300     ELSE
049400              COMPUTE WS-CALC-ONTIME ROUNDED =
049500                      WS-YR-T-ONTIME (WS-CALC-YR-IX) * 100 /
049600                      WS-YR-T-SHIPPED (WS-CALC-YR-IX)
049700     END-IF.
049800     MOVE     WS-YR-T-YEAR (WS-CALC-YR-IX) TO WS-TARGET-YEAR.
049900     PERFORM  AA050-CONCENTRATION THRU AA050-EXIT.
050000*
050100 AA041-EXIT.  EXIT SECTION.
050200*
050300*   R13 - TOP-10 PRODUCTS BY THAT YEAR'S SALES, AS A PERCENTAGE
050400*   OF THE YEAR'S TOTAL SALES (WS-CALC-REVENUE, SET BY AA041
050500*   BEFORE THIS IS CALLED).
050600*
050700 AA050-CONCENTRATION          SECTION.
050800***********************************
050900     MOVE     ZERO TO WS-YP-I.
051000 AA050-RESET-LOOP.
051100     ADD      1 TO WS-YP-I.
051200     IF       WS-YP-I > WS-YP-COUNT
051300              GO TO AA050-RESET-DONE.
051400     IF       WS-YP-T-YEAR (WS-YP-I) = WS-TARGET-YEAR
051500              MOVE "N" TO WS-YP-T-USED (WS-YP-I).
051600     GO TO    AA050-RESET-LOOP.
051700 AA050-RESET-DONE.
051800     MOVE     ZERO TO WS-TOP10-SUM.
051900     MOVE     ZERO TO WS-TOP10-I.
052000 AA050-LOOP.
052100     ADD      1 TO WS-TOP10-I.
052200     IF       WS-TOP10-I > 10
052300              GO TO AA050-CALC.
052400     PERFORM  AA052-FIND-MAX-UNUSED THRU AA052-EXIT.
052500     IF       WS-MAX-IX = ZERO
052600              GO TO AA050-CALC.
052700     ADD      WS-YP-T-SALES (WS-MAX-IX) TO WS-TOP10-SUM.
052800     MOVE     "Y" TO WS-YP-T-USED (WS-MAX-IX).
052900     GO TO    AA050-LOOP.
053000 AA050-CALC.
053100     IF       WS-CALC-REVENUE = ZERO
053200              MOVE ZERO TO WS-CALC-CONCEN
053300     ELSE
053400              COMPUTE WS-CALC-CONCEN ROUNDED =
053500                      WS-TOP10-SUM * 100 / WS-CALC-REVENUE
053600     END-IF.
053700*
053800 AA050-EXIT.  EXIT SECTION.
053900*
054000 AA052-FIND-MAX-UNUSED        SECTION.
054100***********************************
054200     MOVE     ZERO TO WS-MAX-IX.
054300     MOVE     ZERO TO WS-YP-I.
054400 AA052-LOOP.
054500     ADD      1 TO WS-YP-I.
054600     IF       WS-YP-I > WS-YP-COUNT
054700              GO TO AA052-EXIT.
054800     IF       WS-YP-T-YEAR (WS-YP-I) NOT = WS-TARGET-YEAR
054900              GO TO AA052-LOOP.
055000     IF       WS-YP-T-USED (WS-YP-I) = "Y"
055100              GO TO AA052-LOOP.
055200     IF       WS-MAX-IX = ZERO
055300              MOVE WS-YP-I TO WS-MAX-IX
055400     ELSE
055500              IF   WS-YP-T-SALES (WS-YP-I) >
055600                   WS-YP-T-SALES (WS-MAX-IX)
055700                   MOVE WS-YP-I TO WS-MAX-IX
055800              END-IF
055900     END-IF.
056000     GO TO    AA052-LOOP.
056100 AA052-EXIT.  EXIT SECTION.
056200*
056300*   ADDS THE INVALID-ROW COUNT AND PERCENTAGE TO THE CONTEXT
056400*   RECORD SA070 STARTED, AND REWRITES THE (SINGLE-RECORD)
056500*   FILE - THE OFFICE/SALES-REP/COUNTRY/CUSTOMER AND RISK
056600*   FIELDS SA070 ALREADY SET ARE CARRIED THROUGH UNCHANGED.
056700*
056800 AA060-FINISH-CONTEXT         SECTION.
056900***********************************
057000     MOVE     SA-PRM-INVALID-ROW-COUNT TO CTX-INVALID-ROWS.
057100     MOVE     SA-PRM-BASE-ROW-COUNT TO WS-PCT-DENOM.
057200     IF       WS-PCT-DENOM = ZERO
057300              MOVE 1 TO WS-PCT-DENOM.
057400     COMPUTE  CTX-INVALID-PCT ROUNDED =
057500              SA-PRM-INVALID-ROW-COUNT * 100 / WS-PCT-DENOM.
057600     OPEN     OUTPUT SA-CONTEXT-FILE.
057700     IF       WS-CTX-STATUS NOT = "00"
057800              DISPLAY  SA123
057900              GOBACK   RETURNING 1.
058000     MOVE     SA-CONTEXT-RECORD TO SA-CONTEXT-FILE-REC.
058100     WRITE    SA-CONTEXT-FILE-REC.
058200     CLOSE    SA-CONTEXT-FILE.
058300*
058400 AA060-EXIT.  EXIT SECTION.
