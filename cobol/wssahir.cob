000100*****************************************************
000200*   RECORD DEFINITION FOR THE HIGH-RISK CUSTOMER    *
000300*        FILE - OUTPUT OF SA070 (U7), QUALIFYING     *
000400*        CUSTOMERS ONLY, BY AMOUNT-AT-RISK DESC       *
000500*****************************************************
000600*  RECORD 130 BYTES, ROUNDED, 10 BYTES OF FILLER.
000700*
000800* 10/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-HIGHRISK-RECORD.
001100     03  HIR-CUST-NO         PIC 9(6).
001200     03  HIR-CUST-NAME       PIC X(50).
001300     03  HIR-COUNTRY         PIC X(20).
001400     03  HIR-TOTAL-SALES     PIC S9(11)V99.
001500     03  HIR-CREDIT-LIMIT    PIC S9(9)V99.
001600     03  HIR-RISK-RATIO      PIC 9(5)V99.
001700     03  HIR-AMT-AT-RISK     PIC S9(11)V99.
001800     03  FILLER              PIC X(10).
