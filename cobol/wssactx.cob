000100*****************************************************
000200*   RECORD DEFINITION FOR THE CONTEXT / DATA-       *
000300*        QUALITY SUMMARY FILE - OUTPUT OF SA070     *
000400*        (U16 PARTIAL) AND SA120 (U15/U18) - ONE    *
000500*        RECORD ONLY                                  *
000600*****************************************************
000700*  RECORD 70 BYTES, ROUNDED, 1 BYTE OF FILLER.
000800*
000900*  SA070 WRITES THE RECORD FIRST WITH THE DIAGNOSTIC
001000*  ROLL-UP FIELDS (U16) SET AND THE CONTEXT/QUALITY
001100*  FIELDS ZERO; SA120 RE-READS IT, ADDS ITS OWN
001200*  FIELDS (U15/U18) AND REWRITES.
001300*
001400* 20/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001500* 09/12/25 RWB - SA-REQ-4501 ADDED CTX-GEO-HIGH-COUNT AND
001600*                CTX-GEO-LOW-COUNT SO SA900'S DIAGNOSTIC
001700*                BLOCK CAN CARRY THE GEO ANOMALY TALLY
001800*                WITHOUT SA900 HAVING TO OPEN GEOANOM ITSELF.
001900*
002000 01  SA-CONTEXT-RECORD.
002100     03  CTX-OFFICES         PIC 9(3).
002200     03  CTX-SALES-REPS      PIC 9(5).
002300     03  CTX-COUNTRIES       PIC 9(3).
002400     03  CTX-CUSTOMERS       PIC 9(5).
002500     03  CTX-HIGHRISK-COUNT  PIC 9(5).
002600     03  CTX-AMT-AT-RISK     PIC S9(13)V99.
002700     03  CTX-MISALIGN-COUNT  PIC 9(5).
002800     03  CTX-OVER-COUNT      PIC 9(5).
002900     03  CTX-UNDER-COUNT     PIC 9(5).
003000     03  CTX-GEO-HIGH-COUNT  PIC 9(3).
003100     03  CTX-GEO-LOW-COUNT   PIC 9(3).
003200     03  CTX-INVALID-ROWS    PIC 9(7).
003300     03  CTX-INVALID-PCT     PIC 9(3)V99.
003400     03  FILLER              PIC X(1).
