000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE PRODUCT MASTER        *
000400*              FILE (PRODUCTS)                      *
000500*      SORTED BY PRD-CODE ASCENDING                 *
000600*****************************************************
000700*  FILE SIZE 153 BYTES - FIXED, NO SPARE BYTES.
000800*  INTERCHANGE LAYOUT - SEE NOTE IN WSSAORD.COB.
000900*
001000* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001100*
001200 01  SA-PRODUCT-RECORD.
001300     03  PRD-CODE            PIC X(15).
001400     03  PRD-NAME            PIC X(70).
001500     03  PRD-LINE            PIC X(50).
001600     03  PRD-BUY-PRICE       PIC S9(7)V99.
001700     03  PRD-MSRP            PIC S9(7)V99.
