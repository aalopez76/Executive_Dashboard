000100******************************************************************
000200*                                                                *
000300*          SALES ANALYTICS - CUSTOMER SALES AGGREGATE (ABC)      *
000400*      ONE RECORD PER CUSTOMER, RANKED DESCENDING BY SALES       *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             SA030.
001000 AUTHOR.                 R W BRENT.
001100 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001200 DATE-WRITTEN.           07/11/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    REMARKS.            STEP U3 OF THE NIGHTLY SALES ANALYTICS
001700*                        RUN.  ACCUMULATES BASE INTO A PER-
001800*                        CUSTOMER TABLE (TOTAL SALES, DISTINCT
001900*                        ORDERS, DISTINCT PRODUCTS BOUGHT), THEN
002000*                        RANKS DESCENDING BY TOTAL SALES AND
002100*                        WALKS THE RANKED TABLE ASSIGNING THE
002200*                        ABC CLASS FROM THE CUMULATIVE SHARE OF
002300*                        SALES (A TO 80%, B TO 95%, REST C).
002400*                        THE CUSTOMER GRAND TOTAL IS LEFT IN
002500*                        SAPARM FOR SA070/SA120 TO PICK UP.
002600*
002700*    CALLED MODULES.     NONE.
002800*
002900*    FILES USED.         SAPARM.     RUN PARAMETERS - I/O.
003000*                        BASE.       INPUT.
003100*                        CUSTAGG.    OUTPUT.
003200*
003300*    TABLE SIZES.        4000 CUSTOMERS, 120 DISTINCT PRODUCTS
003400*                        PER CUSTOMER.  RAISE IF CLASSIC MODELS
003500*                        EVER OUTGROWS THESE.
003600*
003700*    ERROR MESSAGES USED.
003800*                        SA030 - 32.
003900*
004000* CHANGES:
004100* 07/11/85 RWB -     CREATED.
004200* 15/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004300* 21/02/90 RWB - .02 CUSTOMER TABLE RAISED 500 -> 4000 (SAME
004400*                    CHANGE AS SA010, SA-REQ-2201).
004500* 12/07/96 JBH -     Y2K PROGRAMME - NO DATE ARITHMETIC IN THIS
004600*                    STEP, REVIEWED AND LEFT ALONE.
004700* 30/09/21 PMS - .03 DISTINCT-PRODUCT TABLE RAISED 60 -> 120
004800*                    PER CUSTOMER AFTER THE CATALOGUE GREW.
004900*
005000******************************************************************
005100*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400 CONFIGURATION            SECTION.
005500 SPECIAL-NAMES.
005600     C01                 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT             SECTION.
005900 FILE-CONTROL.
006000     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
006100                                 ORGANIZATION LINE SEQUENTIAL
006200                                 FILE STATUS  WS-PARAM-STATUS.
006300*
006400     SELECT  SA-BASE-FILE       ASSIGN       BASE
006500                                 ORGANIZATION LINE SEQUENTIAL
006600                                 FILE STATUS  WS-BAS-STATUS.
006700*
006800     SELECT  SA-CUSTAGG-FILE    ASSIGN       CUSTAGG
006900                                 ORGANIZATION LINE SEQUENTIAL
007000                                 FILE STATUS  WS-CAG-STATUS.
007100*
007200 DATA                     DIVISION.
007300*================================
007400 FILE                     SECTION.
007500*
007600 FD  SA-PARAM-FILE.
007700 01  SA-PARAM-FILE-REC          PIC X(100).
007800*
007900 FD  SA-BASE-FILE.
008000 01  SA-BASE-FILE-REC           PIC X(400).
008100 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
008200     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008300*
008400 FD  SA-CUSTAGG-FILE.
008500 01  SA-CUSTAGG-FILE-REC        PIC X(130).
008600 01  SA-CUSTAGG-FILE-REC-BYTES REDEFINES SA-CUSTAGG-FILE-REC.
008700     03  SA-CUSTAGG-BYTE         PIC X       OCCURS 130.
008800*
008900 WORKING-STORAGE          SECTION.
009000*-----------------------
009100 77  WS-PROG-NAME               PIC X(15)  VALUE "SA030 (1.03)".
009200*
009300 COPY "WSSAPRM.COB".
009400 COPY "WSSABAS.COB".
009500 COPY "WSSACAG.COB".
009600*
009700 01  WS-TABLE-LIMITS.
009800     03  WS-MAX-CUSTOMERS        PIC 9(5)   COMP  VALUE 4000.
009900     03  WS-MAX-PROD-PER-CUST    PIC 9(4)   COMP  VALUE 120.
010000*
010100 01  WS-DATA.
010200     03  WS-PARAM-STATUS         PIC XX.
010300     03  WS-BAS-STATUS           PIC XX.
010400     03  WS-CAG-STATUS           PIC XX.
010500     03  WS-LINES-READ           PIC 9(7)   COMP  VALUE ZERO.
010600*
010700     03  WS-PREV-ORD-NO          PIC 9(6)   VALUE ZERO.
010800     03  WS-CUR-CUST-IX          PIC 9(5)   COMP  VALUE ZERO.
010900*
011000     03  WS-SRT-I                PIC 9(5)   COMP.
011100     03  WS-SRT-J                PIC 9(5)   COMP.
011200     03  WS-SRT-MAX              PIC 9(5)   COMP.
011300*
011400     03  WS-GRAND-TOTAL          PIC S9(13)V99 COMP-3 VALUE ZERO.
011500     03  WS-RUNNING-SALES        PIC S9(13)V99 COMP-3 VALUE ZERO.
011600     03  WS-CUM-PCT              PIC 9(5)V99   COMP-3 VALUE ZERO.
011700*
011800     03  SW-CUST-FOUND           PIC X      VALUE "N".
011900         88  CUST-FOUND              VALUE "Y".
012000     03  SW-PROD-SEEN            PIC X      VALUE "N".
012100         88  PROD-ALREADY-SEEN       VALUE "Y".
012200*
012300 01  ERROR-MESSAGES.
012400     03  SA030               PIC X(40)
012500         VALUE "SA030 BASE FILE WILL NOT OPEN - ABORT  ".
012600     03  SA031               PIC X(40)
012700         VALUE "SA031 CUSTAGG FILE WILL NOT OPEN       ".
012800     03  SA032               PIC X(40)
012900         VALUE "SA032 CUSTOMER TABLE FULL - RAISE LIMIT".
013000 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
013100     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 3.
013200*
013300 01  WS-CUSTOMER-TABLE.
013400     03  WS-CUS-ENT              OCCURS 4000 TIMES
013500                                 INDEXED BY WS-CUS-NX.
013600         05  WS-CUS-T-NO         PIC 9(6).
013700         05  WS-CUS-T-NAME       PIC X(50).
013800         05  WS-CUS-T-COUNTRY    PIC X(20).
013900         05  WS-CUS-T-TOTAL-SALES PIC S9(11)V99 COMP-3.
014000         05  WS-CUS-T-NUM-ORDERS PIC 9(7)       COMP.
014100         05  WS-CUS-T-PROD-SEEN  OCCURS 120 TIMES
014200                                 PIC X(15).
014300         05  WS-CUS-T-PROD-CNT   PIC 9(4)       COMP.
014400         05  WS-CUS-T-RANK       PIC 9(5)       COMP.
014500*
014600 01  WS-CUSTOMER-COUNT           PIC 9(5)   COMP  VALUE ZERO.
014700*
014800 01  WS-SWAP-ENTRY.
014900     03  WS-SWAP-NO              PIC 9(6).
015000     03  WS-SWAP-NAME            PIC X(50).
015100     03  WS-SWAP-COUNTRY         PIC X(20).
015200     03  WS-SWAP-TOTAL-SALES     PIC S9(11)V99 COMP-3.
015300     03  WS-SWAP-NUM-ORDERS      PIC 9(7)      COMP.
015400     03  WS-SWAP-PROD-CNT        PIC 9(4)      COMP.
015500*
015600 PROCEDURE                DIVISION.
015700*========================
015800 AA000-MAIN                  SECTION.
015900***********************************
016000     DISPLAY  WS-PROG-NAME " STARTING".
016100     PERFORM  AA005-OPEN-FILES.
016200     PERFORM  AA020-ACCUMULATE  THRU AA020-EXIT.
016300     PERFORM  AA030-COMPUTE-GRAND-TOTAL.
016400     PERFORM  AA040-RANK-CLASSIFY.
016500     PERFORM  AA050-WRITE-OUTPUT THRU AA050-EXIT.
016600     PERFORM  AA060-UPDATE-PARAM.
016700     CLOSE    SA-BASE-FILE SA-CUSTAGG-FILE.
016800     DISPLAY  WS-PROG-NAME " COMPLETE - CUSTOMERS "
016900              WS-CUSTOMER-COUNT " GRAND TOTAL " WS-GRAND-TOTAL.
017000     GOBACK.
017100*
017200 AA000-EXIT.  EXIT SECTION.
017300*
017400 AA005-OPEN-FILES            SECTION.
017500***********************************
017600     OPEN     INPUT SA-BASE-FILE.
017700     IF       WS-BAS-STATUS NOT = "00"
017800              DISPLAY  SA030
017900              GOBACK   RETURNING 1.
018000     OPEN     OUTPUT SA-CUSTAGG-FILE.
018100     IF       WS-CAG-STATUS NOT = "00"
018200              DISPLAY  SA031
018300              GOBACK   RETURNING 1.
018400     OPEN     I-O SA-PARAM-FILE.
018500*
018600 AA005-EXIT.  EXIT SECTION.
018700*
018800 AA020-ACCUMULATE             SECTION.
018900************************************
019000 AA020-READ.
019100     READ     SA-BASE-FILE INTO SA-BASE-RECORD
019200              AT END
019300              GO TO AA020-EXIT.
019400     ADD      1 TO WS-LINES-READ.
019500     PERFORM  AA021-FIND-OR-ADD-CUSTOMER.
019600     IF       BAS-ORD-NO NOT = WS-PREV-ORD-NO
019700              ADD 1 TO WS-CUS-T-NUM-ORDERS (WS-CUR-CUST-IX)
019800              MOVE BAS-ORD-NO TO WS-PREV-ORD-NO.
019900     ADD      BAS-LINE-SALES TO
020000              WS-CUS-T-TOTAL-SALES (WS-CUR-CUST-IX).
020100     PERFORM  AA022-FIND-OR-ADD-PRODUCT.
020200     GO TO    AA020-READ.
020300 AA020-EXIT.  EXIT SECTION.
020400*
020500 AA021-FIND-OR-ADD-CUSTOMER   SECTION.
020600************************************
020700     MOVE     "N" TO SW-CUST-FOUND.
020800     MOVE     ZERO TO WS-SRT-I.
020900 AA021-LOOP.
021000     ADD      1 TO WS-SRT-I.
021100     IF       WS-SRT-I > WS-CUSTOMER-COUNT
021200              GO TO AA021-NOT-FOUND.
021300     IF       WS-CUS-T-NO (WS-SRT-I) = BAS-CUST-NO
021400              MOVE "Y" TO SW-CUST-FOUND
021500              MOVE WS-SRT-I TO WS-CUR-CUST-IX
021600              GO TO AA021-EXIT.
021700     GO TO    AA021-LOOP.
021800 AA021-NOT-FOUND.
021900     IF       WS-CUSTOMER-COUNT >= WS-MAX-CUSTOMERS
022000              DISPLAY SA032
022100              GOBACK  RETURNING 1.
022200     ADD      1 TO WS-CUSTOMER-COUNT.
022300     MOVE     WS-CUSTOMER-COUNT TO WS-CUR-CUST-IX.
022400     MOVE     BAS-CUST-NO      TO WS-CUS-T-NO (WS-CUR-CUST-IX).
022500     MOVE     BAS-CUST-NAME    TO WS-CUS-T-NAME (WS-CUR-CUST-IX).
022600     MOVE     BAS-COUNTRY      TO WS-CUS-T-COUNTRY (WS-CUR-CUST-IX).
022700     MOVE     ZERO TO WS-CUS-T-TOTAL-SALES (WS-CUR-CUST-IX)
022800                       WS-CUS-T-NUM-ORDERS (WS-CUR-CUST-IX)
022900                       WS-CUS-T-PROD-CNT (WS-CUR-CUST-IX).
023000 AA021-EXIT.  EXIT SECTION.
023100*
023200 AA022-FIND-OR-ADD-PRODUCT    SECTION.
023300************************************
023400     MOVE     "N" TO SW-PROD-SEEN.
023500     MOVE     ZERO TO WS-SRT-J.
023600 AA022-LOOP.
023700     ADD      1 TO WS-SRT-J.
023800     IF       WS-SRT-J > WS-CUS-T-PROD-CNT (WS-CUR-CUST-IX)
023900              GO TO AA022-NOT-FOUND.
024000     IF       WS-CUS-T-PROD-SEEN (WS-CUR-CUST-IX, WS-SRT-J) =
024100              BAS-PROD-CODE
024200              MOVE "Y" TO SW-PROD-SEEN
024300              GO TO AA022-EXIT.
024400     GO TO    AA022-LOOP.
024500 AA022-NOT-FOUND.
024600     IF       WS-CUS-T-PROD-CNT (WS-CUR-CUST-IX) >=
024700              WS-MAX-PROD-PER-CUST
024800              GO TO AA022-EXIT.
024900     ADD      1 TO WS-CUS-T-PROD-CNT (WS-CUR-CUST-IX).
025000     MOVE     BAS-PROD-CODE TO
025100              WS-CUS-T-PROD-SEEN (WS-CUR-CUST-IX,
025200              WS-CUS-T-PROD-CNT (WS-CUR-CUST-IX)).
025300 AA022-EXIT.  EXIT SECTION.
025400*
025500 AA030-COMPUTE-GRAND-TOTAL    SECTION.
025600************************************
025700     MOVE     ZERO TO WS-GRAND-TOTAL.
025800     MOVE     ZERO TO WS-SRT-I.
025900 AA030-LOOP.
026000     ADD      1 TO WS-SRT-I.
026100     IF       WS-SRT-I > WS-CUSTOMER-COUNT
026200              GO TO AA030-EXIT.
026300     ADD      WS-CUS-T-TOTAL-SALES (WS-SRT-I) TO WS-GRAND-TOTAL.
026400     GO TO    AA030-LOOP.
026500 AA030-EXIT.  EXIT SECTION.
026600*
026700 AA040-RANK-CLASSIFY          SECTION.
026800************************************
026900*
027000*    SELECTION SORT DESCENDING BY TOTAL SALES - THE TABLE IS
027100*    AT MOST 4000 ENTRIES, ADEQUATE WITHOUT A SORT VERB.
027200*
027300     IF       WS-CUSTOMER-COUNT < 2
027400              GO TO AA040-EXIT.
027500     MOVE     1 TO WS-SRT-I.
027600 AA040-OUTER.
027700     IF       WS-SRT-I >= WS-CUSTOMER-COUNT
027800              GO TO AA040-EXIT.
027900     MOVE     WS-SRT-I TO WS-SRT-MAX.
028000     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
028100 AA040-INNER.
028200     IF       WS-SRT-J > WS-CUSTOMER-COUNT
028300              GO TO AA040-SWAP-CHECK.
028400     IF       WS-CUS-T-TOTAL-SALES (WS-SRT-J) >
028500              WS-CUS-T-TOTAL-SALES (WS-SRT-MAX)
028600              MOVE WS-SRT-J TO WS-SRT-MAX.
028700     ADD      1 TO WS-SRT-J.
028800     GO TO    AA040-INNER.
028900 AA040-SWAP-CHECK.
029000     IF       WS-SRT-MAX NOT = WS-SRT-I
029100              PERFORM AA041-SWAP-ENTRIES.
029200     ADD      1 TO WS-SRT-I.
029300     GO TO    AA040-OUTER.
029400 AA040-EXIT.  EXIT SECTION.
029500*
029600 AA041-SWAP-ENTRIES           SECTION.
029700************************************
029800     MOVE     WS-CUS-T-NO          (WS-SRT-I) TO WS-SWAP-NO.
029900     MOVE     WS-CUS-T-NAME        (WS-SRT-I) TO WS-SWAP-NAME.
030000     MOVE     WS-CUS-T-COUNTRY     (WS-SRT-I) TO WS-SWAP-COUNTRY.
030100     MOVE     WS-CUS-T-TOTAL-SALES (WS-SRT-I) TO WS-SWAP-TOTAL-SALES.
030200     MOVE     WS-CUS-T-NUM-ORDERS  (WS-SRT-I) TO WS-SWAP-NUM-ORDERS.
030300     MOVE     WS-CUS-T-PROD-CNT    (WS-SRT-I) TO WS-SWAP-PROD-CNT.
030400*
030500     MOVE     WS-CUS-T-NO          (WS-SRT-MAX) TO WS-CUS-T-NO (WS-SRT-I).
030600     MOVE     WS-CUS-T-NAME        (WS-SRT-MAX)
030700              TO WS-CUS-T-NAME (WS-SRT-I).
030800     MOVE     WS-CUS-T-COUNTRY     (WS-SRT-MAX)
030900              TO WS-CUS-T-COUNTRY (WS-SRT-I).
031000     MOVE     WS-CUS-T-TOTAL-SALES (WS-SRT-MAX)
031100              TO WS-CUS-T-TOTAL-SALES (WS-SRT-I).
031200     MOVE     WS-CUS-T-NUM-ORDERS  (WS-SRT-MAX)
031300              TO WS-CUS-T-NUM-ORDERS (WS-SRT-I).
031400     MOVE     WS-CUS-T-PROD-CNT    (WS-SRT-MAX)
031500              TO WS-CUS-T-PROD-CNT (WS-SRT-I).
031600*
031700     MOVE     WS-SWAP-NO           TO WS-CUS-T-NO (WS-SRT-MAX).
031800     MOVE     WS-SWAP-NAME         TO WS-CUS-T-NAME (WS-SRT-MAX).
031900     MOVE     WS-SWAP-COUNTRY      TO WS-CUS-T-COUNTRY (WS-SRT-MAX).
032000     MOVE     WS-SWAP-TOTAL-SALES  TO WS-CUS-T-TOTAL-SALES (WS-SRT-MAX).
032100     MOVE     WS-SWAP-NUM-ORDERS   TO WS-CUS-T-NUM-ORDERS (WS-SRT-MAX).
032200     MOVE     WS-SWAP-PROD-CNT     TO WS-CUS-T-PROD-CNT (WS-SRT-MAX).
032300*
032400 AA041-EXIT.  EXIT SECTION.
032500*
032600 AA050-WRITE-OUTPUT           SECTION.
032700************************************
032800*
032900*    THE TABLE IS NOW IN DESCENDING TOTAL-SALES ORDER - WALK IT
033000*    TOP TO BOTTOM, ASSIGN RANK 1..N AND THE ABC CLASS FROM THE
033100*    RUNNING CUMULATIVE SHARE (R5).
033200*
033300     MOVE     ZERO TO WS-RUNNING-SALES.
033400     MOVE     ZERO TO WS-SRT-I.
033500 AA050-LOOP.
033600     ADD      1 TO WS-SRT-I.
033700     IF       WS-SRT-I > WS-CUSTOMER-COUNT
033800              GO TO AA050-EXIT.
033900     MOVE     WS-SRT-I TO WS-CUS-T-RANK (WS-SRT-I).
034000     ADD      WS-CUS-T-TOTAL-SALES (WS-SRT-I) TO WS-RUNNING-SALES.
034100     IF       WS-GRAND-TOTAL = ZERO
034200              MOVE ZERO TO WS-CUM-PCT
034300     ELSE
034400              COMPUTE WS-CUM-PCT ROUNDED =
034500                      WS-RUNNING-SALES * 100 / WS-GRAND-TOTAL
034600     END-IF.
034700*
034800     MOVE     SPACES  TO SA-CUSTAGG-RECORD.
034900     MOVE     WS-CUS-T-NO (WS-SRT-I)          TO CAG-CUST-NO.
035000     MOVE     WS-CUS-T-NAME (WS-SRT-I)        TO CAG-CUST-NAME.
035100     MOVE     WS-CUS-T-COUNTRY (WS-SRT-I)     TO CAG-COUNTRY.
035200     MOVE     WS-CUS-T-TOTAL-SALES (WS-SRT-I) TO CAG-TOTAL-SALES.
035300     MOVE     WS-CUS-T-NUM-ORDERS (WS-SRT-I)  TO CAG-NUM-ORDERS.
035400     MOVE     WS-CUS-T-PROD-CNT (WS-SRT-I)    TO CAG-NUM-PRODUCTS.
035500     MOVE     WS-SRT-I                        TO CAG-SALES-RANK.
035600     IF       WS-CUS-T-NUM-ORDERS (WS-SRT-I) = ZERO
035700              MOVE ZERO TO CAG-AVG-PER-ORDER
035800     ELSE
035900              COMPUTE CAG-AVG-PER-ORDER ROUNDED =
036000                      WS-CUS-T-TOTAL-SALES (WS-SRT-I) /
036100                      WS-CUS-T-NUM-ORDERS (WS-SRT-I)
036200     END-IF.
036300     IF       WS-GRAND-TOTAL = ZERO
036400              MOVE ZERO TO CAG-PCT-GLOBAL
036500     ELSE
036600              COMPUTE CAG-PCT-GLOBAL ROUNDED =
036700                      WS-CUS-T-TOTAL-SALES (WS-SRT-I) * 100 /
036800                      WS-GRAND-TOTAL
036900     END-IF.
037000     IF       WS-CUM-PCT <= 80.00
037100              MOVE "A" TO CAG-ABC-CLASS
037200     ELSE
037300              IF   WS-CUM-PCT <= 95.00
037400                   MOVE "B" TO CAG-ABC-CLASS
037500              ELSE
037600                   MOVE "C" TO CAG-ABC-CLASS
037700              END-IF
037800     END-IF.
037900     MOVE     SA-CUSTAGG-RECORD TO SA-CUSTAGG-FILE-REC.
038000     WRITE    SA-CUSTAGG-FILE-REC.
038100     GO TO    AA050-LOOP.
038200 AA050-EXIT.  EXIT SECTION.
038300*
038400 AA060-UPDATE-PARAM           SECTION.
038500************************************
038600     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
038700              AT END
038800              MOVE SPACES TO SA-PARAM-RECORD
038900     END-READ.
039000     MOVE     WS-GRAND-TOTAL TO SA-PRM-GRAND-TOTAL-CUST.
039100     MOVE     SA-PARAM-RECORD TO SA-PARAM-FILE-REC.
039200     IF       WS-PARAM-STATUS = "00"
039300              REWRITE  SA-PARAM-FILE-REC
039400     ELSE
039500              WRITE    SA-PARAM-FILE-REC
039600     END-IF.
039700     CLOSE    SA-PARAM-FILE.
039800*
039900 AA060-EXIT.  EXIT SECTION.
