000100*****************************************************
000200*   RECORD DEFINITION FOR THE MONTHLY KPI FILE      *
000300*        OUTPUT OF SA020 (U2) - ONE PER YEAR-MONTH,  *
000400*        ASCENDING, WRITTEN AFTER SA020 CONTROL      *
000500*        BREAK ON SALES MONTH                        *
000600*****************************************************
000700*  RECORD 60 BYTES, ROUNDED, 6 BYTES OF FILLER.
000800*
000900* 06/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001000*
001100 01  SA-MONTHLY-RECORD.
001200     03  MON-SALES-MONTH     PIC X(7).
001300     03  MON-YEAR            PIC 9(4).
001400     03  MON-TOTAL-SALES     PIC S9(11)V99.
001500     03  MON-NUM-ORDERS      PIC 9(7).
001600     03  MON-NUM-CUSTOMERS   PIC 9(7).
001700     03  MON-AVG-ORDER-VAL   PIC S9(9)V99.
001800     03  MON-ON-TIME-RATE    PIC 9(3)V99.
001900     03  FILLER              PIC X(6).
