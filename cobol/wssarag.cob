000100*****************************************************
000200*   RECORD DEFINITION FOR THE REGION SALES          *
000300*        AGGREGATE FILE - OUTPUT OF SA050 (U5),     *
000400*        ONE PER CUSTOMER COUNTRY                    *
000500*****************************************************
000600*  RECORD 60 BYTES, ROUNDED, 3 BYTES OF FILLER.
000700*
000800* 08/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900* 19/11/25 RWB - SA-REQ-4472 RAG-REGION "OTHER" WHEN THE
001000*                COUNTRY HAS NO SERVING OFFICE - SEE 88.
001100*
001200 01  SA-REGAGG-RECORD.
001300     03  RAG-COUNTRY         PIC X(20).
001400     03  RAG-REGION          PIC X(10).
001500         88  RAG-NO-REGION       VALUE "OTHER     ".
001600     03  RAG-TOTAL-SALES     PIC S9(11)V99.
001700     03  RAG-NUM-ORDERS      PIC 9(7).
001800     03  RAG-NUM-CUSTOMERS   PIC 9(7).
001900     03  FILLER              PIC X(3).
