000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE SALES ORDER HEADER    *
000400*              FILE (ORDERS)                        *
000500*      SORTED BY ORD-NO ASCENDING                   *
000600*****************************************************
000700*  FILE SIZE 52 BYTES - FIXED, NO SPARE BYTES.
000800*  THIS IS AN INTERCHANGE LAYOUT SUPPLIED BY THE
000900*  OPERATIONAL ORDER-ENTRY SYSTEM - DO NOT ADD
001000*  FILLER HERE, IT WOULD SHIFT EVERY FIELD BEHIND IT.
001100*
001200* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001300* 19/11/25 RWB - SA-REQ-4471 ADDED 88-LEVELS FOR STATUS TESTS.
001400*
001500 01  SA-ORDERS-RECORD.
001600     03  ORD-NO              PIC 9(6).
001700     03  ORD-DATE            PIC X(10).
001800     03  ORD-REQ-DATE        PIC X(10).
001900     03  ORD-SHIP-DATE       PIC X(10).
002000     03  ORD-STATUS          PIC X(10).
002100         88  ORD-SHIPPED         VALUE "Shipped   ".
002200         88  ORD-CANCELLED       VALUE "Cancelled ".
002300         88  ORD-ON-HOLD         VALUE "On Hold   ".
002400     03  ORD-CUST-NO         PIC 9(6).
