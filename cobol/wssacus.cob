000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE CUSTOMER MASTER       *
000400*              FILE (CUSTOMERS)                     *
000500*      SORTED BY CUS-NO ASCENDING                   *
000600*****************************************************
000700*  FILE SIZE 94 BYTES.  ONE SPARE BYTE OF FILLER
000800*  LEFT BY THE INTERCHANGE LAYOUT - USED BELOW.
000900*
001000* 04/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
001100* 21/11/25 RWB - SA-REQ-4471 CUS-REP-NO = ZERO/SPACE MEANS
001200*                NO SALES REP ASSIGNED, SEE 88 BELOW.
001300*
001400 01  SA-CUSTOMER-RECORD.
001500     03  CUS-NO              PIC 9(6).
001600     03  CUS-NAME            PIC X(50).
001700     03  CUS-COUNTRY         PIC X(20).
001800     03  CUS-REP-NO          PIC 9(6).
001900         88  CUS-NO-REP          VALUE ZERO.
002000     03  CUS-CREDIT-LIMIT    PIC S9(9)V99.
002100     03  FILLER              PIC X(1).
