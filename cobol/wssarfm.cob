000100*****************************************************
000200*   RECORD DEFINITION FOR THE CUSTOMER RFM SCORE    *
000300*        FILE - OUTPUT OF SA090 (U11), ONE PER      *
000400*        CUSTOMER                                     *
000500*****************************************************
000600*  RECORD 100 BYTES, ROUNDED, 9 BYTES OF FILLER.
000700*
000800* 13/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-RFM-RECORD.
001100     03  RFM-CUST-NO         PIC 9(6).
001200     03  RFM-CUST-NAME       PIC X(50).
001300     03  RFM-RECENCY-DAYS    PIC 9(5).
001400     03  RFM-FREQUENCY       PIC 9(5).
001500     03  RFM-MONETARY        PIC S9(11)V99.
001600     03  RFM-R-SCORE         PIC 9(1).
001700     03  RFM-F-SCORE         PIC 9(1).
001800     03  RFM-M-SCORE         PIC 9(1).
001900     03  RFM-SCORE           PIC 9(2).
002000     03  RFM-SEGMENT         PIC X(7).
002100         88  RFM-LOW             VALUE "Low    ".
002200         88  RFM-MID             VALUE "Mid    ".
002300         88  RFM-HIGH            VALUE "High   ".
002400         88  RFM-TOP             VALUE "Top    ".
002500     03  FILLER              PIC X(9).
