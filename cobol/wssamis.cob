000100*****************************************************
000200*   RECORD DEFINITION FOR THE CREDIT MISALIGNMENT   *
000300*        FILE - OUTPUT OF SA070 (U8), QUALIFYING     *
000400*        CUSTOMERS ONLY                               *
000500*****************************************************
000600*  RECORD 130 BYTES, ROUNDED, 9 BYTES OF FILLER.
000700*
000800* 10/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-MISALIGN-RECORD.
001100     03  MIS-CUST-NO         PIC 9(6).
001200     03  MIS-CUST-NAME       PIC X(50).
001300     03  MIS-COUNTRY         PIC X(20).
001400     03  MIS-TOTAL-SALES     PIC S9(11)V99.
001500     03  MIS-CREDIT-LIMIT    PIC S9(9)V99.
001600     03  MIS-CREDIT-RATIO    PIC 9(5)V99.
001700     03  MIS-TYPE            PIC X(14).
001800         88  MIS-OVER-CREDITED   VALUE "OVER-CREDITED ".
001900         88  MIS-UNDER-CREDITED  VALUE "UNDER-CREDITED".
002000     03  FILLER              PIC X(9).
