000100******************************************************************
000200*                                                                *
000300*      SALES ANALYTICS - PRODUCT DEMAND TREND (RECENT VS PRIOR)  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION          DIVISION.
000700*================================
000800 PROGRAM-ID.             SA080.
000900 AUTHOR.                 P M SINGH.
001000 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001100 DATE-WRITTEN.           14/11/1985.
001200 DATE-COMPILED.
001300 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*
001500*    REMARKS.            STEP U10 OF THE NIGHTLY SALES ANALYTICS
001600*                        RUN.  COMPARES EACH PRODUCT'S UNITS
001700*                        ORDERED IN THE MOST RECENT SIX-MONTH
001800*                        WINDOW AGAINST THE SIX MONTHS BEFORE
001900*                        THAT, RELATIVE TO THE RUN'S REFERENCE
002000*                        DATE (THE LATEST GOOD ORDER DATE IN THE
002100*                        BASE FILE, SET BY SA010).  FLAGS EACH
002200*                        PRODUCT GROWING, STABLE, DECLINING OR
002300*                        NEW SO BUYING CAN SEE WHERE DEMAND IS
002400*                        MOVING WITHOUT WAITING FOR THE
002500*                        QUARTERLY REVIEW.
002600*
002700*    CALLED MODULES.     NONE.
002800*
002900*    FILES USED.         SAPARM.  INPUT (REFERENCE DATE).
003000*                        BASE.    INPUT (SA010 OUTPUT).
003100*                        TREND.   OUTPUT.
003200*
003300*    TABLE SIZES.        1500 PRODUCTS.
003400*
003500*    ERROR MESSAGES USED.
003600*                        SA080 - 82.
003700*
003800* CHANGES:
003900* 14/11/85 PMS -     CREATED.
004000* 22/11/85 PMS - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004100* 03/03/91 RWB - .02 PRODUCT TABLE RAISED 800 -> 1500 TO MATCH
004200*                    SA040 (SA-REQ-2340).
004300* 12/07/96 PMS -     Y2K PROGRAMME - MONTH-BACK ARITHMETIC BELOW
004400*                    RECHECKED AGAINST A 4-DIGIT CENTURY, WORKS
004500*                    UNCHANGED, LEFT ALONE.
004600* 19/11/25 RWB - .03 SA-REQ-4470 REJECTS AN ORDER DATE THAT DOES
004700*                    NOT PARSE, INSTEAD OF LETTING IT FALL INTO
004800*                    A WINDOW BY ACCIDENT.
004900*
005000******************************************************************
005100*
005200 ENVIRONMENT              DIVISION.
005300*================================
005400 CONFIGURATION            SECTION.
005500 SPECIAL-NAMES.
005600     C01                 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT             SECTION.
005900 FILE-CONTROL.
006000     SELECT  SA-PARAM-FILE      ASSIGN       SAPARM
006100                                 ORGANIZATION LINE SEQUENTIAL
006200                                 FILE STATUS  WS-PARAM-STATUS.
006300*
006400     SELECT  SA-BASE-FILE       ASSIGN       BASE
006500                                 ORGANIZATION LINE SEQUENTIAL
006600                                 FILE STATUS  WS-BASE-STATUS.
006700*
006800     SELECT  SA-TREND-FILE      ASSIGN       TREND
006900                                 ORGANIZATION LINE SEQUENTIAL
007000                                 FILE STATUS  WS-TRD-STATUS.
007100*
007200 DATA                     DIVISION.
007300*================================
007400 FILE                     SECTION.
007500*
007600 FD  SA-PARAM-FILE.
007700 01  SA-PARAM-FILE-REC          PIC X(100).
007800*
007900 FD  SA-BASE-FILE.
008000 01  SA-BASE-FILE-REC           PIC X(400).
008100 01  SA-BASE-FILE-REC-BYTES REDEFINES SA-BASE-FILE-REC.
008200     03  SA-BASE-BYTE            PIC X       OCCURS 400.
008300*
008400 FD  SA-TREND-FILE.
008500 01  SA-TREND-FILE-REC          PIC X(170).
008600*
008700 WORKING-STORAGE          SECTION.
008800*-----------------------
008900 77  WS-PROG-NAME               PIC X(15)  VALUE "SA080 (1.03)".
009000*
009100 COPY "WSSAPRM.COB".
009200 COPY "WSSABAS.COB".
009300 COPY "WSSATRD.COB".
009400*
009500 01  WS-TABLE-LIMITS.
009600     03  WS-MAX-PRODUCTS         PIC 9(5)   COMP  VALUE 1500.
009700*
009800 01  WS-DATA.
009900     03  WS-PARAM-STATUS         PIC XX.
010000     03  WS-BASE-STATUS          PIC XX.
010100     03  WS-TRD-STATUS           PIC XX.
010200*
010300     03  WS-PRODUCT-COUNT        PIC 9(5)   COMP  VALUE ZERO.
010400     03  WS-SRT-I                PIC 9(5)   COMP  VALUE ZERO.
010500*
010600     03  SW-PROD-FOUND           PIC X      VALUE "N".
010700         88  PROD-FOUND              VALUE "Y".
010800     03  SW-DATE-VALID           PIC X      VALUE "N".
010900         88  DATE-VALID              VALUE "Y".
011000     03  SW-LEAP-YEAR            PIC X      VALUE "N".
011100         88  LEAP-YEAR                VALUE "Y".
011200*
011300 01  ERROR-MESSAGES.
011400     03  SA080               PIC X(40)
011500         VALUE "SA080 SAPARM FILE WILL NOT OPEN - ABORT".
011600     03  SA081               PIC X(40)
011700         VALUE "SA081 BASE FILE WILL NOT OPEN - ABORT  ".
011800     03  SA082               PIC X(40)
011900         VALUE "SA082 PRODUCT TABLE FULL - RAISE LIMIT ".
012000 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
012100     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 3.
012200*
012300*   MONTH-LENGTH TABLE, JAN THRU DEC.  FEBRUARY IS BUMPED TO 29
012400*   AT RUN TIME WHEN THE TARGET YEAR IS A LEAP YEAR - SEE
012500*   ZZ720-MONTH-LENGTH BELOW.
012600*
012700 01  WS-MONTH-LENGTHS-DATA.
012800     03  FILLER              PIC 9(2)   VALUE 31.
012900     03  FILLER              PIC 9(2)   VALUE 28.
013000     03  FILLER              PIC 9(2)   VALUE 31.
013100     03  FILLER              PIC 9(2)   VALUE 30.
013200     03  FILLER              PIC 9(2)   VALUE 31.
013300     03  FILLER              PIC 9(2)   VALUE 30.
013400     03  FILLER              PIC 9(2)   VALUE 31.
013500     03  FILLER              PIC 9(2)   VALUE 31.
013600     03  FILLER              PIC 9(2)   VALUE 30.
013700     03  FILLER              PIC 9(2)   VALUE 31.
013800     03  FILLER              PIC 9(2)   VALUE 30.
013900     03  FILLER              PIC 9(2)   VALUE 31.
014000 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-DATA.
014100     03  WS-ML-ENT           PIC 9(2)   OCCURS 12 TIMES
014200                             INDEXED BY WS-ML-NX.
014300*
014400 01  WS-DATE-WORK.
014500     03  WS-TMP-CCYY             PIC 9(4)   COMP.
014600     03  WS-TMP-MM               PIC 9(2)   COMP.
014700     03  WS-TMP-DD               PIC 9(2)   COMP.
014800     03  WS-ML-DAYS              PIC 9(2)   COMP.
014900     03  WS-DIV-Q                PIC 9(6)   COMP.
015000     03  WS-DIV-R4               PIC 9(2)   COMP.
015100     03  WS-DIV-R100             PIC 9(2)   COMP.
015200     03  WS-DIV-R400             PIC 9(3)   COMP.
015300*
015400 01  WS-SUBTRACT-MONTHS-WORK.
015500     03  WS-SM-IN-CCYY           PIC 9(4)   COMP.
015600     03  WS-SM-IN-MM             PIC 9(2)   COMP.
015700     03  WS-SM-IN-DD             PIC 9(2)   COMP.
015800     03  WS-SM-MONTHS            PIC 9(2)   COMP.
015900     03  WS-SM-TOTAL             PIC S9(7)  COMP.
016000     03  WS-SM-OUT-CCYY          PIC 9(4)   COMP.
016100     03  WS-SM-OUT-MM            PIC 9(2)   COMP.
016200     03  WS-SM-OUT-DD            PIC 9(2)   COMP.
016300*
016400 01  WS-WINDOW-BOUNDS.
016500     03  WS-REF-NUM              PIC 9(8)   COMP.
016600     03  WS-RECENT-LO-NUM        PIC 9(8)   COMP.
016700     03  WS-PRIOR-LO-NUM         PIC 9(8)   COMP.
016800     03  WS-CUR-ORD-NUM          PIC 9(8)   COMP.
016900*
017000 01  WS-PRODUCT-TABLE.
017100     03  WS-PRD-ENT              OCCURS 1500 TIMES
017200                                 INDEXED BY WS-PRD-NX.
017300         05  WS-PRD-T-CODE       PIC X(15).
017400         05  WS-PRD-T-NAME       PIC X(70).
017500         05  WS-PRD-T-LINE       PIC X(50).
017600         05  WS-PRD-T-QTY-PRIOR  PIC 9(9)      COMP.
017700         05  WS-PRD-T-QTY-RECENT PIC 9(9)      COMP.
017800*
017900 PROCEDURE                DIVISION.
018000*========================
018100 AA000-MAIN                  SECTION.
018200***********************************
018300     DISPLAY  WS-PROG-NAME " STARTING".
018400     PERFORM  AA005-OPEN-FILES.
018500     PERFORM  AA006-READ-REF-DATE.
018600     PERFORM  AA007-COMPUTE-WINDOWS.
018700     PERFORM  AA020-ACCUMULATE       THRU AA020-EXIT.
018800     PERFORM  AA030-WRITE-OUTPUT     THRU AA030-EXIT.
018900     CLOSE    SA-BASE-FILE SA-TREND-FILE.
019000     DISPLAY  WS-PROG-NAME " COMPLETE - "
019100              WS-PRODUCT-COUNT " PRODUCTS SCANNED".
019200     GOBACK.
019300*
019400 AA000-EXIT.  EXIT SECTION.
019500*
019600 AA005-OPEN-FILES            SECTION.
019700***********************************
019800     OPEN     INPUT SA-PARAM-FILE.
019900     IF       WS-PARAM-STATUS NOT = "00"
020000              DISPLAY  SA080
020100              GOBACK   RETURNING 1.
020200     OPEN     INPUT SA-BASE-FILE.
020300     IF       WS-BASE-STATUS NOT = "00"
020400              DISPLAY  SA081
020500              GOBACK   RETURNING 1.
020600     OPEN     OUTPUT SA-TREND-FILE.
020700*
020800 AA005-EXIT.  EXIT SECTION.
020900*
021000 AA006-READ-REF-DATE          SECTION.
021100***********************************
021200     READ     SA-PARAM-FILE INTO SA-PARAM-RECORD
021300              AT END
021400              MOVE SPACES TO SA-PRM-REF-DATE.
021500     CLOSE    SA-PARAM-FILE.
021600*
021700 AA006-EXIT.  EXIT SECTION.
021800*
021900 AA007-COMPUTE-WINDOWS        SECTION.
022000***********************************
022100*
022200*    REFERENCE DATE, RECENT-WINDOW FLOOR (REF LESS 6 MONTHS)
022300*    AND PRIOR-WINDOW FLOOR (REF LESS 12 MONTHS), ALL EXPRESSED
022400*    AS COMPARABLE 8-DIGIT CCYYMMDD NUMBERS.
022500*
022600     MOVE     SA-PRM-REF-DATE (1:4) TO WS-TMP-CCYY.
022700     MOVE     SA-PRM-REF-DATE (6:2) TO WS-TMP-MM.
022800     MOVE     SA-PRM-REF-DATE (9:2) TO WS-TMP-DD.
022900     COMPUTE  WS-REF-NUM = WS-TMP-CCYY * 10000
023000                          + WS-TMP-MM * 100 + WS-TMP-DD.
023100*
023200     MOVE     WS-TMP-CCYY TO WS-SM-IN-CCYY.
023300     MOVE     WS-TMP-MM   TO WS-SM-IN-MM.
023400     MOVE     WS-TMP-DD   TO WS-SM-IN-DD.
023500     MOVE     6           TO WS-SM-MONTHS.
023600     PERFORM  ZZ710-SUBTRACT-MONTHS.
023700     COMPUTE  WS-RECENT-LO-NUM = WS-SM-OUT-CCYY * 10000
023800                               + WS-SM-OUT-MM * 100 + WS-SM-OUT-DD.
023900*
024000     MOVE     WS-TMP-CCYY TO WS-SM-IN-CCYY.
024100     MOVE     WS-TMP-MM   TO WS-SM-IN-MM.
024200     MOVE     WS-TMP-DD   TO WS-SM-IN-DD.
024300     MOVE     12          TO WS-SM-MONTHS.
024400     PERFORM  ZZ710-SUBTRACT-MONTHS.
024500     COMPUTE  WS-PRIOR-LO-NUM = WS-SM-OUT-CCYY * 10000
024600                              + WS-SM-OUT-MM * 100 + WS-SM-OUT-DD.
024700*
024800 AA007-EXIT.  EXIT SECTION.
024900*
025000 AA020-ACCUMULATE             SECTION.
025100***********************************
025200 AA020-READ.
025300     READ     SA-BASE-FILE INTO SA-BASE-RECORD
025400              AT END
025500              GO TO AA020-EXIT.
025600     PERFORM  AA014-VALIDATE-ORDER-DATE.
025700     IF       NOT DATE-VALID
025800              GO TO AA020-READ.
025900     IF       WS-CUR-ORD-NUM > WS-RECENT-LO-NUM
026000              AND WS-CUR-ORD-NUM NOT > WS-REF-NUM
026100              PERFORM AA021-FIND-OR-ADD-PRODUCT
026200              ADD  BAS-QTY TO WS-PRD-T-QTY-RECENT (WS-PRD-NX)
026300     ELSE
026400              IF   WS-CUR-ORD-NUM > WS-PRIOR-LO-NUM
026500                   AND WS-CUR-ORD-NUM NOT > WS-RECENT-LO-NUM
026600                   PERFORM AA021-FIND-OR-ADD-PRODUCT
026700                   ADD  BAS-QTY TO WS-PRD-T-QTY-PRIOR (WS-PRD-NX)
026800              END-IF
026900     END-IF.
027000     GO TO    AA020-READ.
027100 AA020-EXIT.  EXIT SECTION.
027200*
027300 AA014-VALIDATE-ORDER-DATE     SECTION.
027400************************************
027500     MOVE     "N" TO SW-DATE-VALID.
027600     IF       BAS-OD-CCYY IS NOT NUMERIC
027700              OR BAS-OD-MM IS NOT NUMERIC
027800              OR BAS-OD-DD IS NOT NUMERIC
027900              GO TO AA014-EXIT.
028000     MOVE     BAS-OD-CCYY TO WS-TMP-CCYY.
028100     MOVE     BAS-OD-MM   TO WS-TMP-MM.
028200     MOVE     BAS-OD-DD   TO WS-TMP-DD.
028300     IF       WS-TMP-MM < 1 OR WS-TMP-MM > 12
028400              GO TO AA014-EXIT.
028500     PERFORM  ZZ720-MONTH-LENGTH.
028600     IF       WS-TMP-DD < 1 OR WS-TMP-DD > WS-ML-DAYS
028700              GO TO AA014-EXIT.
028800     MOVE     "Y" TO SW-DATE-VALID.
028900     COMPUTE  WS-CUR-ORD-NUM = WS-TMP-CCYY * 10000
029000                             + WS-TMP-MM * 100 + WS-TMP-DD.
029100*
029200 AA014-EXIT.  EXIT SECTION.
029300*
029400 AA021-FIND-OR-ADD-PRODUCT    SECTION.
029500************************************
029600     MOVE     "N" TO SW-PROD-FOUND.
029700     MOVE     ZERO TO WS-SRT-I.
029800 AA021-LOOP.
029900     ADD      1 TO WS-SRT-I.
030000     IF       WS-SRT-I > WS-PRODUCT-COUNT
030100              GO TO AA021-NOT-FOUND.
030200     IF       WS-PRD-T-CODE (WS-SRT-I) = BAS-PROD-CODE
030300              MOVE "Y" TO SW-PROD-FOUND
030400              SET  WS-PRD-NX TO WS-SRT-I
030500              GO TO AA021-EXIT.
030600     GO TO    AA021-LOOP.
030700 AA021-NOT-FOUND.
030800     IF       WS-PRODUCT-COUNT >= WS-MAX-PRODUCTS
030900              DISPLAY SA082
031000              GOBACK  RETURNING 1.
031100     ADD      1 TO WS-PRODUCT-COUNT.
031200     SET      WS-PRD-NX TO WS-PRODUCT-COUNT.
031300     MOVE     BAS-PROD-CODE TO WS-PRD-T-CODE (WS-PRD-NX).
031400     MOVE     BAS-PROD-NAME TO WS-PRD-T-NAME (WS-PRD-NX).
031500     MOVE     BAS-PROD-LINE TO WS-PRD-T-LINE (WS-PRD-NX).
031600     MOVE     ZERO TO WS-PRD-T-QTY-PRIOR (WS-PRD-NX)
031700                       WS-PRD-T-QTY-RECENT (WS-PRD-NX).
031800 AA021-EXIT.  EXIT SECTION.
031900*
032000 ZZ710-SUBTRACT-MONTHS         SECTION.
032100************************************
032200*
032300*    "N MONTHS BEFORE" A GIVEN DATE - SAME DAY-OF-MONTH, DAY
032400*    CLAMPED TO THE TARGET MONTH'S LENGTH.  WORKS IN A ZERO-
032500*    BASED MONTH COUNT SO THE YEAR ROLLS BACK CLEANLY.
032600*
032700     COMPUTE  WS-SM-TOTAL = (WS-SM-IN-CCYY * 12 + WS-SM-IN-MM - 1)
032800                           - WS-SM-MONTHS.
032900     COMPUTE  WS-SM-OUT-CCYY = WS-SM-TOTAL / 12.
033000     COMPUTE  WS-SM-OUT-MM   = WS-SM-TOTAL
033100                              - (WS-SM-OUT-CCYY * 12) + 1.
033200     MOVE     WS-SM-OUT-CCYY TO WS-TMP-CCYY.
033300     MOVE     WS-SM-OUT-MM   TO WS-TMP-MM.
033400     PERFORM  ZZ720-MONTH-LENGTH.
033500     IF       WS-SM-IN-DD > WS-ML-DAYS
033600              MOVE WS-ML-DAYS TO WS-SM-OUT-DD
033700     ELSE
033800              MOVE WS-SM-IN-DD TO WS-SM-OUT-DD.
033900*
034000 ZZ710-EXIT.  EXIT SECTION.
034100*
034200 ZZ720-MONTH-LENGTH            SECTION.
034300************************************
034400*
034500*    DAYS IN WS-TMP-MM / WS-TMP-CCYY, LEAP YEARS ALLOWED FOR.
034600*
034700     SET      WS-ML-NX TO WS-TMP-MM.
034800     MOVE     WS-ML-ENT (WS-ML-NX) TO WS-ML-DAYS.
034900     IF       WS-TMP-MM = 2
035000              PERFORM ZZ730-CHECK-LEAP-YEAR
035100              IF   LEAP-YEAR
035200                   MOVE 29 TO WS-ML-DAYS
035300              END-IF
035400     END-IF.
035500*
035600 ZZ720-EXIT.  EXIT SECTION.
035700*
035800 ZZ730-CHECK-LEAP-YEAR         SECTION.
035900************************************
036000     MOVE     "N" TO SW-LEAP-YEAR.
036100     DIVIDE   WS-TMP-CCYY BY 4 GIVING WS-DIV-Q
036200              REMAINDER WS-DIV-R4.
036300     IF       WS-DIV-R4 NOT = 0
036400              GO TO ZZ730-EXIT.
036500     DIVIDE   WS-TMP-CCYY BY 100 GIVING WS-DIV-Q
036600              REMAINDER WS-DIV-R100.
036700     IF       WS-DIV-R100 NOT = 0
036800              MOVE "Y" TO SW-LEAP-YEAR
036900              GO TO ZZ730-EXIT.
037000     DIVIDE   WS-TMP-CCYY BY 400 GIVING WS-DIV-Q
037100              REMAINDER WS-DIV-R400.
037200     IF       WS-DIV-R400 = 0
037300              MOVE "Y" TO SW-LEAP-YEAR.
037400*
037500 ZZ730-EXIT.  EXIT SECTION.
037600*
037700 AA030-WRITE-OUTPUT            SECTION.
037800************************************
037900     MOVE     ZERO TO WS-SRT-I.
038000 AA030-LOOP.
038100     ADD      1 TO WS-SRT-I.
038200     IF       WS-SRT-I > WS-PRODUCT-COUNT
038300              GO TO AA030-EXIT.
038400     IF       WS-PRD-T-QTY-PRIOR (WS-SRT-I) = ZERO
038500              AND WS-PRD-T-QTY-RECENT (WS-SRT-I) = ZERO
038600              GO TO AA030-LOOP.
038700     MOVE     SPACES TO SA-TREND-RECORD.
038800     MOVE     WS-PRD-T-CODE (WS-SRT-I)   TO TRD-PROD-CODE.
038900     MOVE     WS-PRD-T-NAME (WS-SRT-I)   TO TRD-PROD-NAME.
039000     MOVE     WS-PRD-T-LINE (WS-SRT-I)   TO TRD-PROD-LINE.
039100     MOVE     WS-PRD-T-QTY-PRIOR (WS-SRT-I)  TO TRD-QTY-PRIOR.
039200     MOVE     WS-PRD-T-QTY-RECENT (WS-SRT-I) TO TRD-QTY-RECENT.
039300     IF       WS-PRD-T-QTY-PRIOR (WS-SRT-I) = ZERO
039400              MOVE ZERO TO TRD-TREND-PCT
039500              MOVE "NEW      " TO TRD-TREND-FLAG
039600     ELSE
039700              COMPUTE TRD-TREND-PCT ROUNDED =
039800                      (WS-PRD-T-QTY-RECENT (WS-SRT-I) -
039900                       WS-PRD-T-QTY-PRIOR (WS-SRT-I)) * 100 /
040000                       WS-PRD-T-QTY-PRIOR (WS-SRT-I)
040100              IF   TRD-TREND-PCT > 10.00
040200                   MOVE "GROWING  " TO TRD-TREND-FLAG
040300              ELSE
040400                   IF   TRD-TREND-PCT < -10.00
040500                        MOVE "DECLINING" TO TRD-TREND-FLAG
040600                   ELSE
040700                        MOVE "STABLE   " TO TRD-TREND-FLAG
040800                   END-IF
040900              END-IF
041000     END-IF.
041100     MOVE     SA-TREND-RECORD TO SA-TREND-FILE-REC.
041200     WRITE    SA-TREND-FILE-REC.
041300     GO TO    AA030-LOOP.
041400 AA030-EXIT.  EXIT SECTION.
