000100*****************************************************
000200*   RECORD DEFINITION FOR THE KPI CARD FILE -       *
000300*        OUTPUT OF SA120 (U14) - ONE RECORD ONLY,   *
000400*        CURRENT YEAR (Y) VS PRIOR YEAR (P)           *
000500*****************************************************
000600*  RECORD 90 BYTES, ROUNDED, 8 BYTES OF FILLER.
000700*
000800* 18/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-KPICARD-RECORD.
001100     03  KPI-REVENUE-Y       PIC S9(11)V99.
001200     03  KPI-REVENUE-P       PIC S9(11)V99.
001300     03  KPI-ORDERS-Y        PIC 9(7).
001400     03  KPI-ORDERS-P        PIC 9(7).
001500     03  KPI-AOV-Y           PIC S9(9)V99.
001600     03  KPI-AOV-P           PIC S9(9)V99.
001700     03  KPI-ONTIME-Y        PIC 9(3)V99.
001800     03  KPI-ONTIME-P        PIC 9(3)V99.
001900     03  KPI-CONCEN-Y        PIC 9(3)V99.
002000     03  KPI-CONCEN-P        PIC 9(3)V99.
002100     03  FILLER              PIC X(8).
