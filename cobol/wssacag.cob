000100*****************************************************
000200*   RECORD DEFINITION FOR THE CUSTOMER SALES        *
000300*        AGGREGATE FILE - OUTPUT OF SA030 (U3),     *
000400*        ONE PER CUSTOMER, RANK ASCENDING            *
000500*****************************************************
000600*  RECORD 130 BYTES, ROUNDED, 7 BYTES OF FILLER.
000700*
000800* 07/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900* 18/11/25 RWB - SA-REQ-4468 CAG-ABC-CLASS 88-LEVELS ADDED.
001000*
001100 01  SA-CUSTAGG-RECORD.
001200     03  CAG-CUST-NO         PIC 9(6).
001300     03  CAG-CUST-NAME       PIC X(50).
001400     03  CAG-COUNTRY         PIC X(20).
001500     03  CAG-TOTAL-SALES     PIC S9(11)V99.
001600     03  CAG-NUM-ORDERS      PIC 9(7).
001700     03  CAG-NUM-PRODUCTS    PIC 9(5).
001800     03  CAG-AVG-PER-ORDER   PIC S9(9)V99.
001900     03  CAG-PCT-GLOBAL      PIC 9(3)V99.
002000     03  CAG-SALES-RANK      PIC 9(5).
002100     03  CAG-ABC-CLASS       PIC X(1).
002200         88  CAG-CLASS-A         VALUE "A".
002300         88  CAG-CLASS-B         VALUE "B".
002400         88  CAG-CLASS-C         VALUE "C".
002500     03  FILLER              PIC X(7).
