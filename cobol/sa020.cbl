000100******************************************************************
000200*                                                                *
000300*          SALES ANALYTICS - MONTHLY KPI EXTRACT                 *
000400*      ONE RECORD PER CALENDAR MONTH, ASCENDING SALES MONTH      *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             SA020.
001000 AUTHOR.                 R W BRENT.
001100 INSTALLATION.           CLASSIC MODELS - DATA PROCESSING DEPT.
001200 DATE-WRITTEN.           06/11/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    REMARKS.            STEP U2 OF THE NIGHTLY SALES ANALYTICS
001700*                        RUN.  READS BASE (BUILT BY SA010) AND
001800*                        ACCUMULATES A SMALL IN-CORE TABLE OF
001900*                        CALENDAR MONTHS - BASE IS GROUPED BY
002000*                        ORDER NUMBER (NOT BY DATE), SO EACH
002100*                        MONTH'S TOTALS ARE TABLE-ACCUMULATED
002200*                        RATHER THAN PICKED UP BY A STRAIGHT
002300*                        CONTROL BREAK.  A NEW ORDER IS DETECTED
002400*                        BY THE ORDER NUMBER CHANGING FROM THE
002500*                        LAST RECORD READ - THAT IS SAFE HERE
002600*                        BECAUSE ORDERDETAILS (AND THEREFORE
002700*                        BASE) ARRIVED SORTED BY ORDER NUMBER,
002800*                        SO ONE ORDER'S LINES ARE NEVER SPLIT
002900*                        ACROSS TWO GROUPS.  ROWS WITH AN
003000*                        INVALID ORDER DATE ARE EXCLUDED (R15).
003100*                        THE MONTH TABLE IS SORTED BEFORE IT IS
003200*                        WRITTEN, ASCENDING SALES MONTH.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FILES USED.         BASE.       INPUT.
003700*                        MONTHLY.    OUTPUT.
003800*
003900*    TABLE SIZES.        120 CALENDAR MONTHS (10 YEARS), 200
004000*                        DISTINCT CUSTOMERS PER MONTH.  RAISE IF
004100*                        CLASSIC MODELS EVER OUTGROWS THESE.
004200*
004300*    ERROR MESSAGES USED.
004400*                        SA020, SA021.
004500*
004600* CHANGES:
004700* 06/11/85 RWB -     CREATED.
004800* 13/11/85 RWB - .01 FIRST RELEASE INTO THE NIGHTLY SCHEDULE.
004900* 04/02/89 RWB - .02 ON-TIME RATE NOW COUNTS EACH ORDER ONCE
005000*                    INSTEAD OF ONCE PER LINE (SA-REQ-2100).
005100* 11/07/96 JBH - .03 CENTURY WINDOW FIX IN THE DATE CHECK -
005200*                    Y2K PROGRAMME, SA-REQ-1998-014.
005300* 02/03/04 JBH -     COMMENT CLEAN-UP, NO LOGIC CHANGE.
005400* 19/11/13 KDM - .04 DISTINCT-CUSTOMER TABLE RAISED 100 -> 200
005500*                    PER MONTH AFTER THE LOS ANGELES OFFICE
005600*                    OPENED.
005700*
005800******************************************************************
005900*
006000 ENVIRONMENT              DIVISION.
006100*================================
006200 CONFIGURATION            SECTION.
006300 SPECIAL-NAMES.
006400     C01                 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT             SECTION.
006700 FILE-CONTROL.
006800     SELECT  SA-BASE-FILE       ASSIGN       BASE
006900                                 ORGANIZATION LINE SEQUENTIAL
007000                                 FILE STATUS  WS-BAS-STATUS.
007100*
007200     SELECT  SA-MONTHLY-FILE    ASSIGN       MONTHLY
007300                                 ORGANIZATION LINE SEQUENTIAL
007400                                 FILE STATUS  WS-MON-STATUS.
007500*
007600 DATA                     DIVISION.
007700*================================
007800 FILE                     SECTION.
007900*
008000 FD  SA-BASE-FILE.
008100 01  SA-BASE-FILE-REC           PIC X(400).
008200*
008300 FD  SA-MONTHLY-FILE.
008400 01  SA-MONTHLY-FILE-REC        PIC X(60).
008500 01  SA-MONTHLY-FILE-REC-BYTES REDEFINES SA-MONTHLY-FILE-REC.
008600     03  SA-MONTHLY-BYTE         PIC X       OCCURS 60.
008700*
008800 WORKING-STORAGE          SECTION.
008900*-----------------------
009000 77  WS-PROG-NAME               PIC X(15)  VALUE "SA020 (1.04)".
009100*
009200 COPY "WSSABAS.COB".
009300 COPY "WSSAMON.COB".
009400*
009500 01  WS-TABLE-LIMITS.
009600     03  WS-MAX-MONTHS           PIC 9(4)   COMP  VALUE 120.
009700     03  WS-MAX-CUST-PER-MONTH   PIC 9(4)   COMP  VALUE 200.
009800*
009900 01  WS-DATA.
010000     03  WS-BAS-STATUS           PIC XX.
010100     03  WS-MON-STATUS           PIC XX.
010200     03  WS-LINES-READ           PIC 9(7)   COMP  VALUE ZERO.
010300     03  WS-LINES-EXCLUDED       PIC 9(7)   COMP  VALUE ZERO.
010400*
010500     03  WS-PREV-ORD-NO          PIC 9(6)   VALUE ZERO.
010600     03  WS-CUR-ORDER-VALID      PIC X      VALUE "N".
010700         88  CUR-ORDER-VALID         VALUE "Y".
010800     03  WS-CUR-MON-IX           PIC 9(4)   COMP  VALUE ZERO.
010900     03  WS-CUR-MONTH-KEY        PIC X(7).
011000*
011100     03  WS-SRT-I                PIC 9(4)   COMP.
011200     03  WS-SRT-J                PIC 9(4)   COMP.
011300     03  WS-SRT-MIN              PIC 9(4)   COMP.
011400*
011500     03  SW-MONTH-FOUND          PIC X      VALUE "N".
011600         88  MONTH-FOUND             VALUE "Y".
011700     03  SW-CUST-SEEN            PIC X      VALUE "N".
011800         88  CUST-ALREADY-SEEN       VALUE "Y".
011900     03  SW-DATE-INVALID         PIC X      VALUE "N".
012000         88  DATE-INVALID            VALUE "Y".
012100*
012200 01  WS-SWAP-ENTRY.
012300     03  WS-SWAP-KEY             PIC X(7).
012400     03  WS-SWAP-YEAR            PIC 9(4).
012500     03  WS-SWAP-TOTAL-SALES     PIC S9(11)V99 COMP-3.
012600     03  WS-SWAP-ORDER-COUNT     PIC 9(7)      COMP.
012700     03  WS-SWAP-CUST-COUNT      PIC 9(7)      COMP.
012800     03  WS-SWAP-SHIPPED-COUNT   PIC 9(7)      COMP.
012900     03  WS-SWAP-ONTIME-COUNT    PIC 9(7)      COMP.
013000*
013100 01  ERROR-MESSAGES.
013200     03  SA020               PIC X(40)
013300         VALUE "SA020 BASE FILE WILL NOT OPEN - ABORT  ".
013400     03  SA021               PIC X(40)
013500         VALUE "SA021 MONTHLY FILE WILL NOT OPEN       ".
013600 01  ERROR-MESSAGES-TABLE REDEFINES ERROR-MESSAGES.
013700     03  ERROR-MESSAGE-ENT       PIC X(40)  OCCURS 2.
013800*
013900 01  WS-MONTH-TABLE.
014000     03  WS-MON-ENT              OCCURS 120 TIMES
014100                                 INDEXED BY WS-MON-NX.
014200         05  WS-MON-KEY          PIC X(7).
014300         05  WS-MON-YEAR         PIC 9(4).
014400         05  WS-MON-TOTAL-SALES  PIC S9(11)V99 COMP-3.
014500         05  WS-MON-ORDER-COUNT  PIC 9(7)      COMP.
014600         05  WS-MON-CUST-COUNT   PIC 9(7)      COMP.
014700         05  WS-MON-SHIPPED-COUNT PIC 9(7)     COMP.
014800         05  WS-MON-ONTIME-COUNT PIC 9(7)      COMP.
014900         05  WS-MON-CUST-SEEN    OCCURS 200 TIMES
015000                                 PIC 9(6).
015100         05  WS-MON-CUST-SEEN-CNT PIC 9(4)     COMP.
015200*
015300 01  WS-MONTH-COUNT              PIC 9(4)   COMP  VALUE ZERO.
015400*
015500*   DATE-VALIDATION WORK AREA - SAME IDIOM AS SA010.
015600*
015700 01  WS-DATE-CHECK.
015800     03  WS-DC-INPUT             PIC X(10).
015900     03  WS-DC-BROKEN REDEFINES WS-DC-INPUT.
016000         05  WS-DC-CCYY          PIC 9(4).
016100         05  FILLER              PIC X.
016200         05  WS-DC-MM            PIC 99.
016300         05  FILLER              PIC X.
016400         05  WS-DC-DD            PIC 99.
016500     03  WS-DC-DAYS-IN-MONTH     PIC 99      COMP.
016600*
016700 01  WS-MONTH-LENGTHS-TABLE.
016800     03  WS-MONTH-LENGTHS        PIC X(24)   VALUE
016900         "312831303130313130313031".
017000     03  WS-MONTH-LENGTHS-R REDEFINES WS-MONTH-LENGTHS.
017100         05  WS-MONTH-LEN        PIC 99      OCCURS 12.
017200*
017300 01  WS-LEAP-CHECK.
017400     03  WS-LC-QUOTIENT          PIC 9(4)    COMP.
017500     03  WS-LC-REMAINDER         PIC 9       COMP.
017600*
017700 PROCEDURE                DIVISION.
017800*========================
017900 AA000-MAIN                  SECTION.
018000***********************************
018100     DISPLAY  WS-PROG-NAME " STARTING".
018200     PERFORM  AA005-OPEN-FILES.
018300     PERFORM  AA020-PROCESS-BASE THRU AA020-EXIT.
018400     PERFORM  AA025-SORT-MONTHS.
018500     PERFORM  AA030-WRITE-MONTHS THRU AA030-EXIT.
018600     CLOSE    SA-BASE-FILE SA-MONTHLY-FILE.
018700     DISPLAY  WS-PROG-NAME " COMPLETE - LINES READ "
018800              WS-LINES-READ " EXCLUDED " WS-LINES-EXCLUDED
018900              " MONTHS " WS-MONTH-COUNT.
019000     GOBACK.
019100*
019200 AA000-EXIT.  EXIT SECTION.
019300*
019400 AA005-OPEN-FILES            SECTION.
019500***********************************
019600     OPEN     INPUT SA-BASE-FILE.
019700     IF       WS-BAS-STATUS NOT = "00"
019800              DISPLAY  SA020
019900              GOBACK   RETURNING 1.
020000     OPEN     OUTPUT SA-MONTHLY-FILE.
020100     IF       WS-MON-STATUS NOT = "00"
020200              DISPLAY  SA021
020300              GOBACK   RETURNING 1.
020400*
020500 AA005-EXIT.  EXIT SECTION.
020600*
020700 AA020-PROCESS-BASE           SECTION.
020800************************************
020900 AA020-READ.
021000     READ     SA-BASE-FILE INTO SA-BASE-RECORD
021100              AT END
021200              GO TO AA020-EXIT.
021300     ADD      1 TO WS-LINES-READ.
021400     IF       BAS-ORD-NO NOT = WS-PREV-ORD-NO
021500              PERFORM AA021-START-NEW-ORDER
021600              MOVE BAS-ORD-NO TO WS-PREV-ORD-NO.
021700     IF       CUR-ORDER-VALID
021800              ADD BAS-LINE-SALES TO
021900                  WS-MON-TOTAL-SALES (WS-CUR-MON-IX)
022000     ELSE
022100              ADD 1 TO WS-LINES-EXCLUDED
022200     END-IF.
022300     GO TO    AA020-READ.
022400 AA020-EXIT.  EXIT SECTION.
022500*
022600 AA021-START-NEW-ORDER        SECTION.
022700************************************
022800*
022900*    ONE ORDER'S FIELDS ARE IDENTICAL ON EVERY ONE OF ITS LINES
023000*    (ORDER DATE, CUSTOMER, SHIP/REQUIRED DATE) - THIS PARAGRAPH
023100*    RUNS ONCE PER ORDER, ON THE FIRST LINE OF THE GROUP.
023200*
023300     MOVE     "N" TO WS-CUR-ORDER-VALID.
023400     MOVE     BAS-ORD-DATE TO WS-DC-INPUT.
023500     PERFORM  AA800-VALIDATE-DATE.
023600     IF       DATE-INVALID
023700              GO TO AA021-EXIT.
023800*
023900     MOVE     BAS-ORD-DATE (1:7) TO WS-CUR-MONTH-KEY.
024000     PERFORM  AA022-FIND-OR-ADD-MONTH.
024100     MOVE     "Y" TO WS-CUR-ORDER-VALID.
024200     ADD      1 TO WS-MON-ORDER-COUNT (WS-CUR-MON-IX).
024300*
024400     PERFORM  AA023-FIND-OR-ADD-CUSTOMER.
024500*
024600     IF       BAS-SHIP-DATE NOT = SPACES
024700              ADD 1 TO WS-MON-SHIPPED-COUNT (WS-CUR-MON-IX)
024800              IF   BAS-SHIP-DATE <= BAS-REQ-DATE
024900                   ADD 1 TO WS-MON-ONTIME-COUNT (WS-CUR-MON-IX)
025000              END-IF
025100     END-IF.
025200*
025300 AA021-EXIT.  EXIT SECTION.
025400*
025500 AA022-FIND-OR-ADD-MONTH      SECTION.
025600************************************
025700     MOVE     "N" TO SW-MONTH-FOUND.
025800     MOVE     ZERO TO WS-SRT-I.
025900 AA022-LOOP.
026000     ADD      1 TO WS-SRT-I.
026100     IF       WS-SRT-I > WS-MONTH-COUNT
026200              GO TO AA022-NOT-FOUND.
026300     IF       WS-MON-KEY (WS-SRT-I) = WS-CUR-MONTH-KEY
026400              MOVE "Y" TO SW-MONTH-FOUND
026500              MOVE WS-SRT-I TO WS-CUR-MON-IX
026600              GO TO AA022-EXIT.
026700     GO TO    AA022-LOOP.
026800 AA022-NOT-FOUND.
026900     ADD      1 TO WS-MONTH-COUNT.
027000     MOVE     WS-MONTH-COUNT TO WS-CUR-MON-IX.
027100     MOVE     WS-CUR-MONTH-KEY TO WS-MON-KEY (WS-CUR-MON-IX).
027200     MOVE     WS-DC-CCYY       TO WS-MON-YEAR (WS-CUR-MON-IX).
027300     MOVE     ZERO TO WS-MON-TOTAL-SALES (WS-CUR-MON-IX)
027400                       WS-MON-ORDER-COUNT (WS-CUR-MON-IX)
027500                       WS-MON-CUST-COUNT (WS-CUR-MON-IX)
027600                       WS-MON-SHIPPED-COUNT (WS-CUR-MON-IX)
027700                       WS-MON-ONTIME-COUNT (WS-CUR-MON-IX)
027800                       WS-MON-CUST-SEEN-CNT (WS-CUR-MON-IX).
027900 AA022-EXIT.  EXIT SECTION.
028000*
028100 AA023-FIND-OR-ADD-CUSTOMER   SECTION.
028200************************************
028300     MOVE     "N" TO SW-CUST-SEEN.
028400     MOVE     ZERO TO WS-SRT-J.
028500 AA023-LOOP.
028600     ADD      1 TO WS-SRT-J.
028700     IF       WS-SRT-J > WS-MON-CUST-SEEN-CNT (WS-CUR-MON-IX)
028800              GO TO AA023-NOT-FOUND.
028900     IF       WS-MON-CUST-SEEN (WS-CUR-MON-IX, WS-SRT-J) =
029000              BAS-CUST-NO
029100              MOVE "Y" TO SW-CUST-SEEN
029200              GO TO AA023-EXIT.
029300     GO TO    AA023-LOOP.
029400 AA023-NOT-FOUND.
029500     ADD      1 TO WS-MON-CUST-SEEN-CNT (WS-CUR-MON-IX).
029600     MOVE     BAS-CUST-NO TO
029700              WS-MON-CUST-SEEN (WS-CUR-MON-IX,
029800              WS-MON-CUST-SEEN-CNT (WS-CUR-MON-IX)).
029900     ADD      1 TO WS-MON-CUST-COUNT (WS-CUR-MON-IX).
030000 AA023-EXIT.  EXIT SECTION.
030100*
030200 AA025-SORT-MONTHS            SECTION.
030300************************************
030400*
030500*    THE TABLE IS SMALL (AT MOST 120 ENTRIES) - A PLAIN
030600*    SELECTION SORT ON THE MONTH KEY IS ADEQUATE, NO SORT
030700*    VERB NEEDED FOR A TABLE THIS SIZE.
030800*
030900     IF       WS-MONTH-COUNT < 2
031000              GO TO AA025-EXIT.
031100     MOVE     1 TO WS-SRT-I.
031200 AA025-OUTER.
031300     IF       WS-SRT-I >= WS-MONTH-COUNT
031400              GO TO AA025-EXIT.
031500     MOVE     WS-SRT-I TO WS-SRT-MIN.
031600     COMPUTE  WS-SRT-J = WS-SRT-I + 1.
031700 AA025-INNER.
031800     IF       WS-SRT-J > WS-MONTH-COUNT
031900              GO TO AA025-SWAP-CHECK.
032000     IF       WS-MON-KEY (WS-SRT-J) < WS-MON-KEY (WS-SRT-MIN)
032100              MOVE WS-SRT-J TO WS-SRT-MIN.
032200     ADD      1 TO WS-SRT-J.
032300     GO TO    AA025-INNER.
032400 AA025-SWAP-CHECK.
032500     IF       WS-SRT-MIN NOT = WS-SRT-I
032600              PERFORM AA026-SWAP-ENTRIES.
032700     ADD      1 TO WS-SRT-I.
032800     GO TO    AA025-OUTER.
032900 AA025-EXIT.  EXIT SECTION.
033000*
033100 AA026-SWAP-ENTRIES           SECTION.
033200************************************
033300     MOVE     WS-MON-KEY          (WS-SRT-I)   TO WS-SWAP-KEY.
033400     MOVE     WS-MON-YEAR         (WS-SRT-I)   TO WS-SWAP-YEAR.
033500     MOVE     WS-MON-TOTAL-SALES  (WS-SRT-I)   TO WS-SWAP-TOTAL-SALES.
033600     MOVE     WS-MON-ORDER-COUNT  (WS-SRT-I)   TO WS-SWAP-ORDER-COUNT.
033700     MOVE     WS-MON-CUST-COUNT   (WS-SRT-I)   TO WS-SWAP-CUST-COUNT.
033800     MOVE     WS-MON-SHIPPED-COUNT (WS-SRT-I)  TO WS-SWAP-SHIPPED-COUNT.
033900     MOVE     WS-MON-ONTIME-COUNT (WS-SRT-I)   TO WS-SWAP-ONTIME-COUNT.
034000*
034100     MOVE     WS-MON-KEY          (WS-SRT-MIN) TO WS-MON-KEY (WS-SRT-I).
034200     MOVE     WS-MON-YEAR         (WS-SRT-MIN) TO WS-MON-YEAR (WS-SRT-I).
034300     MOVE     WS-MON-TOTAL-SALES  (WS-SRT-MIN)
034400              TO WS-MON-TOTAL-SALES (WS-SRT-I).
034500     MOVE     WS-MON-ORDER-COUNT  (WS-SRT-MIN)
034600              TO WS-MON-ORDER-COUNT (WS-SRT-I).
034700     MOVE     WS-MON-CUST-COUNT   (WS-SRT-MIN)
034800              TO WS-MON-CUST-COUNT (WS-SRT-I).
034900     MOVE     WS-MON-SHIPPED-COUNT (WS-SRT-MIN)
035000              TO WS-MON-SHIPPED-COUNT (WS-SRT-I).
035100     MOVE     WS-MON-ONTIME-COUNT (WS-SRT-MIN)
035200              TO WS-MON-ONTIME-COUNT (WS-SRT-I).
035300*
035400     MOVE     WS-SWAP-KEY          TO WS-MON-KEY (WS-SRT-MIN).
035500     MOVE     WS-SWAP-YEAR         TO WS-MON-YEAR (WS-SRT-MIN).
035600     MOVE     WS-SWAP-TOTAL-SALES  TO WS-MON-TOTAL-SALES (WS-SRT-MIN).
035700     MOVE     WS-SWAP-ORDER-COUNT  TO WS-MON-ORDER-COUNT (WS-SRT-MIN).
035800     MOVE     WS-SWAP-CUST-COUNT   TO WS-MON-CUST-COUNT (WS-SRT-MIN).
035900     MOVE     WS-SWAP-SHIPPED-COUNT TO WS-MON-SHIPPED-COUNT (WS-SRT-MIN).
036000     MOVE     WS-SWAP-ONTIME-COUNT TO WS-MON-ONTIME-COUNT (WS-SRT-MIN).
036100*
036200 AA026-EXIT.  EXIT SECTION.
036300*
036400 AA030-WRITE-MONTHS           SECTION.
036500************************************
036600     MOVE     ZERO TO WS-SRT-I.
036700 AA030-LOOP.
036800     ADD      1 TO WS-SRT-I.
036900     IF       WS-SRT-I > WS-MONTH-COUNT
037000              GO TO AA030-EXIT.
037100     MOVE     SPACES  TO SA-MONTHLY-RECORD.
037200     MOVE     WS-MON-KEY (WS-SRT-I)         TO MON-SALES-MONTH.
037300     MOVE     WS-MON-YEAR (WS-SRT-I)        TO MON-YEAR.
037400     MOVE     WS-MON-TOTAL-SALES (WS-SRT-I) TO MON-TOTAL-SALES.
037500     MOVE     WS-MON-ORDER-COUNT (WS-SRT-I) TO MON-NUM-ORDERS.
037600     MOVE     WS-MON-CUST-COUNT (WS-SRT-I)  TO MON-NUM-CUSTOMERS.
037700     IF       WS-MON-ORDER-COUNT (WS-SRT-I) = ZERO
037800              MOVE ZERO TO MON-AVG-ORDER-VAL
037900     ELSE
038000              COMPUTE MON-AVG-ORDER-VAL ROUNDED =
038100                      WS-MON-TOTAL-SALES (WS-SRT-I) /
038200                      WS-MON-ORDER-COUNT (WS-SRT-I)
038300     END-IF.
038400     IF       WS-MON-SHIPPED-COUNT (WS-SRT-I) = ZERO
038500              MOVE ZERO TO MON-ON-TIME-RATE
038600     ELSE
038700              COMPUTE MON-ON-TIME-RATE ROUNDED =
038800                      WS-MON-ONTIME-COUNT (WS-SRT-I) * 100 /
038900                      WS-MON-SHIPPED-COUNT (WS-SRT-I)
039000     END-IF.
039100     MOVE     SA-MONTHLY-RECORD TO SA-MONTHLY-FILE-REC.
039200     WRITE    SA-MONTHLY-FILE-REC.
039300     GO TO    AA030-LOOP.
039400 AA030-EXIT.  EXIT SECTION.
039500*
039600 AA800-VALIDATE-DATE          SECTION.
039700************************************
039800*
039900*    A DATE IS VALID WHEN IT IS TEN NON-SPACE CHARACTERS,
040000*    CCYY-MM-DD FORM, A REAL MONTH 01-12 AND A DAY WITHIN
040100*    THAT MONTH'S LENGTH.  SAME IDIOM AS SA010.
040200*
040300     MOVE     "N" TO SW-DATE-INVALID.
040400     IF       WS-DC-INPUT = SPACES
040500              MOVE "Y" TO SW-DATE-INVALID
040600              GO TO AA800-EXIT.
040700     IF       WS-DC-INPUT (5:1) NOT = "-" OR
040800              WS-DC-INPUT (8:1) NOT = "-"
040900              MOVE "Y" TO SW-DATE-INVALID
041000              GO TO AA800-EXIT.
041100     IF       WS-DC-MM < 1 OR > 12
041200              MOVE "Y" TO SW-DATE-INVALID
041300              GO TO AA800-EXIT.
041400     MOVE     WS-MONTH-LEN (WS-DC-MM) TO WS-DC-DAYS-IN-MONTH.
041500     IF       WS-DC-MM = 2
041600              DIVIDE WS-DC-CCYY BY 4 GIVING WS-LC-QUOTIENT
041700                      REMAINDER WS-LC-REMAINDER
041800              IF      WS-LC-REMAINDER = 0
041900                      MOVE 29 TO WS-DC-DAYS-IN-MONTH
042000              END-IF
042100     END-IF.
042200     IF       WS-DC-DD < 1 OR > WS-DC-DAYS-IN-MONTH
042300              MOVE "Y" TO SW-DATE-INVALID.
042400*
042500 AA800-EXIT.  EXIT SECTION.
