000100*****************************************************
000200*   RECORD DEFINITION FOR THE SALES-REP PERFORMANCE *
000300*        AGGREGATE FILE - OUTPUT OF SA060 (U6),     *
000400*        ONE PER SALES REP, RANK ASCENDING            *
000500*****************************************************
000600*  RECORD 150 BYTES, ROUNDED, 6 BYTES OF FILLER.
000700*
000800* 08/11/25 RWB - CREATED FOR THE NIGHTLY SALES-ANALYTICS RUN.
000900*
001000 01  SA-REPAGG-RECORD.
001100     03  SAG-EMP-NO          PIC 9(6).
001200     03  SAG-EMP-NAME        PIC X(60).
001300     03  SAG-JOB-TITLE       PIC X(30).
001400     03  SAG-OFFICE          PIC X(10).
001500     03  SAG-TOTAL-SALES     PIC S9(11)V99.
001600     03  SAG-NUM-ORDERS      PIC 9(7).
001700     03  SAG-NUM-CUSTOMERS   PIC 9(7).
001800     03  SAG-PCT-GLOBAL      PIC 9(3)V99.
001900     03  SAG-SALES-RANK      PIC 9(5).
002000     03  SAG-ABC-CLASS       PIC X(1).
002100         88  SAG-CLASS-A         VALUE "A".
002200         88  SAG-CLASS-B         VALUE "B".
002300         88  SAG-CLASS-C         VALUE "C".
002400     03  FILLER              PIC X(6).
